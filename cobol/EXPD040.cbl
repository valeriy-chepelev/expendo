000100******************************************************************
000200* PROGRAM NAME:  EXPD040
000300* ORIGINAL AUTHOR:  R. D. MERCER
000400*
000500* DESCRIPTIVE NAME:  EXPENDO TREND-PROJECTION BATCH DRIVER
000600*
000700* FUNCTION:  RE-READS THE ESTIMATE-TIMELINE SECTION OF A PRIOR
000800*   TIMELRPT RUN (ONE VALUE PER CALENDAR DAY -- THE REMAINING-
000900*   ESTIMATE SUMMARY COLUMN) AS ITS OWN SEQUENTIAL INPUT, RUNS A
001000*   THREE-LINE LEAST-SQUARES REGRESSION FUNNEL OVER IT (A MIDDLE
001100*   FIT, A FIT OF THE POINTS ABOVE IT AND A FIT OF THE POINTS
001200*   BELOW IT) AND PROJECTS A ZERO-CROSSING FINISH DATE FOR EACH
001300*   LINE.  ALSO BUILDS A DAY-TO-DAY DIFFERENCE SERIES AND SUMS IT
001400*   INTO 14-DAY BUCKETS AS A CROSS-CHECK ON THE FUNNEL, REPORTED
001500*   AS A ONE-LINE COUNT BANNER AHEAD OF THE EARLY/AVERAGE/LATELY
001600*   TABLE.  THE TIMELINE'S OWN DD.MM.YY PRINT MASK CARRIES ONLY A
001700*   TWO-DIGIT YEAR, SO THE RE-READ ASSUMES TODAY'S CENTURY WHEN
001800*   RECONSTRUCTING EACH ROW'S FULL DATE -- FINE FOR A REPORT THAT
001900*   NEVER SPANS A CENTURY BOUNDARY.
002000*
002100* MAINTENANCE LOG
002200* DATE       INIT  REQUEST     DESCRIPTION
002300* ---------- ----  ----------  -------------------------------
002400* 02/18/1996 GLK   CR-1302     INITIAL VERSION -- MIDDLE-LINE
002500*                              REGRESSION AND PROJECTED FINISH
002600*                              DATE ONLY, NO FUNNEL SPLIT.
002700* 07/30/2004 LHS   CR-2260     ADDED THE ABOVE/BELOW-MID FUNNEL
002800*                              LINES (EARLY/LATELY) AND WIDENED
002900*                              THE FINISH LITERAL COLUMN.
003000* 09/02/2004 LHS   CR-2290     ADDED THE DAY-TO-DAY DIFFERENCE
003100*                              SERIES AND THE 14-DAY BUCKET CHECK
003200*                              AHEAD OF THE FUNNEL TABLE.
003250* 09/20/2004 LHS   CR-2295     SHOP STANDARD CLEANUP -- EVERY
003260*                              PERFORM VARYING/UNTIL LOOP BODY IS
003270*                              NOW ITS OWN PARAGRAPH, PERFORMED
003280*                              THRU ITS OWN EXIT, TO MATCH THE
003290*                              PERFORM-THRU STYLE THE REST OF THE
003295*                              SHOP'S CODE USES.  NO LOGIC CHANGED.
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.  EXPD040.
003600 AUTHOR.  R. D. MERCER.
003700 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003800 DATE-WRITTEN.  02/18/1996.
003900 DATE-COMPILED. 09/02/2004.
004000 SECURITY.  NON-CONFIDENTIAL.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT TIMELINE-IN-FILE ASSIGN TO TIMELRPT
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS WK-TIMELINE-IN-STATUS.
005300     SELECT TREND-RPT-FILE ASSIGN TO TRENDRPT
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS WK-RPT-STATUS.
005600******************************************************************
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  TIMELINE-IN-FILE
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 220 CHARACTERS.
006200 01  TIMELINE-IN-REC.
006300     05  TIMELINE-IN-LINE             PIC X(220).
006400*
006500 FD  TREND-RPT-FILE
006600     LABEL RECORDS ARE OMITTED.
006700 01  TREND-RPT-REC.
006800     05  TREND-RPT-LINE               PIC X(80).
006900     05  FILLER                       PIC X(04).
007000******************************************************************
007100 WORKING-STORAGE SECTION.
007200     COPY EXPTLHD.
007300     COPY EXPTRND.
007400     COPY EXPWORK.
007500*
007600******************************************************************
007700*   THE REMAINING-ESTIMATE SERIES PULLED FROM THE ESTIMATE-
007800*   TIMELINE SECTION, ONE ENTRY PER CALENDAR DAY, ASCENDING.
007900*   3660 SLOTS COVERS TEN YEARS OF DAILY ROWS.
008000******************************************************************
008100 01  WS-SERIES-TABLE.
008200     05  WS-TR-COUNT                  PIC S9(04) COMP VALUE 0.
008300     05  WS-TR-ENTRY OCCURS 1 TO 3660 TIMES
008400                      DEPENDING ON WS-TR-COUNT
008500                      INDEXED BY WS-TR-IX.
008600         10  WS-TR-DATE               PIC 9(08).
008700         10  WS-TR-VALUE              PIC S9(07) COMP.
008900*
009000 01  WS-TR-START-WORK.
009100     05  WS-TR-START-DATE             PIC 9(08) VALUE 0.
009200     05  FILLER                       PIC X(04).
009300*
009400 01  WS-DIFF-TABLE.
009500     05  WS-DIFF-VALUE OCCURS 3660 TIMES
009600                        PIC S9(07) COMP.
009700     05  FILLER                       PIC X(04).
009800*
009900 01  WS-BIWEEKLY-TABLE.
010000     05  WS-BWK-COUNT                 PIC S9(04) COMP VALUE 0.
010100     05  WS-BWK-SUM OCCURS 1 TO 400 TIMES
010200                     DEPENDING ON WS-BWK-COUNT
010300                     INDEXED BY WS-BWK-IX
010400                     PIC S9(07) COMP.
010500     05  WS-BWK-LOWER                 PIC 9(08) VALUE 0.
010600     05  WS-BWK-UPPER                 PIC 9(08) VALUE 0.
010800*
010900 01  WS-READ-FIELDS.
011000     05  WS-IN-ESTIMATE-SW            PIC X(01) VALUE 'N'.
011100         88  WS-IN-ESTIMATE-SECTION            VALUE 'Y'.
011200     05  FILLER                       PIC X(04).
011300*
011400 01  WS-PARSE-FIELDS.
011500     05  WS-PARSE-DD                  PIC 9(02) VALUE 0.
011600     05  WS-PARSE-MM                  PIC 9(02) VALUE 0.
011700     05  WS-PARSE-YY                  PIC 9(02) VALUE 0.
011800     05  WS-PARSE-CCYY                PIC 9(04) COMP VALUE 0.
011900     05  WS-PARSED-DATE               PIC 9(08) VALUE 0.
012000     05  FILLER                       PIC X(04).
012100*
012200******************************************************************
012300*   LEAST-SQUARES REGRESSION WORK AREA -- DECIMAL ACCUMULATORS IN
012400*   COMP-3, SAME USAGE THE SHOP'S OLD COST-ESTIMATING PROGRAM USED
012500*   FOR ITS REPORT-TOTALS FIELDS.
012600******************************************************************
012700 01  WS-REGRESSION-FIELDS.
012800     05  WS-REGR-MODE                 PIC S9(01) COMP VALUE 0.
012900     05  WS-X-DEC                     PIC S9(07)V9(06) COMP-3.
013000     05  WS-Y-DEC                     PIC S9(09)V9(06) COMP-3.
013100     05  WS-SX                        PIC S9(09)V9(06) COMP-3.
013200     05  WS-SY                        PIC S9(09)V9(06) COMP-3.
013300     05  WS-SXX                       PIC S9(09)V9(06) COMP-3.
013400     05  WS-SYY                       PIC S9(09)V9(06) COMP-3.
013500     05  WS-SXY                       PIC S9(09)V9(06) COMP-3.
013600     05  WS-DET                       PIC S9(09)V9(06) COMP-3.
013700     05  WS-N                         PIC S9(05) COMP VALUE 0.
013800     05  WS-N-DEC                     PIC S9(09)V9(06) COMP-3.
013900     05  WS-RAW-A                     PIC S9(05)V9(06) COMP-3.
014000     05  WS-RAW-B                     PIC S9(09)V9(06) COMP-3.
014100     05  WS-FITTED                    PIC S9(09)V9(06) COMP-3.
014200     05  WS-SLOPE-CAP                 PIC S9(05)V9(06) COMP-3
014300                                       VALUE -0.001.
014400     05  WS-MID-A-RAW                 PIC S9(05)V9(06) COMP-3.
014500     05  WS-MID-B-RAW                 PIC S9(09)V9(06) COMP-3.
014600     05  WS-MAX-A-RAW                 PIC S9(05)V9(06) COMP-3.
014700     05  WS-MAX-B-RAW                 PIC S9(09)V9(06) COMP-3.
014800     05  WS-MIN-A-RAW                 PIC S9(05)V9(06) COMP-3.
014900     05  WS-MIN-B-RAW                 PIC S9(09)V9(06) COMP-3.
015000     05  WS-MID-A                     PIC S9(05)V9(06) COMP-3.
015100     05  WS-MID-B                     PIC S9(09)V9(06) COMP-3.
015200     05  WS-MIN-A                     PIC S9(05)V9(06) COMP-3.
015300     05  WS-MIN-B                     PIC S9(09)V9(06) COMP-3.
015400     05  WS-MAX-A                     PIC S9(05)V9(06) COMP-3.
015500     05  WS-MAX-B                     PIC S9(09)V9(06) COMP-3.
015600     05  WS-VELOCITY-DEC              PIC S9(04)V9(01) COMP-3.
015700     05  FILLER                       PIC X(04).
015800*
015900 01  WS-PROJECT-FIELDS.
016000     05  WS-PF-A                      PIC S9(05)V9(06) COMP-3.
016100     05  WS-PF-B                      PIC S9(09)V9(06) COMP-3.
016200     05  WS-PF-RATIO                  PIC S9(07)V9(06) COMP-3.
016300     05  WS-PF-FRAC                   PIC S9(07)V9(06) COMP-3.
016400     05  WS-PF-DAYS                   PIC S9(05) COMP VALUE 0.
016500     05  WS-PF-TEXT                   PIC X(16) VALUE SPACES.
016600     05  WS-MID-FINISH-TEXT           PIC X(16) VALUE SPACES.
016700     05  WS-MIN-FINISH-TEXT           PIC X(16) VALUE SPACES.
016800     05  WS-MAX-FINISH-TEXT           PIC X(16) VALUE SPACES.
016900     05  FILLER                       PIC X(04).
017000*
017100 01  WS-CALENDAR-WORK.
017200     05  WS-MONTH-DAYS OCCURS 12 TIMES PIC 9(02).
017300     05  WS-CCYY-WORK                 PIC 9(04) COMP.
017400     05  WS-REM-4                     PIC 9(04) COMP.
017500     05  WS-REM-100                   PIC 9(04) COMP.
017600     05  WS-REM-400                   PIC 9(04) COMP.
017700     05  WS-IX3B                      PIC 9(04) COMP.
017800     05  FILLER                       PIC X(04).
017900*
018000 01  WS-BANNER-WORK.
018100     05  WS-BANNER-LINE               PIC X(80) VALUE SPACES.
018200     05  WS-COUNT-EDIT1                PIC ZZZZ9.
018300     05  WS-COUNT-EDIT2                PIC ZZZZ9.
018400     05  FILLER                       PIC X(04).
018500******************************************************************
018600 PROCEDURE DIVISION.
018700 000-TREND-MAIN.
018800     PERFORM 050-OPEN-FILES         THRU 050-EXIT.
018900     PERFORM 055-GET-TODAY-DATE     THRU 055-EXIT.
019000     PERFORM 200-READ-TIMELINE      THRU 200-EXIT.
019100     IF WS-TR-COUNT < 7
019200         PERFORM 910-WRITE-INSUFFICIENT THRU 910-EXIT
019300     ELSE
019400         MOVE WS-TR-DATE(1) TO WS-TR-START-DATE
019500         PERFORM 600-DIFFERENTIATE    THRU 600-EXIT
019600         PERFORM 650-BIWEEKLY-BUCKETS THRU 650-EXIT
019700         PERFORM 400-BUILD-FUNNEL     THRU 400-EXIT
019800         PERFORM 500-PROJECT-FINISH   THRU 500-EXIT
019900         PERFORM 900-WRITE-TREND-RPT  THRU 900-EXIT
020000     END-IF.
020100     PERFORM 990-CLOSE-FILES         THRU 990-EXIT.
020200     STOP RUN.
020300*
020400 050-OPEN-FILES.
020500     OPEN INPUT TIMELINE-IN-FILE.
020600     OPEN OUTPUT TREND-RPT-FILE.
020700 050-EXIT.
020800     EXIT.
020900*
021000 055-GET-TODAY-DATE.
021100     ACCEPT WK-SYSTEM-DATE FROM DATE YYYYMMDD.
021200     MOVE WK-SYSTEM-DATE TO WK-TODAY-8.
021300 055-EXIT.
021400     EXIT.
021500*
021600******************************************************************
021700*   200-SERIES -- PULL THE ESTIMATE-TIMELINE SECTION OUT OF THE
021800*   PRIOR TIMELRPT RUN.  A DATA ROW IS RECOGNIZED BY THE DOTS IN
021900*   ITS DD.MM.YY DATE COLUMN; THE DIVIDER LINE AND THE REPEATED
022000*   COLUMN HEADER BOTH FAIL THAT TEST AND ARE SKIPPED.
022100******************************************************************
022200 200-READ-TIMELINE.
022300     MOVE 0 TO WS-TR-COUNT.
022400     MOVE 'N' TO WS-IN-ESTIMATE-SW.
022500     PERFORM 200-LOOP1 THRU 200-LOOP1-EXIT UNTIL WK-TIMELINE-EOF.
022600 200-LOOP1.
022700     READ TIMELINE-IN-FILE
022800         AT END
022900             SET WK-TIMELINE-EOF TO TRUE
023000         NOT AT END
023100             PERFORM 210-PROCESS-LINE THRU 210-EXIT
023200     END-READ
023300 200-LOOP1-EXIT.
023400     EXIT.
023500 200-EXIT.
023600     EXIT.
023700*
023800 210-PROCESS-LINE.
023900     MOVE TIMELINE-IN-LINE TO EXPTL-LINE-WORK.
024000     IF TIMELINE-IN-LINE(1:18) = 'ESTIMATE TIMELINE '
024100         MOVE 'Y' TO WS-IN-ESTIMATE-SW
024200     ELSE
024300         IF WS-IN-ESTIMATE-SECTION
024400            AND TL-DATE-OUT(3:1) = '.'
024500            AND TL-DATE-OUT(6:1) = '.'
024600             PERFORM 220-ADD-SERIES-POINT THRU 220-EXIT
024700         END-IF
024800     END-IF.
024900 210-EXIT.
025000     EXIT.
025100*
025200 220-ADD-SERIES-POINT.
025300     PERFORM 225-PARSE-DATE THRU 225-EXIT.
025400     ADD 1 TO WS-TR-COUNT.
025500     MOVE WS-PARSED-DATE TO WS-TR-DATE(WS-TR-COUNT).
025600     MOVE TL-SUMMARY-OUT TO WS-TR-VALUE(WS-TR-COUNT).
025700 220-EXIT.
025800     EXIT.
025900*
026000 225-PARSE-DATE.
026100     MOVE TL-DATE-OUT(1:2) TO WS-PARSE-DD.
026200     MOVE TL-DATE-OUT(4:2) TO WS-PARSE-MM.
026300     MOVE TL-DATE-OUT(7:2) TO WS-PARSE-YY.
026400     COMPUTE WS-PARSE-CCYY = (WK-TODAY-CCYY / 100) * 100
026500                              + WS-PARSE-YY.
026600     COMPUTE WS-PARSED-DATE =
026700         WS-PARSE-CCYY * 10000 + WS-PARSE-MM * 100 + WS-PARSE-DD.
026800 225-EXIT.
026900     EXIT.
027000*
027100******************************************************************
027200*   300/310/320 -- ONE LINEAR-REGRESSION PASS OVER THE SERIES.
027300*   WS-REGR-MODE 0 = ALL POINTS, 1 = POINTS ABOVE THE UNCAPPED MID
027400*   FIT, 2 = POINTS BELOW IT.  400-BUILD-FUNNEL CALLS THIS THREE
027500*   TIMES AND APPLIES THE SLOPE CAPS AFTERWARD.
027600******************************************************************
027700 300-LINREG-PASS.
027800     MOVE 0 TO WS-SX.
027900     MOVE 0 TO WS-SY.
028000     MOVE 0 TO WS-SXX.
028100     MOVE 0 TO WS-SYY.
028200     MOVE 0 TO WS-SXY.
028300     MOVE 0 TO WS-N.
028400     PERFORM 300-LOOP1 THRU 300-LOOP1-EXIT VARYING WS-TR-IX FROM
028500         1 BY 1 UNTIL WS-TR-IX > WS-TR-COUNT.
028600     PERFORM 320-SOLVE-LINREG THRU 320-EXIT.
028700 300-LOOP1.
028800     COMPUTE WS-X-DEC = WS-TR-IX - 1
028900     MOVE WS-TR-VALUE(WS-TR-IX) TO WS-Y-DEC
029000     EVALUATE WS-REGR-MODE
029100         WHEN 0
029200             PERFORM 310-ACCUM-POINT THRU 310-EXIT
029300         WHEN 1
029400             COMPUTE WS-FITTED =
029500                 WS-MID-A-RAW * WS-X-DEC + WS-MID-B-RAW
029600             IF WS-Y-DEC > WS-FITTED
029700                 PERFORM 310-ACCUM-POINT THRU 310-EXIT
029800             END-IF
029900         WHEN 2
030000             COMPUTE WS-FITTED =
030100                 WS-MID-A-RAW * WS-X-DEC + WS-MID-B-RAW
030200             IF WS-Y-DEC < WS-FITTED
030300                 PERFORM 310-ACCUM-POINT THRU 310-EXIT
030400             END-IF
030500     END-EVALUATE
030600 300-LOOP1-EXIT.
030700     EXIT.
030800 300-EXIT.
030900     EXIT.
031000*
031100 310-ACCUM-POINT.
031200     ADD 1 TO WS-N.
031300     ADD WS-X-DEC TO WS-SX.
031400     ADD WS-Y-DEC TO WS-SY.
031500     COMPUTE WS-SXX = WS-SXX + WS-X-DEC * WS-X-DEC.
031600     COMPUTE WS-SYY = WS-SYY + WS-Y-DEC * WS-Y-DEC.
031700     COMPUTE WS-SXY = WS-SXY + WS-X-DEC * WS-Y-DEC.
031800 310-EXIT.
031900     EXIT.
032000*
032100 320-SOLVE-LINREG.
032200     COMPUTE WS-N-DEC = WS-N.
032300     IF WS-N < 2
032400         MOVE 0 TO WS-RAW-A
032500         IF WS-N = 1
032600             MOVE WS-SY TO WS-RAW-B
032700         ELSE
032800             MOVE 0 TO WS-RAW-B
032900         END-IF
033000     ELSE
033100         COMPUTE WS-DET = WS-SXX * WS-N-DEC - WS-SX * WS-SX
033200         IF WS-DET = 0
033300             MOVE 0 TO WS-RAW-A
033400             COMPUTE WS-RAW-B = WS-SY / WS-N-DEC
033500         ELSE
033600             COMPUTE WS-RAW-A =
033700                 (WS-SXY * WS-N-DEC - WS-SY * WS-SX) / WS-DET
033800             COMPUTE WS-RAW-B =
033900                 (WS-SXX * WS-SY - WS-SX * WS-SXY) / WS-DET
034000         END-IF
034100     END-IF.
034200 320-EXIT.
034300     EXIT.
034400*
034500******************************************************************
034600*   400-SERIES -- THE THREE-LINE FUNNEL.  PASS 0 GIVES THE MID
034700*   LINE (KEPT UNCAPPED FOR THE ABOVE/BELOW TEST); PASSES 1 AND 2
034800*   REUSE THE FULL UNCAPPED MID PAIR WHEN FEWER THAN TWO POINTS
034900*   LAND ON THEIR SIDE OF IT, OTHERWISE KEEP THEIR OWN FIT.
035000******************************************************************
035100 400-BUILD-FUNNEL.
035200     MOVE 0 TO WS-REGR-MODE.
035300     PERFORM 300-LINREG-PASS THRU 300-EXIT.
035400     MOVE WS-RAW-A TO WS-MID-A-RAW.
035500     MOVE WS-RAW-B TO WS-MID-B-RAW.
035600     MOVE 1 TO WS-REGR-MODE.
035700     PERFORM 300-LINREG-PASS THRU 300-EXIT.
035800     IF WS-N <= 1
035900         MOVE WS-MID-A-RAW TO WS-RAW-A
036000         MOVE WS-MID-B-RAW TO WS-RAW-B
036100     END-IF.
036200     MOVE WS-RAW-A TO WS-MAX-A-RAW.
036300     MOVE WS-RAW-B TO WS-MAX-B-RAW.
036400     MOVE 2 TO WS-REGR-MODE.
036500     PERFORM 300-LINREG-PASS THRU 300-EXIT.
036600     IF WS-N <= 1
036700         MOVE WS-MID-A-RAW TO WS-RAW-A
036800         MOVE WS-MID-B-RAW TO WS-RAW-B
036900     END-IF.
037000     MOVE WS-RAW-A TO WS-MIN-A-RAW.
037100     MOVE WS-RAW-B TO WS-MIN-B-RAW.
037200     PERFORM 410-APPLY-SLOPE-CAPS THRU 410-EXIT.
037300 400-EXIT.
037400     EXIT.
037500*
037600 410-APPLY-SLOPE-CAPS.
037700     IF WS-MID-A-RAW < WS-SLOPE-CAP
037800         MOVE WS-MID-A-RAW TO WS-MID-A
037900     ELSE
038000         MOVE WS-SLOPE-CAP TO WS-MID-A
038100     END-IF.
038200     MOVE WS-MID-B-RAW TO WS-MID-B.
038300     IF WS-MID-A-RAW < WS-MIN-A-RAW
038400         MOVE WS-MID-A-RAW TO WS-MIN-A
038500     ELSE
038600         MOVE WS-MIN-A-RAW TO WS-MIN-A
038700     END-IF.
038800     IF WS-SLOPE-CAP < WS-MIN-A
038900         MOVE WS-SLOPE-CAP TO WS-MIN-A
039000     END-IF.
039100     MOVE WS-MIN-B-RAW TO WS-MIN-B.
039200     IF WS-MID-A-RAW > WS-MAX-A-RAW
039300         MOVE WS-MID-A-RAW TO WS-MAX-A
039400     ELSE
039500         MOVE WS-MAX-A-RAW TO WS-MAX-A
039600     END-IF.
039700     IF WS-SLOPE-CAP < WS-MAX-A
039800         MOVE WS-SLOPE-CAP TO WS-MAX-A
039900     END-IF.
040000     MOVE WS-MAX-B-RAW TO WS-MAX-B.
040100 410-EXIT.
040200     EXIT.
040300*
040400******************************************************************
040500*   500-SERIES -- PROJECTED ZERO-CROSSING FINISH DATE PER FUNNEL
040600*   LINE, FROM THE SERIES' OWN START DATE.
040700******************************************************************
040800 500-PROJECT-FINISH.
040900     MOVE WS-MIN-A TO WS-PF-A.
041000     MOVE WS-MIN-B TO WS-PF-B.
041100     PERFORM 510-COMPUTE-ONE-FINISH THRU 510-EXIT.
041200     MOVE WS-PF-TEXT TO WS-MIN-FINISH-TEXT.
041300     MOVE WS-MID-A TO WS-PF-A.
041400     MOVE WS-MID-B TO WS-PF-B.
041500     PERFORM 510-COMPUTE-ONE-FINISH THRU 510-EXIT.
041600     MOVE WS-PF-TEXT TO WS-MID-FINISH-TEXT.
041700     MOVE WS-MAX-A TO WS-PF-A.
041800     MOVE WS-MAX-B TO WS-PF-B.
041900     PERFORM 510-COMPUTE-ONE-FINISH THRU 510-EXIT.
042000     MOVE WS-PF-TEXT TO WS-MAX-FINISH-TEXT.
042100 500-EXIT.
042200     EXIT.
042300*
042400 510-COMPUTE-ONE-FINISH.
042500     MOVE SPACES TO WS-PF-TEXT.
042600     IF WS-PF-A = 0
042700         MOVE 'UNKNOWN' TO WS-PF-TEXT
042800     ELSE
042900         COMPUTE WS-PF-RATIO = (0 - WS-PF-B) / WS-PF-A
043000         PERFORM 520-CEILING-DAYS THRU 520-EXIT
043100         IF WS-PF-DAYS < 0
043200             MOVE 'UNKNOWN' TO WS-PF-TEXT
043300         ELSE
043400             IF WS-PF-DAYS > 1095
043500                 MOVE 'EXCEED 3 YEARS' TO WS-PF-TEXT
043600             ELSE
043700                 MOVE WS-TR-START-DATE TO WK-CURRENT-DATE-8
043800                 PERFORM 770-NEXT-CALENDAR-DATE THRU 770-EXIT
043900                     WS-PF-DAYS TIMES
044000                 STRING WK-CURR-DD '.' WK-CURR-MM '.' WK-CURR-YY
044100                     DELIMITED BY SIZE INTO WS-PF-TEXT
044200             END-IF
044300         END-IF
044400     END-IF.
044500 510-EXIT.
044600     EXIT.
044700*
044800 520-CEILING-DAYS.
044900     MOVE WS-PF-RATIO TO WS-PF-DAYS.
045000     COMPUTE WS-PF-FRAC = WS-PF-RATIO - WS-PF-DAYS.
045100     IF WS-PF-RATIO > 0 AND WS-PF-FRAC > 0
045200         ADD 1 TO WS-PF-DAYS
045300     END-IF.
045400 520-EXIT.
045500     EXIT.
045600*
045700******************************************************************
045800*   600/650 -- U9 POST-PROCESSING.  THE DIFFERENCE SERIES AND ITS
045900*   14-DAY BUCKET SUMS ARE NOT PRINTED COLUMN BY COLUMN -- THEY
046000*   ARE THE SHOP'S STANDING CROSS-CHECK THAT THE RAW NUMBERS FEED
046100*   TO THE FUNNEL ARE SANE, SO ONLY THE POINT/BUCKET COUNTS SHOW
046200*   ON THE REPORT -- CR-2290.
046300******************************************************************
046400 600-DIFFERENTIATE.
046500     IF WS-TR-COUNT > 0
046600         MOVE 0 TO WS-DIFF-VALUE(1)
046700     END-IF.
046800     PERFORM 600-LOOP1 THRU 600-LOOP1-EXIT VARYING WS-TR-IX FROM
046900         2 BY 1 UNTIL WS-TR-IX > WS-TR-COUNT.
047000 600-LOOP1.
047100     COMPUTE WS-DIFF-VALUE(WS-TR-IX) =
047200         WS-TR-VALUE(WS-TR-IX) - WS-TR-VALUE(WS-TR-IX - 1)
047300 600-LOOP1-EXIT.
047400     EXIT.
047500 600-EXIT.
047600     EXIT.
047700*
047800 650-BIWEEKLY-BUCKETS.
047900     MOVE 0 TO WS-BWK-COUNT.
048000     IF WS-TR-COUNT > 0
048100         MOVE WS-TR-DATE(1) TO WK-CURRENT-DATE-8
048150         PERFORM 650-LOOP1 THRU 650-LOOP1-EXIT
048200             UNTIL WK-CURRENT-DATE-8 >= WS-TR-DATE(WS-TR-COUNT)
048400                OR WS-BWK-COUNT >= 400
048450     END-IF.
049300 650-EXIT.
049400     EXIT.
049450*
049460 650-LOOP1.
049470     MOVE WK-CURRENT-DATE-8 TO WS-BWK-LOWER.
049480     PERFORM 770-NEXT-CALENDAR-DATE THRU 770-EXIT
049490         14 TIMES.
049500     MOVE WK-CURRENT-DATE-8 TO WS-BWK-UPPER.
049510     ADD 1 TO WS-BWK-COUNT.
049520     PERFORM 655-SUM-ONE-BUCKET THRU 655-EXIT.
049530 650-LOOP1-EXIT.
049540     EXIT.
049550*
049600 655-SUM-ONE-BUCKET.
049700     MOVE 0 TO WS-BWK-SUM(WS-BWK-COUNT).
049800     PERFORM 655-LOOP1 THRU 655-LOOP1-EXIT VARYING WS-TR-IX FROM
049900         1 BY 1 UNTIL WS-TR-IX > WS-TR-COUNT.
050000 655-LOOP1.
050100     IF WS-TR-DATE(WS-TR-IX) > WS-BWK-LOWER
050200        AND WS-TR-DATE(WS-TR-IX) <= WS-BWK-UPPER
050300         ADD WS-DIFF-VALUE(WS-TR-IX)
050400             TO WS-BWK-SUM(WS-BWK-COUNT)
050500     END-IF
050600 655-LOOP1-EXIT.
050700     EXIT.
050800 655-EXIT.
050900     EXIT.
051000*
051100******************************************************************
051200*   770/775 STEP THE CURRENT DATE FORWARD ONE CALENDAR DAY -- SAME
051300*   HAND-WORKED MONTH-LENGTH AND LEAP-YEAR TEST AS THE OTHER
051400*   EXPENDO DRIVERS.  NO BACKWARD STEP IS NEEDED IN THIS PROGRAM.
051500******************************************************************
051600 770-NEXT-CALENDAR-DATE.
051700     PERFORM 775-LOAD-MONTH-TABLE THRU 775-EXIT.
051800     ADD 1 TO WK-CURR-DD.
051900     IF WK-CURR-DD > WS-MONTH-DAYS(WK-CURR-MM)
052000         MOVE 1 TO WK-CURR-DD
052100         ADD 1 TO WK-CURR-MM
052200         IF WK-CURR-MM > 12
052300             MOVE 1 TO WK-CURR-MM
052400             ADD 1 TO WK-CURR-YY
052500             IF WK-CURR-YY = 0
052600                 ADD 1 TO WK-CURR-CC
052700             END-IF
052800         END-IF
052900     END-IF.
053000 770-EXIT.
053100     EXIT.
053200*
053300 775-LOAD-MONTH-TABLE.
053400     MOVE 31 TO WS-MONTH-DAYS(1).
053500     MOVE 28 TO WS-MONTH-DAYS(2).
053600     MOVE 31 TO WS-MONTH-DAYS(3).
053700     MOVE 30 TO WS-MONTH-DAYS(4).
053800     MOVE 31 TO WS-MONTH-DAYS(5).
053900     MOVE 30 TO WS-MONTH-DAYS(6).
054000     MOVE 31 TO WS-MONTH-DAYS(7).
054100     MOVE 31 TO WS-MONTH-DAYS(8).
054200     MOVE 30 TO WS-MONTH-DAYS(9).
054300     MOVE 31 TO WS-MONTH-DAYS(10).
054400     MOVE 30 TO WS-MONTH-DAYS(11).
054500     MOVE 31 TO WS-MONTH-DAYS(12).
054600     COMPUTE WS-CCYY-WORK = WK-CURR-CC * 100 + WK-CURR-YY.
054700     DIVIDE WS-CCYY-WORK BY 4   GIVING WS-IX3B REMAINDER WS-REM-4.
054800     DIVIDE WS-CCYY-WORK BY 100
054900         GIVING WS-IX3B REMAINDER WS-REM-100.
055000     DIVIDE WS-CCYY-WORK BY 400
055100         GIVING WS-IX3B REMAINDER WS-REM-400.
055200     IF (WS-REM-4 = 0 AND WS-REM-100 NOT = 0) OR WS-REM-400 = 0
055300         MOVE 29 TO WS-MONTH-DAYS(2)
055400     END-IF.
055500 775-EXIT.
055600     EXIT.
055700*
055800 900-WRITE-TREND-RPT.
055900     MOVE WS-TR-COUNT  TO WS-COUNT-EDIT1.
056000     MOVE WS-BWK-COUNT TO WS-COUNT-EDIT2.
056100     STRING 'U9 CHECK -- DIFFERENCED POINTS: ' WS-COUNT-EDIT1
056200            '  BIWEEKLY BUCKETS: ' WS-COUNT-EDIT2
056300         DELIMITED BY SIZE INTO WS-BANNER-LINE.
056400     MOVE WS-BANNER-LINE TO TREND-RPT-LINE.
056500     WRITE TREND-RPT-REC.
056600     MOVE EXPTR-HEADER-LINE TO TREND-RPT-LINE.
056700     WRITE TREND-RPT-REC.
056800     MOVE SPACES TO EXPTR-DETAIL-LINE.
056900     MOVE 'Early' TO TR-NAME-OUT.
057000     COMPUTE WS-VELOCITY-DEC ROUNDED = 14 * WS-MIN-A.
057100     MOVE WS-VELOCITY-DEC TO TR-VELOCITY-OUT.
057200     MOVE WS-MIN-FINISH-TEXT TO TR-FINISH-OUT.
057300     MOVE EXPTR-DETAIL-LINE TO TREND-RPT-LINE.
057400     WRITE TREND-RPT-REC.
057500     MOVE SPACES TO EXPTR-DETAIL-LINE.
057600     MOVE 'Average' TO TR-NAME-OUT.
057700     COMPUTE WS-VELOCITY-DEC ROUNDED = 14 * WS-MID-A.
057800     MOVE WS-VELOCITY-DEC TO TR-VELOCITY-OUT.
057900     MOVE WS-MID-FINISH-TEXT TO TR-FINISH-OUT.
058000     MOVE EXPTR-DETAIL-LINE TO TREND-RPT-LINE.
058100     WRITE TREND-RPT-REC.
058200     MOVE SPACES TO EXPTR-DETAIL-LINE.
058300     MOVE 'Lately' TO TR-NAME-OUT.
058400     COMPUTE WS-VELOCITY-DEC ROUNDED = 14 * WS-MAX-A.
058500     MOVE WS-VELOCITY-DEC TO TR-VELOCITY-OUT.
058600     MOVE WS-MAX-FINISH-TEXT TO TR-FINISH-OUT.
058700     MOVE EXPTR-DETAIL-LINE TO TREND-RPT-LINE.
058800     WRITE TREND-RPT-REC.
058900 900-EXIT.
059000     EXIT.
059100*
059200 910-WRITE-INSUFFICIENT.
059300     MOVE SPACES TO TREND-RPT-REC.
059400     MOVE 'INSUFFICIENT DATA FOR TREND -- NEED 7 DAYS MINIMUM'
059500         TO TREND-RPT-LINE.
059600     WRITE TREND-RPT-REC.
059700 910-EXIT.
059800     EXIT.
059900*
060000 990-CLOSE-FILES.
060100     CLOSE TIMELINE-IN-FILE.
060200     CLOSE TREND-RPT-FILE.
060300 990-EXIT.
060400     EXIT.
