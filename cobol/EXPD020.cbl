000100******************************************************************
000200* PROGRAM NAME:  EXPD020
000300* ORIGINAL AUTHOR:  R. D. MERCER
000400*
000500* DESCRIPTIVE NAME:  EXPENDO BURN BATCH DRIVER
000600*
000700* FUNCTION:  LOADS THE SAME ISSUE/EVENT EXTRACTS AS EXPD010, THEN
000800*   FOR EVERY LEAF ISSUE DERIVES ITS U5 WORK WINDOW (START, END,
000900*   ORIGINAL ESTIMATE, VALUABLE AND FINISHED FLAGS) FROM ITS OWN
001000*   CHANGELOG EVENTS.  WRITES TWO SECTIONS TO BURN-RPT: A BURN
001100*   TIMELINE (NON-SPLASH -- ORIGINAL POSTED WHOLLY ON THE END
001200*   DATE, OR SPLASH -- ORIGINAL SPREAD EVENLY OVER START..END)
001300*   AND AN ORIGINAL TIMELINE (EVERY DAY FROM CREATED THROUGH END
001400*   RESTATES THE FULL ORIGINAL ESTIMATE, NOT A SHARE OF IT).
001500*
001600* CONTROL CARD (CTLCARD, 80 BYTES) -- SAME SHAPE AS EXPD010'S
001700*   EXCEPT FOR THE TRAILING SPLASH SWITCH:
001800*   COLS  1- 8  GROUPING MODE -- COMP/QUEUE/TAG/EPIC/STORY.
001900*   COLS  9-16  REQUESTED END DATE, CCYYMMDD, ZERO = THRU TODAY.
002000*   COLS 17-76  UP TO 5 ROOT ISSUE KEYS, 12 BYTES EACH.
002100*   COL  77     'Y' = SPLASH MODE, ANYTHING ELSE = NON-SPLASH.
002200*   COLS 78-80  UNUSED.
002300*
002400* MAINTENANCE LOG
002500* DATE       INIT  REQUEST     DESCRIPTION
002600* ---------- ----  ----------  -------------------------------
002700* 01/15/1995 RDM   CR-1210     INITIAL VERSION -- NON-SPLASH BURN
002800*                              POSTED ON THE ISSUE'S END DATE.
002900* 02/18/1996 GLK   CR-1302     ADDED COMPONENT/QUEUE/TAG GROUPING
003000*                              MODES AND CATEGORY INHERITANCE,
003100*                              SAME RULES AS THE TIMELINE DRIVER.
003200* 06/03/1997 GLK   CR-1340     ADDED SPLASH-MODE DAILY-SHARE
003300*                              POSTING ACROSS THE WORK WINDOW.
003400* 11/21/1998 PKT   Y2K-0092    EXPANDED ALL DATE FIELDS TO 4-
003500*                              DIGIT CENTURY; FUTURE SENTINEL IS
003600*                              NOW COMPUTED AS TODAY'S CCYY + 3.
003700* 03/08/2003 LHS   CR-2210     ADDED THE CONTROL-CARD ROOT-KEY
003800*                              OVERRIDE, SHARED DESIGN WITH THE
003900*                              TIMELINE DRIVER.
004000* 07/30/2004 LHS   CR-2260     SPLIT THE ISO-DURATION PARSE AND
004100*                              THE ROOT-EPIC WALK OUT TO CALLED
004200*                              SUBPROGRAMS EXPD100 / EXPD110.
004300* 08/19/2004 LHS   CR-2271     ADDED THE STORIES GROUPING MODE
004400*                              AND THE CHILD/SIBLING INDEX CHAIN
004500*                              FOR SUBTREE SCOPING (SAME CHANGE
004600*                              AS THE TIMELINE DRIVER).
004700* 08/19/2004 LHS   CR-2272     ADDED THE ORIGINAL-TIMELINE (U6B)
004800*                              SECTION ALONGSIDE THE BURN SECTION.
004900* 09/20/2004 LHS   CR-2295     SHOP STANDARD CLEANUP -- EVERY
005000*                              PERFORM VARYING/UNTIL LOOP BODY IS
005100*                              NOW ITS OWN PARAGRAPH, PERFORMED
005200*                              THRU ITS OWN EXIT, TO MATCH THE
005300*                              PERFORM-THRU STYLE THE REST OF THE
005400*                              SHOP'S CODE USES.  NO LOGIC CHANGED.
005500* 09/21/2004 LHS   CR-2297     QA CAUGHT SIX PLACES WHERE THE
005600*                              CR-2295 SPLIT LEFT THE UPPER BOUND
005700*                              OF A VARYING/UNTIL CLAUSE ORPHANED
005800*                              ON ITS OWN LINE IN THE PARAGRAPH
005900*                              BEING PERFORMED.  REUNITED EACH
006000*                              UNTIL WITH ITS OPERAND AND DROPPED
006100*                              THE STRAY LINE.  NO LOGIC CHANGED.
006200******************************************************************
006300 IDENTIFICATION DIVISION.
006400 PROGRAM-ID.  EXPD020.
006500 AUTHOR.  R. D. MERCER.
006600 INSTALLATION.  COBOL DEVELOPMENT CENTER.
006700 DATE-WRITTEN.  01/15/1995.
006800 DATE-COMPILED. 08/19/2004.
006900 SECURITY.  NON-CONFIDENTIAL.
007000******************************************************************
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER. IBM-390.
007400 OBJECT-COMPUTER. IBM-390.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT ISSUES-FILE ASSIGN TO ISSUES
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS IS WK-ISSUES-STATUS.
008200     SELECT EVENTS-FILE ASSIGN TO EVENTS
008300         ORGANIZATION IS SEQUENTIAL
008400         FILE STATUS IS WK-EVENTS-STATUS.
008500     SELECT CTLCARD-FILE ASSIGN TO CTLCARD
008600         ORGANIZATION IS SEQUENTIAL.
008700     SELECT BURN-RPT-FILE ASSIGN TO BURNRPT
008800         ORGANIZATION IS SEQUENTIAL
008900         FILE STATUS IS WK-RPT-STATUS.
009000******************************************************************
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  ISSUES-FILE
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 144 CHARACTERS.
009600 01  ISSUES-REC.
009700     COPY EXPISSU.
009800*
009900 FD  EVENTS-FILE
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 64 CHARACTERS.
010200 01  EVENTS-REC.
010300     COPY EXPEVNT.
010400*
010500 FD  CTLCARD-FILE
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 80 CHARACTERS.
010800 01  CTLCARD-REC.
010900     05  CTL-MODE                      PIC X(08).
011000     05  CTL-END-DATE                  PIC 9(08).
011100     05  CTL-ROOT-KEY OCCURS 5 TIMES    PIC X(12).
011200     05  CTL-SPLASH-SW                 PIC X(01).
011300         88  CTL-SPLASH                          VALUE 'Y'.
011400     05  FILLER                        PIC X(03).
011500*
011600 FD  BURN-RPT-FILE
011700     LABEL RECORDS ARE OMITTED.
011800 01  BURN-RPT-REC.
011900     05  BURN-RPT-LINE                 PIC X(220).
012000     05  FILLER                        PIC X(04).
012100******************************************************************
012200 WORKING-STORAGE SECTION.
012300     COPY EXPISTB.
012400     COPY EXPEVTB.
012500     COPY EXPWORK.
012600     COPY EXPTLHD.
012700*
012800 01  WS-RUN-FIELDS.
012900     05  WS-MODE                       PIC X(08).
013000     05  WS-VALUE-KIND                 PIC X(05).
013100     05  WS-CTL-ROOTS-SW               PIC X(01) VALUE 'N'.
013200         88  WS-CTL-HAS-ROOTS                    VALUE 'Y'.
013300     05  FILLER                        PIC X(04).
013400*
013500 01  WS-SEARCH-FIELDS.
013600     05  WS-SEARCH-KEY                 PIC X(12).
013700     05  WS-CUR-ISSUE-IX               PIC S9(04) COMP VALUE 0.
013800     05  FILLER                        PIC X(04).
013900*
014000 01  WS-EVENT-TRACK-FIELDS.
014100     05  WS-PREV-ISSUE-KEY             PIC X(12) VALUE SPACES.
014200     05  WS-PREV-ISSUE-IX              PIC S9(04) COMP VALUE 0.
014300     05  FILLER                        PIC X(04).
014400*
014500 01  WS-LOOP-SUBSCRIPTS.
014600     05  WS-IX1                        PIC S9(04) COMP VALUE 0.
014700     05  WS-IX2                        PIC S9(04) COMP VALUE 0.
014800     05  WS-IX3                        PIC S9(04) COMP VALUE 0.
014900     05  WS-ANC-IX                     PIC S9(04) COMP VALUE 0.
015000     05  WS-CHILD-IX                   PIC S9(04) COMP VALUE 0.
015100     05  WS-WALK-IX                    PIC S9(04) COMP VALUE 0.
015200     05  FILLER                        PIC X(04).
015300*
015400 01  WS-MIN-DATE-WORK.
015500     05  WS-MIN-DATE                   PIC 9(08) VALUE 0.
015600     05  FILLER                        PIC X(04).
015700*
015800 01  WS-ROOT-LIST.
015900     05  WS-ROOT-COUNT                 PIC S9(04) COMP VALUE 0.
016000     05  WS-ROOT-IX OCCURS 20 TIMES    PIC S9(04) COMP.
016100     05  FILLER                        PIC X(04).
016200*
016300 01  WS-CATEGORY-LIST.
016400     05  WS-CAT-COUNT                  PIC S9(04) COMP VALUE 0.
016500     05  WS-CAT-VALUE OCCURS 20 TIMES  PIC X(16).
016600     05  WS-CAT-SWAP                   PIC X(16).
016700     05  WS-OWN-CATEGORY               PIC X(16).
016800     05  WS-FOUND-SW                   PIC X(01).
016900         88  WS-CAT-FOUND                        VALUE 'Y'.
017000     05  FILLER                        PIC X(04).
017100*
017200 01  WS-LINKAGE-WORK.
017300     05  WS-DURATION-TEXT              PIC X(16).
017400     05  WS-CALL-HOURS                 PIC S9(07) COMP.
017500     05  WS-CALL-DAYS                  PIC S9(07) COMP.
017600     05  WS-TARGET-TYPE                PIC X(08).
017700     05  FILLER                        PIC X(04).
017800*
017900******************************************************************
018000*   U5 WORK-WINDOW DERIVATION SCRATCH FIELDS -- RESET PER ISSUE
018100*   BY 500-DERIVE-ORIGINAL.
018200******************************************************************
018300 01  WS-U5-WORK.
018400     05  WS-FOUND-START-SW             PIC X(01).
018500     05  WS-FOUND-END-SW               PIC X(01).
018600     05  WS-FOUND-ANY-EST-SW           PIC X(01).
018700     05  WS-FOUND-LE-START-SW          PIC X(01).
018800     05  WS-EARLIEST-EST-HOURS         PIC S9(07) COMP VALUE 0.
018900     05  WS-LATEST-LE-START-HOURS      PIC S9(07) COMP VALUE 0.
019000     05  FILLER                        PIC X(04).
019100*
019200******************************************************************
019300*   PER-LEAF SPLASH SHARE -- ORIGINAL/(DAYSPAN), CARRIED TO FOUR
019400*   DECIMALS PER THE SPEC, COMPUTED ONCE AND REPOSTED EVERY DATE
019500*   IN THE ISSUE'S WORK WINDOW.
019600******************************************************************
019700 01  WS-SPLASH-SHARE-TABLE.
019800     05  WS-SPLASH-SHARE OCCURS 4000 TIMES PIC S9(07)V9(4).
019900*
020000 01  WS-BURN-FIELDS.
020100     05  WS-SPLASH-PRINT-SW            PIC X(01) VALUE 'N'.
020200         88  WS-SPLASH-PRINT                     VALUE 'Y'.
020300     05  WS-DAY-SPAN-COUNT             PIC S9(04) COMP VALUE 0.
020400     05  WS-AMOUNT-TODAY               PIC S9(07)V9(4) VALUE 0.
020500     05  WS-COLUMN-VALUE               PIC S9(07) COMP VALUE 0.
020600     05  WS-COLUMN-VALUE-DEC           PIC S9(07)V9(4) VALUE 0.
020700     05  WS-ROW-SUMMARY                PIC S9(07) COMP VALUE 0.
020800     05  WS-ROW-SUMMARY-DEC            PIC S9(07)V9(4) VALUE 0.
020900     05  WS-MATCH-SW                   PIC X(01).
021000         88  WS-MATCHES                           VALUE 'Y'.
021100     05  WS-PASS-CATEGORY              PIC X(16).
021200     05  WS-PASS-MATCH-ALL-SW          PIC X(01).
021300         88  WS-PASS-MATCH-ALL                   VALUE 'Y'.
021400     05  FILLER                        PIC X(04).
021500*
021600 01  WS-CALENDAR-WORK.
021700     05  WS-MONTH-DAYS OCCURS 12 TIMES PIC 9(02).
021800     05  WS-CCYY-WORK                  PIC 9(04) COMP.
021900     05  WS-REM-4                      PIC 9(04) COMP.
022000     05  WS-REM-100                    PIC 9(04) COMP.
022100     05  WS-REM-400                    PIC 9(04) COMP.
022200     05  WS-IX3B                       PIC 9(04) COMP.
022300     05  FILLER                        PIC X(04).
022400******************************************************************
022500 PROCEDURE DIVISION.
022600 000-BURN-MAIN.
022700     PERFORM 050-OPEN-FILES         THRU 050-EXIT.
022800     PERFORM 060-READ-CONTROL-CARD  THRU 060-EXIT.
022900     PERFORM 100-LOAD-ISSUES        THRU 100-EXIT.
023000     PERFORM 110-RESOLVE-PARENTS    THRU 110-EXIT.
023100     PERFORM 120-ASSIGN-DEFAULT-COMPONENT THRU 120-EXIT.
023200     PERFORM 200-LOAD-EVENTS        THRU 200-EXIT.
023300     PERFORM 300-DETERMINE-DATE-RANGE THRU 300-EXIT.
023400     PERFORM 305-COMPUTE-SENTINEL   THRU 305-EXIT.
023500     PERFORM 400-BUILD-ROOT-SET     THRU 400-EXIT.
023600     PERFORM 410-MARK-SUBTREE-MEMBERS THRU 410-EXIT.
023700     PERFORM 420-BUILD-CATEGORY-LIST THRU 420-EXIT.
023800     PERFORM 500-DERIVE-ORIGINAL    THRU 500-EXIT.
023900     PERFORM 600-COMPUTE-SPLASH-SHARES THRU 600-EXIT.
024000     PERFORM 700-BUILD-BURN-MATRIX  THRU 700-EXIT.
024100     PERFORM 990-CLOSE-FILES        THRU 990-EXIT.
024200     STOP RUN.
024300*
024400 050-OPEN-FILES.
024500     OPEN INPUT ISSUES-FILE.
024600     OPEN INPUT EVENTS-FILE.
024700     OPEN INPUT CTLCARD-FILE.
024800     OPEN OUTPUT BURN-RPT-FILE.
024900 050-EXIT.
025000     EXIT.
025100*
025200 060-READ-CONTROL-CARD.
025300     MOVE SPACES TO CTLCARD-REC.
025400     READ CTLCARD-FILE
025500         AT END CONTINUE
025600     END-READ.
025700     MOVE CTL-MODE TO WS-MODE.
025800     IF WS-MODE = SPACES
025900         MOVE 'COMP' TO WS-MODE
026000     END-IF.
026100 060-EXIT.
026200     EXIT.
026300*
026400******************************************************************
026500*   100-SERIES -- LOAD THE ISSUE EXTRACT (SAME SHAPE AS EXPD010).
026600******************************************************************
026700 100-LOAD-ISSUES.
026800     MOVE 0 TO IST-COUNT.
026900     PERFORM 100-LOOP1 THRU 100-LOOP1-EXIT UNTIL WK-ISSUES-EOF.
027000 100-LOOP1.
027100     READ ISSUES-FILE
027200         AT END
027300             SET WK-ISSUES-EOF TO TRUE
027400         NOT AT END
027500             PERFORM 105-ADD-ISSUE-ROW THRU 105-EXIT
027600     END-READ
027700 100-LOOP1-EXIT.
027800     EXIT.
027900 100-EXIT.
028000     EXIT.
028100*
028200 105-ADD-ISSUE-ROW.
028300     ADD 1 TO IST-COUNT.
028400     MOVE ISS-KEY         TO IST-KEY(IST-COUNT).
028500     MOVE ISS-PARENT-KEY  TO IST-PARENT-KEY(IST-COUNT).
028600     MOVE ISS-TYPE        TO IST-TYPE(IST-COUNT).
028700     MOVE ISS-QUEUE       TO IST-QUEUE(IST-COUNT).
028800     MOVE ISS-COMPONENT   TO IST-COMPONENT(IST-COUNT).
028900     MOVE ISS-TAG         TO IST-TAG(IST-COUNT).
029000     MOVE ISS-CREATED     TO IST-CREATED(IST-COUNT).
029100     MOVE ISS-STATUS      TO IST-STATUS(IST-COUNT).
029200     MOVE ISS-RESOLUTION  TO IST-RESOLUTION(IST-COUNT).
029300     MOVE ISS-SUMMARY     TO IST-SUMMARY(IST-COUNT).
029400 105-EXIT.
029500     EXIT.
029600*
029700******************************************************************
029800*   110/115/120 -- PARENT RESOLUTION, CHILD CHAIN, DEFAULT
029900*   COMPONENT INHERITANCE.  SAME LOGIC AS EXPD010 -- SEE THAT
030000*   PROGRAM'S BANNER FOR WHY THIS SHOP DUPLICATES RATHER THAN
030100*   SHARES THE LOAD LOGIC.
030200******************************************************************
030300 110-RESOLVE-PARENTS.
030400     PERFORM 110-LOOP1 THRU 110-LOOP1-EXIT VARYING WS-IX1 FROM 1
030500         BY 1 UNTIL WS-IX1 > IST-COUNT.
030600 110-LOOP1.
030700     IF IST-PARENT-KEY(WS-IX1) NOT = SPACES
030800         MOVE IST-PARENT-KEY(WS-IX1) TO WS-SEARCH-KEY
030900         MOVE 0 TO IST-PARENT-IDX(WS-IX1)
031000         SET IST-IX TO 1
031100         SEARCH ALL IST-ENTRY
031200             AT END
031300                 CONTINUE
031400             WHEN IST-KEY(IST-IX) = WS-SEARCH-KEY
031500                 MOVE IST-IX TO IST-PARENT-IDX(WS-IX1)
031600         END-SEARCH
031700         IF IST-PARENT-IDX(WS-IX1) NOT = 0
031800             PERFORM 115-LINK-CHILD THRU 115-EXIT
031900         END-IF
032000     END-IF
032100 110-LOOP1-EXIT.
032200     EXIT.
032300 110-EXIT.
032400     EXIT.
032500*
032600 115-LINK-CHILD.
032700     MOVE IST-FIRST-CHILD-IDX(IST-PARENT-IDX(WS-IX1))
032800         TO IST-NEXT-SIBLING-IDX(WS-IX1).
032900     MOVE WS-IX1 TO IST-FIRST-CHILD-IDX(IST-PARENT-IDX(WS-IX1)).
033000     ADD 1 TO IST-CHILD-COUNT(IST-PARENT-IDX(WS-IX1)).
033100     MOVE 'N' TO IST-LEAF-SW(IST-PARENT-IDX(WS-IX1)).
033200 115-EXIT.
033300     EXIT.
033400*
033500 120-ASSIGN-DEFAULT-COMPONENT.
033600     PERFORM 120-LOOP2 THRU 120-LOOP2-EXIT VARYING WS-IX1 FROM 1
033700         BY 1 UNTIL WS-IX1 > IST-COUNT.
033800 120-LOOP1.
033900     IF IST-COMPONENT(WS-ANC-IX) NOT = SPACES
034000         MOVE IST-COMPONENT(WS-ANC-IX)
034100             TO IST-DEFAULT-COMPONENT(WS-IX1)
034200         MOVE 0 TO WS-ANC-IX
034300     ELSE
034400         MOVE IST-PARENT-IDX(WS-ANC-IX) TO WS-ANC-IX
034500     END-IF
034600 120-LOOP1-EXIT.
034700     EXIT.
034800 120-LOOP2.
034900     MOVE SPACES TO IST-DEFAULT-COMPONENT(WS-IX1)
035000     MOVE IST-PARENT-IDX(WS-IX1) TO WS-ANC-IX
035100     PERFORM 120-LOOP1 THRU 120-LOOP1-EXIT UNTIL WS-ANC-IX =
035200         0.
035300 120-LOOP2-EXIT.
035400     EXIT.
035500 120-EXIT.
035600     EXIT.
035700*
035800******************************************************************
035900*   200-SERIES -- LOAD THE CHANGELOG EXTRACT (SAME SHAPE AS
036000*   EXPD010 -- SEE THAT PROGRAM FOR THE FIRST/LAST-INDEX NOTE).
036100******************************************************************
036200 200-LOAD-EVENTS.
036300     MOVE 0 TO IEV-COUNT.
036400     MOVE SPACES TO WS-PREV-ISSUE-KEY.
036500     MOVE 0 TO WS-PREV-ISSUE-IX.
036600     PERFORM 200-LOOP1 THRU 200-LOOP1-EXIT UNTIL WK-EVENTS-EOF.
036700     IF WS-PREV-ISSUE-IX NOT = 0
036800         MOVE IEV-COUNT TO IST-EVT-LAST-IDX(WS-PREV-ISSUE-IX)
036900     END-IF.
037000 200-LOOP1.
037100     READ EVENTS-FILE
037200         AT END
037300             SET WK-EVENTS-EOF TO TRUE
037400         NOT AT END
037500             PERFORM 205-ADD-EVENT-ROW THRU 205-EXIT
037600     END-READ
037700 200-LOOP1-EXIT.
037800     EXIT.
037900 200-EXIT.
038000     EXIT.
038100*
038200 205-ADD-EVENT-ROW.
038300     ADD 1 TO IEV-COUNT.
038400     MOVE EVT-ISSUE-KEY  TO IEV-ISSUE-KEY(IEV-COUNT).
038500     MOVE EVT-DATE       TO IEV-DATE(IEV-COUNT).
038600     MOVE EVT-SEQ        TO IEV-SEQ(IEV-COUNT).
038700     MOVE EVT-KIND       TO IEV-KIND(IEV-COUNT).
038800     MOVE EVT-VALUE      TO IEV-VALUE(IEV-COUNT).
038900     MOVE 0              TO IEV-HOURS(IEV-COUNT).
039000     IF EVT-KIND = 'ESTIMATION' OR EVT-KIND = 'SPENT'
039100         MOVE EVT-DURATION TO WS-DURATION-TEXT
039200         CALL 'EXPD100' USING WS-DURATION-TEXT, WS-CALL-HOURS,
039300                              WS-CALL-DAYS
039400         MOVE WS-CALL-HOURS TO IEV-HOURS(IEV-COUNT)
039500     END-IF.
039600     IF EVT-ISSUE-KEY NOT = WS-PREV-ISSUE-KEY
039700         PERFORM 207-CLOSE-PREV-ISSUE THRU 207-EXIT
039800         MOVE EVT-ISSUE-KEY TO WS-SEARCH-KEY
039900         MOVE 0 TO WS-CUR-ISSUE-IX
040000         SET IST-IX TO 1
040100         SEARCH ALL IST-ENTRY
040200             AT END
040300                 CONTINUE
040400             WHEN IST-KEY(IST-IX) = WS-SEARCH-KEY
040500                 MOVE IST-IX TO WS-CUR-ISSUE-IX
040600         END-SEARCH
040700         IF WS-CUR-ISSUE-IX NOT = 0
040800             MOVE IEV-COUNT TO IST-EVT-FIRST-IDX(WS-CUR-ISSUE-IX)
040900         END-IF
041000         MOVE EVT-ISSUE-KEY   TO WS-PREV-ISSUE-KEY
041100         MOVE WS-CUR-ISSUE-IX TO WS-PREV-ISSUE-IX
041200     END-IF.
041300 205-EXIT.
041400     EXIT.
041500*
041600 207-CLOSE-PREV-ISSUE.
041700     IF WS-PREV-ISSUE-IX NOT = 0
041800         COMPUTE IST-EVT-LAST-IDX(WS-PREV-ISSUE-IX) = IEV-COUNT -
041900             1
042000     END-IF.
042100 207-EXIT.
042200     EXIT.
042300*
042400******************************************************************
042500*   300/305 -- DATE RANGE (SAME RULE AS U4) AND THE U5 "FUTURE"
042600*   SENTINEL, TODAY'S CCYY PLUS THREE, MONTH AND DAY UNCHANGED.
042700******************************************************************
042800 300-DETERMINE-DATE-RANGE.
042900     ACCEPT WK-SYSTEM-DATE FROM DATE YYYYMMDD.
043000     MOVE WK-SYSTEM-DATE TO WK-TODAY-8.
043100     MOVE WK-TODAY-8     TO WS-MIN-DATE.
043200     PERFORM 300-LOOP1 THRU 300-LOOP1-EXIT VARYING WS-IX1 FROM 1
043300         BY 1 UNTIL WS-IX1 > IEV-COUNT.
043400     MOVE WS-MIN-DATE TO WK-START-DATE-8.
043500     MOVE WK-TODAY-8  TO WK-END-DATE-8.
043600     IF CTL-END-DATE NOT = 0 AND CTL-END-DATE < WK-END-DATE-8
043700         MOVE CTL-END-DATE TO WK-END-DATE-8
043800     END-IF.
043900 300-LOOP1.
044000     IF (IEV-KIND(WS-IX1) = 'ESTIMATION' OR
044100         IEV-KIND(WS-IX1) = 'SPENT')
044200        AND IEV-DATE(WS-IX1) < WS-MIN-DATE
044300         MOVE IEV-DATE(WS-IX1) TO WS-MIN-DATE
044400     END-IF
044500 300-LOOP1-EXIT.
044600     EXIT.
044700 300-EXIT.
044800     EXIT.
044900*
045000 305-COMPUTE-SENTINEL.
045100     COMPUTE WK-FUTURE-SENTINEL-8 =
045200         (WK-TODAY-CCYY + WK-FUTURE-YEARS-OUT) * 10000
045300          + WK-TODAY-MM * 100 + WK-TODAY-DD.
045400 305-EXIT.
045500     EXIT.
045600*
045700******************************************************************
045800*   400/410 -- ROOT SET AND SUBTREE SCOPE, SAME RULES AS U4.
045900******************************************************************
046000 400-BUILD-ROOT-SET.
046100     MOVE 0 TO WS-ROOT-COUNT.
046200     MOVE 'N' TO WS-CTL-ROOTS-SW.
046300     PERFORM 400-LOOP1 THRU 400-LOOP1-EXIT VARYING WS-IX2 FROM 1
046400         BY 1 UNTIL WS-IX2 > 5.
046500     IF WS-CTL-HAS-ROOTS
046600         PERFORM 400-LOOP2 THRU 400-LOOP2-EXIT VARYING WS-IX2
046700             FROM 1 BY 1 UNTIL WS-IX2 > 5.
046800     ELSE
046900         PERFORM 400-LOOP3 THRU 400-LOOP3-EXIT VARYING WS-IX1
047000             FROM 1 BY 1 UNTIL WS-IX1 > IST-COUNT.
047100     END-IF.
047200 400-LOOP1.
047300     IF CTL-ROOT-KEY(WS-IX2) NOT = SPACES
047400         MOVE 'Y' TO WS-CTL-ROOTS-SW
047500     END-IF
047600 400-LOOP1-EXIT.
047700     EXIT.
047800 400-LOOP2.
047900     IF CTL-ROOT-KEY(WS-IX2) NOT = SPACES
048000         MOVE CTL-ROOT-KEY(WS-IX2) TO WS-SEARCH-KEY
048100         MOVE 0 TO WS-CUR-ISSUE-IX
048200         SET IST-IX TO 1
048300         SEARCH ALL IST-ENTRY
048400             AT END
048500                 CONTINUE
048600             WHEN IST-KEY(IST-IX) = WS-SEARCH-KEY
048700                 MOVE IST-IX TO WS-CUR-ISSUE-IX
048800         END-SEARCH
048900         IF WS-CUR-ISSUE-IX NOT = 0
049000             ADD 1 TO WS-ROOT-COUNT
049100             MOVE WS-CUR-ISSUE-IX TO
049200                 WS-ROOT-IX(WS-ROOT-COUNT)
049300         END-IF
049400     END-IF
049500 400-LOOP2-EXIT.
049600     EXIT.
049700 400-LOOP3.
049800     IF IST-PARENT-IDX(WS-IX1) = 0 AND WS-ROOT-COUNT < 20
049900         ADD 1 TO WS-ROOT-COUNT
050000         MOVE WS-IX1 TO WS-ROOT-IX(WS-ROOT-COUNT)
050100     END-IF
050200 400-LOOP3-EXIT.
050300     EXIT.
050400 400-EXIT.
050500     EXIT.
050600*
050700 410-MARK-SUBTREE-MEMBERS.
050800     IF WS-CTL-HAS-ROOTS
050900         PERFORM 410-LOOP3 THRU 410-LOOP3-EXIT VARYING WS-IX1
051000             FROM 1 BY 1 UNTIL WS-IX1 > IST-COUNT.
051100     ELSE
051200         PERFORM 410-LOOP4 THRU 410-LOOP4-EXIT VARYING WS-IX1
051300             FROM 1 BY 1 UNTIL WS-IX1 > IST-COUNT.
051400     END-IF.
051500 410-LOOP1.
051600     IF WS-WALK-IX = WS-ROOT-IX(WS-IX2)
051700         MOVE 'Y' TO IST-SUBTREE-SW(WS-IX1)
051800     END-IF
051900 410-LOOP1-EXIT.
052000     EXIT.
052100 410-LOOP2.
052200     PERFORM 410-LOOP1 THRU 410-LOOP1-EXIT VARYING
052300         WS-IX2 FROM 1 BY 1 UNTIL WS-IX2 >
052400         WS-ROOT-COUNT.
052500     MOVE IST-PARENT-IDX(WS-WALK-IX) TO WS-WALK-IX
052600 410-LOOP2-EXIT.
052700     EXIT.
052800 410-LOOP3.
052900     MOVE 'N' TO IST-SUBTREE-SW(WS-IX1)
053000     MOVE WS-IX1 TO WS-WALK-IX
053100     PERFORM 410-LOOP2 THRU 410-LOOP2-EXIT UNTIL
053200         WS-WALK-IX = 0 OR IST-IN-SUBTREE(WS-IX1).
053300 410-LOOP3-EXIT.
053400     EXIT.
053500 410-LOOP4.
053600     MOVE 'Y' TO IST-SUBTREE-SW(WS-IX1)
053700 410-LOOP4-EXIT.
053800     EXIT.
053900 410-EXIT.
054000     EXIT.
054100*
054200******************************************************************
054300*   420-SERIES -- GROUP LIST, SAME RULES AS U4.
054400******************************************************************
054500 420-BUILD-CATEGORY-LIST.
054600     MOVE 0 TO WS-CAT-COUNT.
054700     EVALUATE WS-MODE
054800         WHEN 'EPIC'
054900             MOVE 'EPIC'  TO WS-TARGET-TYPE
055000             PERFORM 425-RESOLVE-ROOT-NAMES THRU 425-EXIT
055100             PERFORM 421-BUILD-ROOT-GROUPS  THRU 421-EXIT
055200         WHEN 'STORY'
055300             MOVE 'STORY' TO WS-TARGET-TYPE
055400             PERFORM 425-RESOLVE-ROOT-NAMES THRU 425-EXIT
055500             PERFORM 421-BUILD-ROOT-GROUPS  THRU 421-EXIT
055600         WHEN OTHER
055700             PERFORM 422-BUILD-VALUE-GROUPS THRU 422-EXIT
055800     END-EVALUATE.
055900 420-EXIT.
056000     EXIT.
056100*
056200 421-BUILD-ROOT-GROUPS.
056300     PERFORM 421-LOOP1 THRU 421-LOOP1-EXIT VARYING WS-IX2 FROM 1
056400         BY 1 UNTIL WS-IX2 > WS-ROOT-COUNT.
056500     MOVE WS-ROOT-COUNT TO WS-CAT-COUNT.
056600 421-LOOP1.
056700     MOVE IST-ROOT-KEY(WS-ROOT-IX(WS-IX2)) TO
056800         WS-CAT-VALUE(WS-IX2)
056900 421-LOOP1-EXIT.
057000     EXIT.
057100 421-EXIT.
057200     EXIT.
057300*
057400 422-BUILD-VALUE-GROUPS.
057500     PERFORM 422-LOOP1 THRU 422-LOOP1-EXIT VARYING WS-IX1 FROM 1
057600         BY 1 UNTIL WS-IX1 > IST-COUNT.
057700 422-LOOP1.
057800     IF IST-IN-SUBTREE(WS-IX1)
057900         PERFORM 423-EXTRACT-OWN-CATEGORY THRU 423-EXIT
058000         IF WS-OWN-CATEGORY NOT = SPACES
058100             PERFORM 424-INSERT-CATEGORY THRU 424-EXIT
058200         END-IF
058300     END-IF
058400 422-LOOP1-EXIT.
058500     EXIT.
058600 422-EXIT.
058700     EXIT.
058800*
058900 423-EXTRACT-OWN-CATEGORY.
059000     EVALUATE WS-MODE
059100         WHEN 'COMP'
059200             MOVE IST-COMPONENT(WS-IX1) TO WS-OWN-CATEGORY
059300         WHEN 'QUEUE'
059400             MOVE IST-QUEUE(WS-IX1)     TO WS-OWN-CATEGORY
059500         WHEN OTHER
059600             MOVE IST-TAG(WS-IX1)       TO WS-OWN-CATEGORY
059700     END-EVALUATE.
059800 423-EXIT.
059900     EXIT.
060000*
060100 424-INSERT-CATEGORY.
060200     MOVE 'N' TO WS-FOUND-SW.
060300     PERFORM 424-LOOP1 THRU 424-LOOP1-EXIT VARYING WS-IX2 FROM 1
060400         BY 1 UNTIL WS-IX2 > WS-CAT-COUNT.
060500     IF NOT WS-CAT-FOUND AND WS-CAT-COUNT < 20
060600         ADD 1 TO WS-CAT-COUNT
060700         MOVE WS-OWN-CATEGORY TO WS-CAT-VALUE(WS-CAT-COUNT)
060800         PERFORM 426-BUBBLE-INTO-PLACE THRU 426-EXIT
060900     END-IF.
061000 424-LOOP1.
061100     IF WS-CAT-VALUE(WS-IX2) = WS-OWN-CATEGORY
061200         MOVE 'Y' TO WS-FOUND-SW
061300     END-IF
061400 424-LOOP1-EXIT.
061500     EXIT.
061600 424-EXIT.
061700     EXIT.
061800*
061900 425-RESOLVE-ROOT-NAMES.
062000     PERFORM 425-LOOP1 THRU 425-LOOP1-EXIT VARYING WS-IX1 FROM 1
062100         BY 1 UNTIL WS-IX1 > IST-COUNT.
062200     CALL 'EXPD110' USING EXPISTB-TABLE, WS-TARGET-TYPE,
062300                          WK-NOEPIC-KEY, WK-NOEPIC-SUMMARY.
062400 425-LOOP1.
062500     MOVE 'N' TO IST-ROOT-DONE-SW(WS-IX1)
062600     MOVE SPACES TO IST-ROOT-KEY(WS-IX1)
062700     MOVE SPACES TO IST-ROOT-SUMMARY(WS-IX1)
062800 425-LOOP1-EXIT.
062900     EXIT.
063000 425-EXIT.
063100     EXIT.
063200*
063300 426-BUBBLE-INTO-PLACE.
063400     MOVE WS-CAT-COUNT TO WS-IX2.
063500     PERFORM 426-LOOP1 THRU 426-LOOP1-EXIT UNTIL WS-IX2 < 2.
063600 426-LOOP1.
063700     IF WS-CAT-VALUE(WS-IX2) < WS-CAT-VALUE(WS-IX2 - 1)
063800         MOVE WS-CAT-VALUE(WS-IX2)     TO WS-CAT-SWAP
063900         MOVE WS-CAT-VALUE(WS-IX2 - 1) TO WS-CAT-VALUE(WS-IX2)
064000         MOVE WS-CAT-SWAP              TO WS-CAT-VALUE(WS-IX2
064100             - 1)
064200         SUBTRACT 1 FROM WS-IX2
064300     ELSE
064400         MOVE 1 TO WS-IX2
064500     END-IF
064600 426-LOOP1-EXIT.
064700     EXIT.
064800 426-EXIT.
064900     EXIT.
065000*
065100******************************************************************
065200*   500-SERIES -- U5 ORIGINAL-ESTIMATE DERIVATION, ONE ISSUE AT A
065300*   TIME, FROM ITS OWN SLICE OF THE ASCENDING EVENT TABLE.
065400******************************************************************
065500 500-DERIVE-ORIGINAL.
065600     PERFORM 500-LOOP1 THRU 500-LOOP1-EXIT VARYING WS-IX1 FROM 1
065700         BY 1 UNTIL WS-IX1 > IST-COUNT.
065800 500-LOOP1.
065900     PERFORM 510-FIND-START-END THRU 510-EXIT
066000     PERFORM 520-FIND-ORIGINAL  THRU 520-EXIT
066100     PERFORM 530-SET-FLAGS      THRU 530-EXIT
066200 500-LOOP1-EXIT.
066300     EXIT.
066400 500-EXIT.
066500     EXIT.
066600*
066700 510-FIND-START-END.
066800     MOVE 'N' TO WS-FOUND-START-SW.
066900     MOVE 'N' TO WS-FOUND-END-SW.
067000     IF IST-EVT-FIRST-IDX(WS-IX1) NOT = 0
067100         PERFORM 510-LOOP1 THRU 510-LOOP1-EXIT VARYING WS-IX3
067200             FROM IST-EVT-FIRST-IDX(WS-IX1) BY 1 UNTIL WS-IX3 >
067300             IST-EVT-LAST-IDX(WS-IX1).
067400     END-IF.
067500     IF WS-FOUND-START-SW = 'N'
067600         MOVE WK-FUTURE-SENTINEL-8 TO IST-START-DATE(WS-IX1)
067700     END-IF.
067800     IF WS-FOUND-END-SW = 'N'
067900         MOVE WK-FUTURE-SENTINEL-8 TO IST-END-DATE(WS-IX1)
068000     END-IF.
068100 510-LOOP1.
068200     IF IEV-KIND(WS-IX3) = 'STATUS'
068300        AND (IEV-VALUE(WS-IX3) = WK-STAT-INPROGRESS OR
068400             IEV-VALUE(WS-IX3) = WK-STAT-TESTING)
068500        AND WS-FOUND-START-SW = 'N'
068600         MOVE IEV-DATE(WS-IX3) TO IST-START-DATE(WS-IX1)
068700         MOVE 'Y' TO WS-FOUND-START-SW
068800     END-IF
068900     IF IEV-KIND(WS-IX3) = 'RESOLUTION'
069000        AND IEV-VALUE(WS-IX3) = WK-RESOL-FIXED
069100         MOVE IEV-DATE(WS-IX3) TO IST-END-DATE(WS-IX1)
069200         MOVE 'Y' TO WS-FOUND-END-SW
069300     END-IF
069400 510-LOOP1-EXIT.
069500     EXIT.
069600 510-EXIT.
069700     EXIT.
069800*
069900 520-FIND-ORIGINAL.
070000     MOVE 'N' TO WS-FOUND-ANY-EST-SW.
070100     MOVE 'N' TO WS-FOUND-LE-START-SW.
070200     MOVE 0   TO WS-EARLIEST-EST-HOURS.
070300     MOVE 0   TO WS-LATEST-LE-START-HOURS.
070400     IF IST-EVT-FIRST-IDX(WS-IX1) NOT = 0
070500         PERFORM 520-LOOP1 THRU 520-LOOP1-EXIT VARYING WS-IX3
070600             FROM IST-EVT-FIRST-IDX(WS-IX1) BY 1 UNTIL WS-IX3 >
070700             IST-EVT-LAST-IDX(WS-IX1).
070800     END-IF.
070900     EVALUATE TRUE
071000         WHEN WS-FOUND-LE-START-SW = 'Y'
071100             MOVE WS-LATEST-LE-START-HOURS TO
071200                 IST-ORIGINAL-HRS(WS-IX1)
071300         WHEN WS-FOUND-ANY-EST-SW = 'Y'
071400             MOVE WS-EARLIEST-EST-HOURS TO
071500                 IST-ORIGINAL-HRS(WS-IX1)
071600         WHEN OTHER
071700             MOVE 0 TO IST-ORIGINAL-HRS(WS-IX1)
071800     END-EVALUATE.
071900 520-LOOP1.
072000     IF IEV-KIND(WS-IX3) = 'ESTIMATION'
072100         IF WS-FOUND-ANY-EST-SW = 'N'
072200             MOVE IEV-HOURS(WS-IX3) TO
072300                 WS-EARLIEST-EST-HOURS
072400             MOVE 'Y' TO WS-FOUND-ANY-EST-SW
072500         END-IF
072600         IF IEV-DATE(WS-IX3) <= IST-START-DATE(WS-IX1)
072700             MOVE IEV-HOURS(WS-IX3) TO
072800                 WS-LATEST-LE-START-HOURS
072900             MOVE 'Y' TO WS-FOUND-LE-START-SW
073000         END-IF
073100     END-IF
073200 520-LOOP1-EXIT.
073300     EXIT.
073400 520-EXIT.
073500     EXIT.
073600*
073700 530-SET-FLAGS.
073800     IF (IST-TYPE(WS-IX1) = WK-TYPE-TASK OR
073900         IST-TYPE(WS-IX1) = WK-TYPE-BUG)
074000        AND (IST-RESOLUTION(WS-IX1) = SPACES OR
074100             IST-RESOLUTION(WS-IX1) = WK-RESOL-FIXED)
074200         MOVE 'Y' TO IST-VALUABLE-SW(WS-IX1)
074300     ELSE
074400         MOVE 'N' TO IST-VALUABLE-SW(WS-IX1)
074500     END-IF.
074600     IF (IST-STATUS(WS-IX1) = WK-STAT-RESOLVED OR
074700         IST-STATUS(WS-IX1) = WK-STAT-CLOSED)
074800        AND IST-RESOLUTION(WS-IX1) = WK-RESOL-FIXED
074900         MOVE 'Y' TO IST-FINISHED-SW(WS-IX1)
075000     ELSE
075100         MOVE 'N' TO IST-FINISHED-SW(WS-IX1)
075200     END-IF.
075300 530-EXIT.
075400     EXIT.
075500*
075600******************************************************************
075700*   600/610 -- SPLASH SHARE, PRECOMPUTED ONCE PER VALUABLE-AND-
075800*   FINISHED LEAF SO 700-SERIES NEVER REDOES THE DAY-COUNT WALK
075900*   FOR EVERY DATE IN THE TIMELINE.
076000******************************************************************
076100 600-COMPUTE-SPLASH-SHARES.
076200     PERFORM 600-LOOP1 THRU 600-LOOP1-EXIT VARYING WS-IX1 FROM 1
076300         BY 1 UNTIL WS-IX1 > IST-COUNT.
076400 600-LOOP1.
076500     MOVE 0 TO WS-SPLASH-SHARE(WS-IX1)
076600     IF IST-IS-LEAF(WS-IX1) AND IST-IS-VALUABLE(WS-IX1)
076700             AND IST-IS-FINISHED(WS-IX1)
076800         PERFORM 610-COUNT-DAY-SPAN THRU 610-EXIT
076900         IF WS-DAY-SPAN-COUNT > 0
077000             DIVIDE IST-ORIGINAL-HRS(WS-IX1) BY
077100                 WS-DAY-SPAN-COUNT
077200                 GIVING WS-SPLASH-SHARE(WS-IX1)
077300         END-IF
077400     END-IF
077500 600-LOOP1-EXIT.
077600     EXIT.
077700 600-EXIT.
077800     EXIT.
077900*
078000 610-COUNT-DAY-SPAN.
078100     MOVE IST-START-DATE(WS-IX1) TO WK-CURRENT-DATE-8.
078200     MOVE 1 TO WS-DAY-SPAN-COUNT.
078300     PERFORM 610-LOOP1 THRU 610-LOOP1-EXIT UNTIL
078400         WK-CURRENT-DATE-8 >= IST-END-DATE(WS-IX1).
078500 610-LOOP1.
078600     PERFORM 770-NEXT-CALENDAR-DATE THRU 770-EXIT
078700     ADD 1 TO WS-DAY-SPAN-COUNT
078800 610-LOOP1-EXIT.
078900     EXIT.
079000 610-EXIT.
079100     EXIT.
079200*
079300******************************************************************
079400*   700-SERIES -- U6/U6B: WRITE THE BURN SECTION, THEN THE
079500*   ORIGINAL SECTION.
079600******************************************************************
079700 700-BUILD-BURN-MATRIX.
079800     MOVE 'BURN' TO WS-VALUE-KIND.
079900     PERFORM 905-WRITE-SECTION-TITLE THRU 905-EXIT.
080000     PERFORM 720-BUILD-ONE-MATRIX    THRU 720-EXIT.
080100     MOVE 'ORIG' TO WS-VALUE-KIND.
080200     PERFORM 905-WRITE-SECTION-TITLE THRU 905-EXIT.
080300     PERFORM 720-BUILD-ONE-MATRIX    THRU 720-EXIT.
080400 700-EXIT.
080500     EXIT.
080600*
080700 720-BUILD-ONE-MATRIX.
080800     MOVE WK-START-DATE-8 TO WK-CURRENT-DATE-8.
080900     IF WS-VALUE-KIND = 'BURN' AND CTL-SPLASH
081000         MOVE 'Y' TO WS-SPLASH-PRINT-SW
081100     ELSE
081200         MOVE 'N' TO WS-SPLASH-PRINT-SW
081300     END-IF.
081400     PERFORM 910-WRITE-TIMELINE-HEADER THRU 910-EXIT.
081500     PERFORM 720-LOOP1 THRU 720-LOOP1-EXIT UNTIL
081600         WK-CURRENT-DATE-8 > WK-END-DATE-8.
081700 720-LOOP1.
081800     PERFORM 730-BUILD-ONE-ROW      THRU 730-EXIT
081900     PERFORM 760-WRITE-BURN-ROW     THRU 760-EXIT
082000     PERFORM 770-NEXT-CALENDAR-DATE THRU 770-EXIT
082100 720-LOOP1-EXIT.
082200     EXIT.
082300 720-EXIT.
082400     EXIT.
082500*
082600 730-BUILD-ONE-ROW.
082700     MOVE SPACES TO EXPTL-LINE-WORK.
082800     STRING WK-CURR-DD '.' WK-CURR-MM '.' WK-CURR-YY
082900         DELIMITED BY SIZE INTO TL-DATE-OUT.
083000     MOVE 0 TO WS-ROW-SUMMARY.
083100     MOVE 0 TO WS-ROW-SUMMARY-DEC.
083200     PERFORM 730-LOOP1 THRU 730-LOOP1-EXIT VARYING WS-IX2 FROM 1
083300         BY 1 UNTIL WS-IX2 > WS-CAT-COUNT.
083400     IF WS-SPLASH-PRINT
083500         COMPUTE TD-SUMMARY-OUT ROUNDED = WS-ROW-SUMMARY-DEC
083600     ELSE
083700         MOVE WS-ROW-SUMMARY TO TL-SUMMARY-OUT
083800     END-IF.
083900 730-LOOP1.
084000     PERFORM 735-SET-PASS-PARMS THRU 735-EXIT
084100     PERFORM 740-COLUMN-VALUE   THRU 740-EXIT
084200     IF WS-SPLASH-PRINT
084300         COMPUTE TD-GROUP-VALUE(WS-IX2) ROUNDED =
084400             WS-COLUMN-VALUE-DEC
084500         ADD  WS-COLUMN-VALUE-DEC TO WS-ROW-SUMMARY-DEC
084600     ELSE
084700         MOVE WS-COLUMN-VALUE TO TL-GROUP-VALUE(WS-IX2)
084800         ADD  WS-COLUMN-VALUE TO WS-ROW-SUMMARY
084900     END-IF
085000 730-LOOP1-EXIT.
085100     EXIT.
085200 730-EXIT.
085300     EXIT.
085400*
085500 735-SET-PASS-PARMS.
085600     EVALUATE WS-MODE
085700         WHEN 'EPIC'
085800             MOVE 'Y' TO WS-PASS-MATCH-ALL-SW
085900         WHEN 'STORY'
086000             MOVE 'Y' TO WS-PASS-MATCH-ALL-SW
086100         WHEN OTHER
086200             MOVE 'N' TO WS-PASS-MATCH-ALL-SW
086300             MOVE WS-CAT-VALUE(WS-IX2) TO WS-PASS-CATEGORY
086400     END-EVALUATE.
086500 735-EXIT.
086600     EXIT.
086700*
086800******************************************************************
086900*   740/745/750 -- ONE GROUP'S VALUE FOR THE CURRENT DATE.  ONLY
087000*   LEAVES CONTRIBUTE (U6 IS NOT A RECURSIVE ROLLUP LIKE U3), SO
087100*   THIS IS A FLAT SCAN RATHER THAN A MULTIPASS.
087200******************************************************************
087300 740-COLUMN-VALUE.
087400     MOVE 0 TO WS-COLUMN-VALUE.
087500     MOVE 0 TO WS-COLUMN-VALUE-DEC.
087600     PERFORM 740-LOOP1 THRU 740-LOOP1-EXIT VARYING WS-IX1 FROM 1
087700         BY 1 UNTIL WS-IX1 > IST-COUNT.
087800     MOVE WS-COLUMN-VALUE-DEC TO WS-COLUMN-VALUE.
087900 740-LOOP1.
088000     IF IST-IS-LEAF(WS-IX1) AND IST-IN-SUBTREE(WS-IX1)
088100         IF (WS-VALUE-KIND = 'BURN'
088200            AND IST-IS-VALUABLE(WS-IX1)
088300            AND IST-IS-FINISHED(WS-IX1))
088400            OR (WS-VALUE-KIND = 'ORIG'
088500            AND IST-IS-VALUABLE(WS-IX1))
088600             PERFORM 745-GROUP-MATCH-TEST THRU 745-EXIT
088700             IF WS-MATCHES
088800                 PERFORM 750-AMOUNT-ON-DATE THRU 750-EXIT
088900                 ADD WS-AMOUNT-TODAY TO WS-COLUMN-VALUE-DEC
089000             END-IF
089100         END-IF
089200     END-IF
089300 740-LOOP1-EXIT.
089400     EXIT.
089500 740-EXIT.
089600     EXIT.
089700*
089800 745-GROUP-MATCH-TEST.
089900     MOVE 'N' TO WS-MATCH-SW.
090000     IF WS-PASS-MATCH-ALL
090100         IF IST-ROOT-KEY(WS-IX1) = WS-CAT-VALUE(WS-IX2)
090200             MOVE 'Y' TO WS-MATCH-SW
090300         END-IF
090400     ELSE
090500         PERFORM 423-EXTRACT-OWN-CATEGORY THRU 423-EXIT
090600         IF WS-OWN-CATEGORY = WS-PASS-CATEGORY
090700             MOVE 'Y' TO WS-MATCH-SW
090800         ELSE
090900             IF WS-OWN-CATEGORY = SPACES
091000                AND WS-MODE = 'COMP'
091100                AND IST-DEFAULT-COMPONENT(WS-IX1) =
091200                    WS-PASS-CATEGORY
091300                 MOVE 'Y' TO WS-MATCH-SW
091400             END-IF
091500         END-IF
091600     END-IF.
091700 745-EXIT.
091800     EXIT.
091900*
092000 750-AMOUNT-ON-DATE.
092100     MOVE 0 TO WS-AMOUNT-TODAY.
092200     IF WS-VALUE-KIND = 'BURN'
092300         IF CTL-SPLASH
092400             IF WK-CURRENT-DATE-8 >= IST-START-DATE(WS-IX1)
092500                AND WK-CURRENT-DATE-8 <= IST-END-DATE(WS-IX1)
092600                 MOVE WS-SPLASH-SHARE(WS-IX1) TO WS-AMOUNT-TODAY
092700             END-IF
092800         ELSE
092900             IF WK-CURRENT-DATE-8 = IST-END-DATE(WS-IX1)
093000                 MOVE IST-ORIGINAL-HRS(WS-IX1) TO WS-AMOUNT-TODAY
093100             END-IF
093200         END-IF
093300     ELSE
093400         IF WK-CURRENT-DATE-8 >= IST-CREATED(WS-IX1)
093500            AND WK-CURRENT-DATE-8 <= IST-END-DATE(WS-IX1)
093600             MOVE IST-ORIGINAL-HRS(WS-IX1) TO WS-AMOUNT-TODAY
093700         END-IF
093800     END-IF.
093900 750-EXIT.
094000     EXIT.
094100*
094200 760-WRITE-BURN-ROW.
094300     MOVE EXPTL-LINE-WORK TO BURN-RPT-LINE.
094400     WRITE BURN-RPT-REC.
094500 760-EXIT.
094600     EXIT.
094700*
094800******************************************************************
094900*   770/775 -- CALENDAR-DATE INCREMENT, SAME ROUTINE AS EXPD010.
095000******************************************************************
095100 770-NEXT-CALENDAR-DATE.
095200     PERFORM 775-LOAD-MONTH-TABLE THRU 775-EXIT.
095300     ADD 1 TO WK-CURR-DD.
095400     IF WK-CURR-DD > WS-MONTH-DAYS(WK-CURR-MM)
095500         MOVE 1 TO WK-CURR-DD
095600         ADD 1 TO WK-CURR-MM
095700         IF WK-CURR-MM > 12
095800             MOVE 1 TO WK-CURR-MM
095900             ADD 1 TO WK-CURR-YY
096000             IF WK-CURR-YY = 0
096100                 ADD 1 TO WK-CURR-CC
096200             END-IF
096300         END-IF
096400     END-IF.
096500 770-EXIT.
096600     EXIT.
096700*
096800 775-LOAD-MONTH-TABLE.
096900     MOVE 31 TO WS-MONTH-DAYS(1).
097000     MOVE 28 TO WS-MONTH-DAYS(2).
097100     MOVE 31 TO WS-MONTH-DAYS(3).
097200     MOVE 30 TO WS-MONTH-DAYS(4).
097300     MOVE 31 TO WS-MONTH-DAYS(5).
097400     MOVE 30 TO WS-MONTH-DAYS(6).
097500     MOVE 31 TO WS-MONTH-DAYS(7).
097600     MOVE 31 TO WS-MONTH-DAYS(8).
097700     MOVE 30 TO WS-MONTH-DAYS(9).
097800     MOVE 31 TO WS-MONTH-DAYS(10).
097900     MOVE 30 TO WS-MONTH-DAYS(11).
098000     MOVE 31 TO WS-MONTH-DAYS(12).
098100     COMPUTE WS-CCYY-WORK = WK-CURR-CC * 100 + WK-CURR-YY.
098200     DIVIDE WS-CCYY-WORK BY 4   GIVING WS-IX3B REMAINDER WS-REM-4.
098300     DIVIDE WS-CCYY-WORK BY 100 GIVING WS-IX3B REMAINDER
098400         WS-REM-100.
098500     DIVIDE WS-CCYY-WORK BY 400 GIVING WS-IX3B REMAINDER
098600         WS-REM-400.
098700     IF (WS-REM-4 = 0 AND WS-REM-100 NOT = 0) OR WS-REM-400 = 0
098800         MOVE 29 TO WS-MONTH-DAYS(2)
098900     END-IF.
099000 775-EXIT.
099100     EXIT.
099200*
099300 905-WRITE-SECTION-TITLE.
099400     MOVE SPACES TO BURN-RPT-REC.
099500     IF WS-VALUE-KIND = 'BURN'
099600         MOVE 'BURN TIMELINE'     TO BURN-RPT-LINE
099700     ELSE
099800         MOVE 'ORIGINAL TIMELINE' TO BURN-RPT-LINE
099900     END-IF.
100000     WRITE BURN-RPT-REC.
100100 905-EXIT.
100200     EXIT.
100300*
100400 910-WRITE-TIMELINE-HEADER.
100500     PERFORM 910-LOOP1 THRU 910-LOOP1-EXIT VARYING WS-IX2 FROM 1
100600         BY 1 UNTIL WS-IX2 > 20.
100700     MOVE EXPTL-HEADER-WORK TO BURN-RPT-LINE.
100800     WRITE BURN-RPT-REC.
100900 910-LOOP1.
101000     IF WS-IX2 <= WS-CAT-COUNT
101100         MOVE WS-CAT-VALUE(WS-IX2)(1:9) TO
101200             TL-HDR-GROUP-NAME(WS-IX2)
101300     ELSE
101400         MOVE SPACES TO TL-HDR-GROUP-NAME(WS-IX2)
101500     END-IF
101600 910-LOOP1-EXIT.
101700     EXIT.
101800 910-EXIT.
101900     EXIT.
102000*
102100 990-CLOSE-FILES.
102200     CLOSE ISSUES-FILE.
102300     CLOSE EVENTS-FILE.
102400     CLOSE CTLCARD-FILE.
102500     CLOSE BURN-RPT-FILE.
102600 990-EXIT.
102700     EXIT.
