000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:   EXPISSU                                         *
000400*   TITLE   :   EXPENDO ISSUE MASTER EXTRACT RECORD LAYOUT       *
000500*                                                                *
000600*   DESCRIPTION:                                                 *
000700*     ONE ENTRY PER TRACKED WORK ITEM (EPIC/STORY/TASK/BUG) AS   *
000800*     PULLED FROM THE TRACKER NIGHTLY EXTRACT.  RECORD IS A      *
000900*     FIXED-LENGTH FLAT FEED SUPPLIED BY THE EXTRACT JOB -- NO   *
001000*     FILLER RESERVE WAS BUILT INTO THE INTERFACE, SO NONE IS    *
001100*     CARRIED HERE.  DO NOT WIDEN ANY FIELD WITHOUT COORDINATING *
001200*     WITH THE EXTRACT OWNER, THE FEED WILL SHIFT.               *
001300*                                                                *
001400*   RECORD LENGTH: 144 BYTES, FIXED.                             *
001500*                                                                *
001600*   MAINTENANCE LOG                                              *
001700*   DATE       INIT  REQUEST     DESCRIPTION                     *
001800*   ---------- ----  ----------  ------------------------------- *
001900*   04/14/1991 RDM   CR-1004     ORIGINAL EXTRACT LAYOUT.        *
002000*   09/02/1994 RDM   CR-1188     ADDED ISS-TAG FOR RELEASE-TRAIN *
002100*                                CROSS-REFERENCE REPORTING.      *
002200*   11/21/1998 PKT   Y2K-0092    EXPANDED ISS-CREATED TO 4-DIGIT *
002300*                                CENTURY (WAS 2-DIGIT YY).       *
002400*   03/08/2003 LHS   CR-2201     DOCUMENTED DATE-BREAKDOWN VIEW. *
002500*                                                                *
002600******************************************************************
002700     05  ISS-KEY                       PIC X(12).
002800     05  ISS-PARENT-KEY                PIC X(12).
002900     05  ISS-TYPE                      PIC X(08).
003000     05  ISS-QUEUE                     PIC X(08).
003100     05  ISS-COMPONENT                 PIC X(16).
003200     05  ISS-TAG                       PIC X(16).
003300     05  ISS-CREATED                   PIC 9(08).
003400*        DATE-BREAKDOWN VIEW OF ISS-CREATED, CCYY/MM/DD -- ADDED
003500*        CR-2201 03/08/2003 LHS.
003600     05  ISS-CREATED-BRK REDEFINES ISS-CREATED.
003700         10  ISS-CREATED-CCYY          PIC 9(04).
003800         10  ISS-CREATED-MM            PIC 9(02).
003900         10  ISS-CREATED-DD            PIC 9(02).
004000     05  ISS-STATUS                    PIC X(12).
004100     05  ISS-RESOLUTION                PIC X(12).
004200     05  ISS-SUMMARY                   PIC X(40).
