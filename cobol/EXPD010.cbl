000100******************************************************************
000200* PROGRAM NAME:  EXPD010
000300* ORIGINAL AUTHOR:  R. D. MERCER
000400*
000500* DESCRIPTIVE NAME:  EXPENDO TIMELINE BATCH DRIVER
000600*
000700* FUNCTION:  LOADS THE ISSUE AND CHANGELOG-EVENT EXTRACTS INTO
000800*   STORAGE, BUILDS THE PARENT/CHILD TREE AND THE PER-ISSUE
000900*   EVENT-TABLE BOUNDS, DETERMINES THE RUN'S DATE RANGE AND
001000*   GROUPING CATEGORIES, THEN WRITES A DAILY SPENT-HOURS AND A
001100*   DAILY REMAINING-ESTIMATE-HOURS TIMELINE TO TIMELINE-RPT, ONE
001200*   COLUMN PER ROOT ISSUE OR PER CATEGORY DEPENDING ON THE
001300*   GROUPING MODE READ FROM THE CONTROL CARD.  THE SAME TABLES
001400*   THIS PROGRAM BUILDS ARE THE ONES EXPD020 (BURN) AND EXPD030
001500*   (FLOW METRICS) BUILD FOR THEMSELVES FROM THE SAME TWO INPUT
001600*   EXTRACTS -- THIS SHOP HAS NOT PUT THE LOAD LOGIC INTO A
001700*   SHARED SUBROUTINE ANY MORE THAN THE OLD BATCH SUITE DID.
001800*
001900* CONTROL CARD (CTLCARD, 80 BYTES):
002000*   COLS  1- 8  GROUPING MODE -- COMP / QUEUE / TAG / EPIC / STORY
002100*               (BLANK DEFAULTS TO COMP).
002200*   COLS  9-16  REQUESTED END DATE, CCYYMMDD, ZERO = THROUGH
002300*               TODAY.
002400*   COLS 17-76  UP TO 5 ROOT ISSUE KEYS, 12 BYTES EACH, BLANK =
002500*               USE THE DEFAULT ROOT SET (EVERY ISSUE WITH NO
002600*               PARENT).
002700*   COLS 77-80  UNUSED.
002800*
002900* MAINTENANCE LOG
003000* DATE       INIT  REQUEST     DESCRIPTION
003100* ---------- ----  ----------  -------------------------------
003200* 06/11/1993 RDM   CR-1066     INITIAL VERSION -- TIMELINE FOR A
003300*                              SINGLE ROOT, SPENT HOURS ONLY.
003400* 09/02/1994 RDM   CR-1188     ADDED THE ESTIMATE MATRIX ALONG-
003500*                              SIDE THE SPENT MATRIX.
003600* 02/18/1996 GLK   CR-1302     ADDED COMPONENT/QUEUE/TAG GROUPING
003700*                              MODES, DEFAULT-CATEGORY INHERIT-
003800*                              ANCE, AND RAISED THE COLUMN LIMIT
003900*                              TO 20.
004000* 11/21/1998 PKT   Y2K-0092    EXPANDED ISS-CREATED, EVT-DATE AND
004100*                              THE RUN DATE TO 4-DIGIT CENTURY.
004200* 03/08/2003 LHS   CR-2210     ADDED THE CONTROL-CARD ROOT-KEY
004300*                              OVERRIDE SO A RERUN CAN BE SCOPED
004400*                              TO ONE PROGRAM INSTEAD OF EVERY
004500*                              EPIC IN THE EXTRACT.
004600* 07/30/2004 LHS   CR-2260     SPLIT THE ISO-DURATION PARSE AND
004700*                              THE ROOT-EPIC WALK OUT TO CALLED
004800*                              SUBPROGRAMS EXPD100 / EXPD110.
004900* 08/19/2004 LHS   CR-2271     ADDED THE STORIES GROUPING MODE
005000*                              (SHARES EXPD110 WITH A TARGET-TYPE
005100*                              PARAMETER) AND A CHILD/SIBLING
005200*                              INDEX CHAIN SO THE ROLLUP PASS
005300*                              WALKS A NODE'S OWN CHILDREN RATHER
005400*                              THAN RESCANNING THE WHOLE TABLE.
005500* 09/20/2004 LHS   CR-2295     SHOP STANDARD CLEANUP -- EVERY
005600*                              PERFORM VARYING/UNTIL LOOP BODY IS
005700*                              NOW ITS OWN PARAGRAPH, PERFORMED
005800*                              THRU ITS OWN EXIT, TO MATCH THE
005900*                              PERFORM-THRU STYLE THE REST OF THE
006000*                              SHOP'S CODE USES.  NO LOGIC CHANGED.
006100* 09/21/2004 LHS   CR-2297     QA CAUGHT SEVEN PLACES WHERE THE
006200*                              CR-2295 SPLIT LEFT THE UPPER BOUND
006300*                              OF A VARYING/UNTIL CLAUSE ORPHANED
006400*                              ON ITS OWN LINE IN THE PARAGRAPH
006500*                              BEING PERFORMED.  REUNITED EACH
006600*                              UNTIL WITH ITS OPERAND AND DROPPED
006700*                              THE STRAY LINE.  NO LOGIC CHANGED.
006800******************************************************************
006900 IDENTIFICATION DIVISION.
007000 PROGRAM-ID.  EXPD010.
007100 AUTHOR.  R. D. MERCER.
007200 INSTALLATION.  COBOL DEVELOPMENT CENTER.
007300 DATE-WRITTEN.  06/11/1993.
007400 DATE-COMPILED. 08/19/2004.
007500 SECURITY.  NON-CONFIDENTIAL.
007600******************************************************************
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SOURCE-COMPUTER. IBM-390.
008000 OBJECT-COMPUTER. IBM-390.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM.
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT ISSUES-FILE ASSIGN TO ISSUES
008600         ORGANIZATION IS SEQUENTIAL
008700         FILE STATUS IS WK-ISSUES-STATUS.
008800     SELECT EVENTS-FILE ASSIGN TO EVENTS
008900         ORGANIZATION IS SEQUENTIAL
009000         FILE STATUS IS WK-EVENTS-STATUS.
009100     SELECT CTLCARD-FILE ASSIGN TO CTLCARD
009200         ORGANIZATION IS SEQUENTIAL.
009300     SELECT TIMELINE-RPT-FILE ASSIGN TO TIMELRPT
009400         ORGANIZATION IS SEQUENTIAL
009500         FILE STATUS IS WK-RPT-STATUS.
009600******************************************************************
009700 DATA DIVISION.
009800 FILE SECTION.
009900 FD  ISSUES-FILE
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 144 CHARACTERS.
010200 01  ISSUES-REC.
010300     COPY EXPISSU.
010400*
010500 FD  EVENTS-FILE
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 64 CHARACTERS.
010800 01  EVENTS-REC.
010900     COPY EXPEVNT.
011000*
011100 FD  CTLCARD-FILE
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 80 CHARACTERS.
011400 01  CTLCARD-REC.
011500     05  CTL-MODE                      PIC X(08).
011600     05  CTL-END-DATE                  PIC 9(08).
011700     05  CTL-ROOT-KEY OCCURS 5 TIMES    PIC X(12).
011800     05  FILLER                        PIC X(04).
011900*
012000 FD  TIMELINE-RPT-FILE
012100     LABEL RECORDS ARE OMITTED.
012200 01  TIMELINE-RPT-REC.
012300     05  TIMELINE-RPT-LINE             PIC X(220).
012400     05  FILLER                        PIC X(04).
012500******************************************************************
012600 WORKING-STORAGE SECTION.
012700     COPY EXPISTB.
012800     COPY EXPEVTB.
012900     COPY EXPWORK.
013000     COPY EXPTLHD.
013100*
013200 01  WS-RUN-FIELDS.
013300     05  WS-MODE                       PIC X(08).
013400     05  WS-VALUE-KIND                 PIC X(05).
013500     05  WS-CTL-ROOTS-SW               PIC X(01) VALUE 'N'.
013600         88  WS-CTL-HAS-ROOTS                    VALUE 'Y'.
013700     05  FILLER                        PIC X(04).
013800*
013900 01  WS-SEARCH-FIELDS.
014000     05  WS-SEARCH-KEY                 PIC X(12).
014100     05  WS-CUR-ISSUE-IX               PIC S9(04) COMP VALUE 0.
014200     05  FILLER                        PIC X(04).
014300*
014400 01  WS-EVENT-TRACK-FIELDS.
014500     05  WS-PREV-ISSUE-KEY             PIC X(12) VALUE SPACES.
014600     05  WS-PREV-ISSUE-IX              PIC S9(04) COMP VALUE 0.
014700     05  FILLER                        PIC X(04).
014800*
014900 01  WS-LOOP-SUBSCRIPTS.
015000     05  WS-IX1                        PIC S9(04) COMP VALUE 0.
015100     05  WS-IX2                        PIC S9(04) COMP VALUE 0.
015200     05  WS-IX3                        PIC S9(04) COMP VALUE 0.
015300     05  WS-ANC-IX                     PIC S9(04) COMP VALUE 0.
015400     05  WS-CHILD-IX                   PIC S9(04) COMP VALUE 0.
015500     05  WS-WALK-IX                    PIC S9(04) COMP VALUE 0.
015600     05  WS-ROOT-SCAN-IX               PIC S9(04) COMP VALUE 0.
015700     05  FILLER                        PIC X(04).
015800*
015900 01  WS-MIN-DATE-WORK.
016000     05  WS-MIN-DATE                   PIC 9(08) VALUE 0.
016100     05  FILLER                        PIC X(04).
016200*
016300 01  WS-ROOT-LIST.
016400     05  WS-ROOT-COUNT                 PIC S9(04) COMP VALUE 0.
016500     05  WS-ROOT-IX OCCURS 20 TIMES    PIC S9(04) COMP.
016600     05  FILLER                        PIC X(04).
016700*
016800 01  WS-CATEGORY-LIST.
016900     05  WS-CAT-COUNT                  PIC S9(04) COMP VALUE 0.
017000     05  WS-CAT-VALUE OCCURS 20 TIMES  PIC X(16).
017100     05  WS-CAT-SWAP                   PIC X(16).
017200     05  WS-OWN-CATEGORY               PIC X(16).
017300     05  WS-FOUND-SW                   PIC X(01).
017400         88  WS-CAT-FOUND                        VALUE 'Y'.
017500     05  FILLER                        PIC X(04).
017600*
017700 01  WS-CALENDAR-WORK.
017800     05  WS-MONTH-DAYS OCCURS 12 TIMES PIC 9(02).
017900     05  WS-CCYY-WORK                  PIC 9(04) COMP.
018000     05  WS-REM-4                      PIC 9(04) COMP.
018100     05  WS-REM-100                    PIC 9(04) COMP.
018200     05  WS-REM-400                    PIC 9(04) COMP.
018300     05  WS-IX3B                       PIC 9(04) COMP.
018400     05  FILLER                        PIC X(04).
018500*
018600 01  WS-LINKAGE-WORK.
018700     05  WS-DURATION-TEXT              PIC X(16).
018800     05  WS-CALL-HOURS                 PIC S9(07) COMP.
018900     05  WS-CALL-DAYS                  PIC S9(07) COMP.
019000     05  WS-TARGET-TYPE                PIC X(08).
019100     05  FILLER                        PIC X(04).
019200*
019300******************************************************************
019400*   PER-NODE SUBTREE TOTALS FOR THE CURRENT (DATE, CATEGORY) PASS.
019500*   REBUILT FROM SCRATCH BY EVERY CALL TO 500-ROLLUP-PASS.
019600******************************************************************
019700 01  WS-SUBTREE-TOTALS.
019800     05  WST-SPENT    OCCURS 4000 TIMES PIC S9(07) COMP.
019900     05  WST-ESTIMATE OCCURS 4000 TIMES PIC S9(07) COMP.
020000     05  WST-DONE-SW  OCCURS 4000 TIMES PIC X(01).
020100*
020200 01  WS-ROLLUP-PASS-FIELDS.
020300     05  WS-PASS-CATEGORY              PIC X(16).
020400     05  WS-PASS-MATCH-ALL-SW          PIC X(01).
020500         88  WS-PASS-MATCH-ALL                   VALUE 'Y'.
020600     05  WS-DONE-COUNT                 PIC S9(04) COMP VALUE 0.
020700     05  WS-PASS-START-COUNT          PIC S9(04) COMP VALUE 0.
020800     05  WS-READY-SW                   PIC X(01).
020900     05  WS-CHILD-SUM-SPENT            PIC S9(07) COMP VALUE 0.
021000     05  WS-CHILD-SUM-ESTIMATE         PIC S9(07) COMP VALUE 0.
021100     05  WS-OWN-SPENT-HOURS            PIC S9(07) COMP VALUE 0.
021200     05  WS-OWN-ESTIMATE-HOURS         PIC S9(07) COMP VALUE 0.
021300     05  WS-MATCH-SW                   PIC X(01).
021400         88  WS-MATCHES                           VALUE 'Y'.
021500     05  FILLER                        PIC X(04).
021600*
021700 01  WS-AS-OF-FIELDS.
021800     05  WS-AS-OF-IX                   PIC S9(04) COMP VALUE 0.
021900     05  WS-AS-OF-KIND                 PIC X(12).
022000     05  WS-AS-OF-DATE                 PIC 9(08).
022100     05  WS-AS-OF-HOURS                PIC S9(07) COMP VALUE 0.
022200     05  WS-AS-OF-FOUND-SW             PIC X(01).
022300     05  FILLER                        PIC X(04).
022400*
022500 01  WS-ROW-WORK.
022600     05  WS-ROW-SUMMARY                PIC S9(07) COMP VALUE 0.
022700     05  WS-COLUMN-VALUE               PIC S9(07) COMP VALUE 0.
022800     05  FILLER                        PIC X(04).
022900******************************************************************
023000 PROCEDURE DIVISION.
023100 000-TIMELINE-MAIN.
023200     PERFORM 050-OPEN-FILES         THRU 050-EXIT.
023300     PERFORM 060-READ-CONTROL-CARD  THRU 060-EXIT.
023400     PERFORM 100-LOAD-ISSUES        THRU 100-EXIT.
023500     PERFORM 110-RESOLVE-PARENTS    THRU 110-EXIT.
023600     PERFORM 120-ASSIGN-DEFAULT-COMPONENT THRU 120-EXIT.
023700     PERFORM 200-LOAD-EVENTS        THRU 200-EXIT.
023800     PERFORM 300-DETERMINE-DATE-RANGE THRU 300-EXIT.
023900     PERFORM 400-BUILD-ROOT-SET     THRU 400-EXIT.
024000     PERFORM 410-MARK-SUBTREE-MEMBERS THRU 410-EXIT.
024100     PERFORM 420-BUILD-CATEGORY-LIST THRU 420-EXIT.
024200     PERFORM 700-BUILD-TIMELINE-MATRIX THRU 700-EXIT.
024300     PERFORM 990-CLOSE-FILES        THRU 990-EXIT.
024400     STOP RUN.
024500*
024600 050-OPEN-FILES.
024700     OPEN INPUT ISSUES-FILE.
024800     OPEN INPUT EVENTS-FILE.
024900     OPEN INPUT CTLCARD-FILE.
025000     OPEN OUTPUT TIMELINE-RPT-FILE.
025100 050-EXIT.
025200     EXIT.
025300*
025400 060-READ-CONTROL-CARD.
025500     MOVE SPACES TO CTLCARD-REC.
025600     READ CTLCARD-FILE
025700         AT END CONTINUE
025800     END-READ.
025900     MOVE CTL-MODE TO WS-MODE.
026000     IF WS-MODE = SPACES
026100         MOVE 'COMP' TO WS-MODE
026200     END-IF.
026300 060-EXIT.
026400     EXIT.
026500*
026600******************************************************************
026700*   100-SERIES -- LOAD THE ISSUE EXTRACT.
026800******************************************************************
026900 100-LOAD-ISSUES.
027000     MOVE 0 TO IST-COUNT.
027100     PERFORM 100-LOOP1 THRU 100-LOOP1-EXIT UNTIL WK-ISSUES-EOF.
027200 100-LOOP1.
027300     READ ISSUES-FILE
027400         AT END
027500             SET WK-ISSUES-EOF TO TRUE
027600         NOT AT END
027700             PERFORM 105-ADD-ISSUE-ROW THRU 105-EXIT
027800     END-READ
027900 100-LOOP1-EXIT.
028000     EXIT.
028100 100-EXIT.
028200     EXIT.
028300*
028400 105-ADD-ISSUE-ROW.
028500     ADD 1 TO IST-COUNT.
028600     MOVE ISS-KEY         TO IST-KEY(IST-COUNT).
028700     MOVE ISS-PARENT-KEY  TO IST-PARENT-KEY(IST-COUNT).
028800     MOVE ISS-TYPE        TO IST-TYPE(IST-COUNT).
028900     MOVE ISS-QUEUE       TO IST-QUEUE(IST-COUNT).
029000     MOVE ISS-COMPONENT   TO IST-COMPONENT(IST-COUNT).
029100     MOVE ISS-TAG         TO IST-TAG(IST-COUNT).
029200     MOVE ISS-CREATED     TO IST-CREATED(IST-COUNT).
029300     MOVE ISS-STATUS      TO IST-STATUS(IST-COUNT).
029400     MOVE ISS-RESOLUTION  TO IST-RESOLUTION(IST-COUNT).
029500     MOVE ISS-SUMMARY     TO IST-SUMMARY(IST-COUNT).
029600 105-EXIT.
029700     EXIT.
029800*
029900******************************************************************
030000*   110-SERIES -- RESOLVE ISS-PARENT-KEY TEXT TO A TABLE SUBSCRIPT
030100*   AND THREAD EVERY ROW ONTO ITS PARENT'S CHILD LIST, SO THE
030200*   ROLLUP PASS NEVER HAS TO RESCAN THE WHOLE TABLE TO FIND ONE
030300*   NODE'S CHILDREN -- CR-2271.
030400******************************************************************
030500 110-RESOLVE-PARENTS.
030600     PERFORM 110-LOOP1 THRU 110-LOOP1-EXIT VARYING WS-IX1 FROM 1
030700         BY 1 UNTIL WS-IX1 > IST-COUNT.
030800 110-LOOP1.
030900     IF IST-PARENT-KEY(WS-IX1) NOT = SPACES
031000         MOVE IST-PARENT-KEY(WS-IX1) TO WS-SEARCH-KEY
031100         MOVE 0 TO IST-PARENT-IDX(WS-IX1)
031200         SET IST-IX TO 1
031300         SEARCH ALL IST-ENTRY
031400             AT END
031500                 CONTINUE
031600             WHEN IST-KEY(IST-IX) = WS-SEARCH-KEY
031700                 MOVE IST-IX TO IST-PARENT-IDX(WS-IX1)
031800         END-SEARCH
031900         IF IST-PARENT-IDX(WS-IX1) NOT = 0
032000             PERFORM 115-LINK-CHILD THRU 115-EXIT
032100         END-IF
032200     END-IF
032300 110-LOOP1-EXIT.
032400     EXIT.
032500 110-EXIT.
032600     EXIT.
032700*
032800 115-LINK-CHILD.
032900     MOVE IST-FIRST-CHILD-IDX(IST-PARENT-IDX(WS-IX1))
033000         TO IST-NEXT-SIBLING-IDX(WS-IX1).
033100     MOVE WS-IX1 TO IST-FIRST-CHILD-IDX(IST-PARENT-IDX(WS-IX1)).
033200     ADD 1 TO IST-CHILD-COUNT(IST-PARENT-IDX(WS-IX1)).
033300     MOVE 'N' TO IST-LEAF-SW(IST-PARENT-IDX(WS-IX1)).
033400 115-EXIT.
033500     EXIT.
033600*
033700******************************************************************
033800*   120-SERIES -- U3 DEFAULT-CATEGORY INHERITANCE (COMPONENTS
033900*   MODE ONLY).  NEAREST ANCESTOR WITH A NON-BLANK OWN COMPONENT
034000*   BECOMES THE ISSUE'S DEFAULT; NO SUCH ANCESTOR LEAVES IT
034100*   BLANK, I.E. THE ISSUE HAS NO INHERITED CATEGORY.
034200******************************************************************
034300 120-ASSIGN-DEFAULT-COMPONENT.
034400     PERFORM 120-LOOP2 THRU 120-LOOP2-EXIT VARYING WS-IX1 FROM 1
034500         BY 1 UNTIL WS-IX1 > IST-COUNT.
034600 120-LOOP1.
034700     IF IST-COMPONENT(WS-ANC-IX) NOT = SPACES
034800         MOVE IST-COMPONENT(WS-ANC-IX)
034900             TO IST-DEFAULT-COMPONENT(WS-IX1)
035000         MOVE 0 TO WS-ANC-IX
035100     ELSE
035200         MOVE IST-PARENT-IDX(WS-ANC-IX) TO WS-ANC-IX
035300     END-IF
035400 120-LOOP1-EXIT.
035500     EXIT.
035600 120-LOOP2.
035700     MOVE SPACES TO IST-DEFAULT-COMPONENT(WS-IX1)
035800     MOVE IST-PARENT-IDX(WS-IX1) TO WS-ANC-IX
035900     PERFORM 120-LOOP1 THRU 120-LOOP1-EXIT UNTIL WS-ANC-IX =
036000         0.
036100 120-LOOP2-EXIT.
036200     EXIT.
036300 120-EXIT.
036400     EXIT.
036500*
036600******************************************************************
036700*   200-SERIES -- LOAD THE CHANGELOG EXTRACT.  EVENTS ARRIVE
036800*   GROUPED BY ISSUE KEY (SAME ORDER AS THE FILE'S KEY) SO THE
036900*   FIRST/LAST SUBSCRIPT BOUNDS FOR EACH ISSUE ARE CAPTURED AS
037000*   THE ISSUE KEY CHANGES, WITHOUT A SECOND PASS OVER EXPEVTB.
037100******************************************************************
037200 200-LOAD-EVENTS.
037300     MOVE 0 TO IEV-COUNT.
037400     MOVE SPACES TO WS-PREV-ISSUE-KEY.
037500     MOVE 0 TO WS-PREV-ISSUE-IX.
037600     PERFORM 200-LOOP1 THRU 200-LOOP1-EXIT UNTIL WK-EVENTS-EOF.
037700     IF WS-PREV-ISSUE-IX NOT = 0
037800         MOVE IEV-COUNT TO IST-EVT-LAST-IDX(WS-PREV-ISSUE-IX)
037900     END-IF.
038000 200-LOOP1.
038100     READ EVENTS-FILE
038200         AT END
038300             SET WK-EVENTS-EOF TO TRUE
038400         NOT AT END
038500             PERFORM 205-ADD-EVENT-ROW THRU 205-EXIT
038600     END-READ
038700 200-LOOP1-EXIT.
038800     EXIT.
038900 200-EXIT.
039000     EXIT.
039100*
039200 205-ADD-EVENT-ROW.
039300     ADD 1 TO IEV-COUNT.
039400     MOVE EVT-ISSUE-KEY  TO IEV-ISSUE-KEY(IEV-COUNT).
039500     MOVE EVT-DATE       TO IEV-DATE(IEV-COUNT).
039600     MOVE EVT-SEQ        TO IEV-SEQ(IEV-COUNT).
039700     MOVE EVT-KIND       TO IEV-KIND(IEV-COUNT).
039800     MOVE EVT-VALUE      TO IEV-VALUE(IEV-COUNT).
039900     MOVE 0              TO IEV-HOURS(IEV-COUNT).
040000     IF EVT-KIND = 'ESTIMATION' OR EVT-KIND = 'SPENT'
040100         MOVE EVT-DURATION TO WS-DURATION-TEXT
040200         CALL 'EXPD100' USING WS-DURATION-TEXT, WS-CALL-HOURS,
040300                              WS-CALL-DAYS
040400         MOVE WS-CALL-HOURS TO IEV-HOURS(IEV-COUNT)
040500     END-IF.
040600     IF EVT-ISSUE-KEY NOT = WS-PREV-ISSUE-KEY
040700         PERFORM 207-CLOSE-PREV-ISSUE THRU 207-EXIT
040800         MOVE EVT-ISSUE-KEY TO WS-SEARCH-KEY
040900         MOVE 0 TO WS-CUR-ISSUE-IX
041000         SET IST-IX TO 1
041100         SEARCH ALL IST-ENTRY
041200             AT END
041300                 CONTINUE
041400             WHEN IST-KEY(IST-IX) = WS-SEARCH-KEY
041500                 MOVE IST-IX TO WS-CUR-ISSUE-IX
041600         END-SEARCH
041700         IF WS-CUR-ISSUE-IX NOT = 0
041800             MOVE IEV-COUNT TO IST-EVT-FIRST-IDX(WS-CUR-ISSUE-IX)
041900         END-IF
042000         MOVE EVT-ISSUE-KEY   TO WS-PREV-ISSUE-KEY
042100         MOVE WS-CUR-ISSUE-IX TO WS-PREV-ISSUE-IX
042200     END-IF.
042300 205-EXIT.
042400     EXIT.
042500*
042600 207-CLOSE-PREV-ISSUE.
042700     IF WS-PREV-ISSUE-IX NOT = 0
042800         COMPUTE IST-EVT-LAST-IDX(WS-PREV-ISSUE-IX) = IEV-COUNT -
042900             1
043000     END-IF.
043100 207-EXIT.
043200     EXIT.
043300*
043400******************************************************************
043500*   300-SERIES -- U2/U3/U4 BATCH-FLOW STEP 4: START DATE IS THE
043600*   EARLIEST ESTIMATION/SPENT EVENT, END DATE IS TODAY UNLESS THE
043700*   CONTROL CARD ASKS FOR A SHORTER SPAN.
043800******************************************************************
043900 300-DETERMINE-DATE-RANGE.
044000     ACCEPT WK-SYSTEM-DATE FROM DATE YYYYMMDD.
044100     MOVE WK-SYSTEM-DATE TO WK-TODAY-8.
044200     MOVE WK-TODAY-8     TO WS-MIN-DATE.
044300     PERFORM 300-LOOP1 THRU 300-LOOP1-EXIT VARYING WS-IX1 FROM 1
044400         BY 1 UNTIL WS-IX1 > IEV-COUNT.
044500     MOVE WS-MIN-DATE TO WK-START-DATE-8.
044600     MOVE WK-TODAY-8  TO WK-END-DATE-8.
044700     IF CTL-END-DATE NOT = 0 AND CTL-END-DATE < WK-END-DATE-8
044800         MOVE CTL-END-DATE TO WK-END-DATE-8
044900     END-IF.
045000 300-LOOP1.
045100     IF (IEV-KIND(WS-IX1) = 'ESTIMATION' OR
045200         IEV-KIND(WS-IX1) = 'SPENT')
045300        AND IEV-DATE(WS-IX1) < WS-MIN-DATE
045400         MOVE IEV-DATE(WS-IX1) TO WS-MIN-DATE
045500     END-IF
045600 300-LOOP1-EXIT.
045700     EXIT.
045800 300-EXIT.
045900     EXIT.
046000*
046100******************************************************************
046200*   400-SERIES -- U3 BATCH-FLOW STEP 3: THE ROOT SET IS EVERY
046300*   ISSUE WITH NO PARENT, UNLESS THE CONTROL CARD NAMES SPECIFIC
046400*   ROOT KEYS -- CR-2210.
046500******************************************************************
046600 400-BUILD-ROOT-SET.
046700     MOVE 0 TO WS-ROOT-COUNT.
046800     MOVE 'N' TO WS-CTL-ROOTS-SW.
046900     PERFORM 400-LOOP1 THRU 400-LOOP1-EXIT VARYING WS-IX2 FROM 1
047000         BY 1 UNTIL WS-IX2 > 5.
047100     IF WS-CTL-HAS-ROOTS
047200         PERFORM 400-LOOP2 THRU 400-LOOP2-EXIT VARYING WS-IX2
047300             FROM 1 BY 1 UNTIL WS-IX2 > 5.
047400     ELSE
047500         PERFORM 400-LOOP3 THRU 400-LOOP3-EXIT VARYING WS-IX1
047600             FROM 1 BY 1 UNTIL WS-IX1 > IST-COUNT.
047700     END-IF.
047800 400-LOOP1.
047900     IF CTL-ROOT-KEY(WS-IX2) NOT = SPACES
048000         MOVE 'Y' TO WS-CTL-ROOTS-SW
048100     END-IF
048200 400-LOOP1-EXIT.
048300     EXIT.
048400 400-LOOP2.
048500     IF CTL-ROOT-KEY(WS-IX2) NOT = SPACES
048600         MOVE CTL-ROOT-KEY(WS-IX2) TO WS-SEARCH-KEY
048700         MOVE 0 TO WS-CUR-ISSUE-IX
048800         SET IST-IX TO 1
048900         SEARCH ALL IST-ENTRY
049000             AT END
049100                 CONTINUE
049200             WHEN IST-KEY(IST-IX) = WS-SEARCH-KEY
049300                 MOVE IST-IX TO WS-CUR-ISSUE-IX
049400         END-SEARCH
049500         IF WS-CUR-ISSUE-IX NOT = 0
049600             ADD 1 TO WS-ROOT-COUNT
049700             MOVE WS-CUR-ISSUE-IX TO
049800                 WS-ROOT-IX(WS-ROOT-COUNT)
049900         END-IF
050000     END-IF
050100 400-LOOP2-EXIT.
050200     EXIT.
050300 400-LOOP3.
050400     IF IST-PARENT-IDX(WS-IX1) = 0 AND WS-ROOT-COUNT < 20
050500         ADD 1 TO WS-ROOT-COUNT
050600         MOVE WS-IX1 TO WS-ROOT-IX(WS-ROOT-COUNT)
050700     END-IF
050800 400-LOOP3-EXIT.
050900     EXIT.
051000 400-EXIT.
051100     EXIT.
051200*
051300******************************************************************
051400*   410-SERIES -- U4 BATCH-FLOW STEP 5 SCOPE: MARK WHICH ISSUES
051500*   FALL UNDER THE ROOT SET.  THE DEFAULT ROOT SET (NO PARENT)
051600*   COVERS THE WHOLE TABLE BY DEFINITION, SO ONLY A CONTROL-CARD
051700*   KEY LIST NEEDS THE ANCESTOR WALK.
051800******************************************************************
051900 410-MARK-SUBTREE-MEMBERS.
052000     IF WS-CTL-HAS-ROOTS
052100         PERFORM 410-LOOP3 THRU 410-LOOP3-EXIT VARYING WS-IX1
052200             FROM 1 BY 1 UNTIL WS-IX1 > IST-COUNT.
052300     ELSE
052400         PERFORM 410-LOOP4 THRU 410-LOOP4-EXIT VARYING WS-IX1
052500             FROM 1 BY 1 UNTIL WS-IX1 > IST-COUNT.
052600     END-IF.
052700 410-LOOP1.
052800     IF WS-WALK-IX = WS-ROOT-IX(WS-IX2)
052900         MOVE 'Y' TO IST-SUBTREE-SW(WS-IX1)
053000     END-IF
053100 410-LOOP1-EXIT.
053200     EXIT.
053300 410-LOOP2.
053400     PERFORM 410-LOOP1 THRU 410-LOOP1-EXIT VARYING
053500         WS-IX2 FROM 1 BY 1 UNTIL WS-IX2 >
053600         WS-ROOT-COUNT.
053700     MOVE IST-PARENT-IDX(WS-WALK-IX) TO WS-WALK-IX
053800 410-LOOP2-EXIT.
053900     EXIT.
054000 410-LOOP3.
054100     MOVE 'N' TO IST-SUBTREE-SW(WS-IX1)
054200     MOVE WS-IX1 TO WS-WALK-IX
054300     PERFORM 410-LOOP2 THRU 410-LOOP2-EXIT UNTIL
054400         WS-WALK-IX = 0 OR IST-IN-SUBTREE(WS-IX1).
054500 410-LOOP3-EXIT.
054600     EXIT.
054700 410-LOOP4.
054800     MOVE 'Y' TO IST-SUBTREE-SW(WS-IX1)
054900 410-LOOP4-EXIT.
055000     EXIT.
055100 410-EXIT.
055200     EXIT.
055300*
055400******************************************************************
055500*   420-SERIES -- U4 BATCH-FLOW STEP 5: THE GROUP LIST.  EPICS
055600*   AND STORIES MODE GROUP BY ROOT ISSUE; THE THREE CATEGORY
055700*   MODES GROUP BY SORTED DISTINCT VALUE OVER THE SUBTREE.
055800******************************************************************
055900 420-BUILD-CATEGORY-LIST.
056000     MOVE 0 TO WS-CAT-COUNT.
056100     EVALUATE WS-MODE
056200         WHEN 'EPIC'
056300             MOVE 'EPIC'  TO WS-TARGET-TYPE
056400             PERFORM 425-RESOLVE-ROOT-NAMES THRU 425-EXIT
056500             PERFORM 421-BUILD-ROOT-GROUPS  THRU 421-EXIT
056600         WHEN 'STORY'
056700             MOVE 'STORY' TO WS-TARGET-TYPE
056800             PERFORM 425-RESOLVE-ROOT-NAMES THRU 425-EXIT
056900             PERFORM 421-BUILD-ROOT-GROUPS  THRU 421-EXIT
057000         WHEN OTHER
057100             PERFORM 422-BUILD-VALUE-GROUPS THRU 422-EXIT
057200     END-EVALUATE.
057300 420-EXIT.
057400     EXIT.
057500*
057600 421-BUILD-ROOT-GROUPS.
057700     PERFORM 421-LOOP1 THRU 421-LOOP1-EXIT VARYING WS-IX2 FROM 1
057800         BY 1 UNTIL WS-IX2 > WS-ROOT-COUNT.
057900     MOVE WS-ROOT-COUNT TO WS-CAT-COUNT.
058000 421-LOOP1.
058100     MOVE IST-ROOT-KEY(WS-ROOT-IX(WS-IX2)) TO
058200         WS-CAT-VALUE(WS-IX2)
058300 421-LOOP1-EXIT.
058400     EXIT.
058500 421-EXIT.
058600     EXIT.
058700*
058800 422-BUILD-VALUE-GROUPS.
058900     PERFORM 422-LOOP1 THRU 422-LOOP1-EXIT VARYING WS-IX1 FROM 1
059000         BY 1 UNTIL WS-IX1 > IST-COUNT.
059100 422-LOOP1.
059200     IF IST-IN-SUBTREE(WS-IX1)
059300         PERFORM 423-EXTRACT-OWN-CATEGORY THRU 423-EXIT
059400         IF WS-OWN-CATEGORY NOT = SPACES
059500             PERFORM 424-INSERT-CATEGORY THRU 424-EXIT
059600         END-IF
059700     END-IF
059800 422-LOOP1-EXIT.
059900     EXIT.
060000 422-EXIT.
060100     EXIT.
060200*
060300 423-EXTRACT-OWN-CATEGORY.
060400     EVALUATE WS-MODE
060500         WHEN 'COMP'
060600             MOVE IST-COMPONENT(WS-IX1) TO WS-OWN-CATEGORY
060700         WHEN 'QUEUE'
060800             MOVE IST-QUEUE(WS-IX1)     TO WS-OWN-CATEGORY
060900         WHEN OTHER
061000             MOVE IST-TAG(WS-IX1)       TO WS-OWN-CATEGORY
061100     END-EVALUATE.
061200 423-EXIT.
061300     EXIT.
061400*
061500 424-INSERT-CATEGORY.
061600     MOVE 'N' TO WS-FOUND-SW.
061700     PERFORM 424-LOOP1 THRU 424-LOOP1-EXIT VARYING WS-IX2 FROM 1
061800         BY 1 UNTIL WS-IX2 > WS-CAT-COUNT.
061900     IF NOT WS-CAT-FOUND AND WS-CAT-COUNT < 20
062000         ADD 1 TO WS-CAT-COUNT
062100         MOVE WS-OWN-CATEGORY TO WS-CAT-VALUE(WS-CAT-COUNT)
062200         PERFORM 426-BUBBLE-INTO-PLACE THRU 426-EXIT
062300     END-IF.
062400 424-LOOP1.
062500     IF WS-CAT-VALUE(WS-IX2) = WS-OWN-CATEGORY
062600         MOVE 'Y' TO WS-FOUND-SW
062700     END-IF
062800 424-LOOP1-EXIT.
062900     EXIT.
063000 424-EXIT.
063100     EXIT.
063200*
063300******************************************************************
063400*   425 CALLS THE ROOT-EPIC WALKER FOR WHICHEVER TARGET TYPE THE
063500*   GROUPING MODE NEEDS.  THE DONE-SWITCH IS RESET FIRST SINCE
063600*   EXPD110 TREATS IT AS A PER-CALL CACHE.
063700******************************************************************
063800 425-RESOLVE-ROOT-NAMES.
063900     PERFORM 425-LOOP1 THRU 425-LOOP1-EXIT VARYING WS-IX1 FROM 1
064000         BY 1 UNTIL WS-IX1 > IST-COUNT.
064100     CALL 'EXPD110' USING EXPISTB-TABLE, WS-TARGET-TYPE,
064200                          WK-NOEPIC-KEY, WK-NOEPIC-SUMMARY.
064300 425-LOOP1.
064400     MOVE 'N' TO IST-ROOT-DONE-SW(WS-IX1)
064500     MOVE SPACES TO IST-ROOT-KEY(WS-IX1)
064600     MOVE SPACES TO IST-ROOT-SUMMARY(WS-IX1)
064700 425-LOOP1-EXIT.
064800     EXIT.
064900 425-EXIT.
065000     EXIT.
065100*
065200 426-BUBBLE-INTO-PLACE.
065300     MOVE WS-CAT-COUNT TO WS-IX2.
065400     PERFORM 426-LOOP1 THRU 426-LOOP1-EXIT UNTIL WS-IX2 < 2.
065500 426-LOOP1.
065600     IF WS-CAT-VALUE(WS-IX2) < WS-CAT-VALUE(WS-IX2 - 1)
065700         MOVE WS-CAT-VALUE(WS-IX2)     TO WS-CAT-SWAP
065800         MOVE WS-CAT-VALUE(WS-IX2 - 1) TO WS-CAT-VALUE(WS-IX2)
065900         MOVE WS-CAT-SWAP              TO WS-CAT-VALUE(WS-IX2
066000             - 1)
066100         SUBTRACT 1 FROM WS-IX2
066200     ELSE
066300         MOVE 1 TO WS-IX2
066400     END-IF
066500 426-LOOP1-EXIT.
066600     EXIT.
066700 426-EXIT.
066800     EXIT.
066900*
067000******************************************************************
067100*   500-SERIES -- U3 ROLLUP.  BOTTOM-UP MULTIPASS CONVERGENCE: A
067200*   NODE IS READY WHEN EVERY CHILD ON ITS IST-FIRST-CHILD-IDX /
067300*   IST-NEXT-SIBLING-IDX LIST IS ALREADY DONE.  NO RECURSIVE
067400*   PERFORM ON THIS SHOP'S COMPILER, SO A LEAF-DEPTH NUMBER OF
067500*   PASSES STANDS IN FOR THE RECURSION.
067600******************************************************************
067700 500-ROLLUP-PASS.
067800     PERFORM 500-LOOP1 THRU 500-LOOP1-EXIT VARYING WS-IX1 FROM 1
067900         BY 1 UNTIL WS-IX1 > IST-COUNT.
068000     MOVE 0 TO WS-DONE-COUNT.
068100     PERFORM 500-LOOP3 THRU 500-LOOP3-EXIT UNTIL WS-DONE-COUNT >=
068200         IST-COUNT.
068300 500-LOOP1.
068400     MOVE 0   TO WST-SPENT(WS-IX1)
068500     MOVE 0   TO WST-ESTIMATE(WS-IX1)
068600     MOVE 'N' TO WST-DONE-SW(WS-IX1)
068700 500-LOOP1-EXIT.
068800     EXIT.
068900 500-LOOP2.
069000     IF WST-DONE-SW(WS-IX1) = 'N'
069100         PERFORM 510-TRY-NODE THRU 510-EXIT
069200     END-IF
069300 500-LOOP2-EXIT.
069400     EXIT.
069500 500-LOOP3.
069600     MOVE WS-DONE-COUNT TO WS-PASS-START-COUNT
069700     PERFORM 500-LOOP2 THRU 500-LOOP2-EXIT VARYING WS-IX1
069800         FROM 1 BY 1 UNTIL WS-IX1 > IST-COUNT.
069900     IF WS-DONE-COUNT = WS-PASS-START-COUNT
070000*        NO PROGRESS THIS PASS -- A PARENT/CHILD CYCLE WOULD
070100*        HANG THE JOB OTHERWISE, SO FORCE THE LOOP DONE.
070200         MOVE IST-COUNT TO WS-DONE-COUNT
070300     END-IF
070400 500-LOOP3-EXIT.
070500     EXIT.
070600 500-EXIT.
070700     EXIT.
070800*
070900 510-TRY-NODE.
071000     MOVE 0   TO WS-CHILD-SUM-SPENT.
071100     MOVE 0   TO WS-CHILD-SUM-ESTIMATE.
071200     MOVE 'Y' TO WS-READY-SW.
071300     MOVE IST-FIRST-CHILD-IDX(WS-IX1) TO WS-CHILD-IX.
071400     PERFORM 510-LOOP1 THRU 510-LOOP1-EXIT UNTIL WS-CHILD-IX = 0
071500         OR WS-READY-SW = 'N'.
071600     IF WS-READY-SW = 'Y'
071700         PERFORM 520-MATCH-TEST THRU 520-EXIT
071800         MOVE 0 TO WS-OWN-SPENT-HOURS.
071900         MOVE 0 TO WS-OWN-ESTIMATE-HOURS.
072000         IF WS-MATCHES
072100             MOVE WS-IX1             TO WS-AS-OF-IX
072200             MOVE WK-CURRENT-DATE-8  TO WS-AS-OF-DATE
072300             MOVE 'SPENT'            TO WS-AS-OF-KIND
072400             PERFORM 600-HOURS-AS-OF THRU 600-EXIT
072500             MOVE WS-AS-OF-HOURS     TO WS-OWN-SPENT-HOURS
072600             MOVE 'ESTIMATION'       TO WS-AS-OF-KIND
072700             PERFORM 600-HOURS-AS-OF THRU 600-EXIT
072800             MOVE WS-AS-OF-HOURS     TO WS-OWN-ESTIMATE-HOURS
072900         END-IF
073000         COMPUTE WST-SPENT(WS-IX1) =
073100             WS-CHILD-SUM-SPENT + WS-OWN-SPENT-HOURS
073200         IF IST-IS-LEAF(WS-IX1)
073300             MOVE WS-OWN-ESTIMATE-HOURS TO WST-ESTIMATE(WS-IX1)
073400         ELSE
073500             MOVE WS-CHILD-SUM-ESTIMATE TO WST-ESTIMATE(WS-IX1)
073600         END-IF
073700         MOVE 'Y' TO WST-DONE-SW(WS-IX1)
073800         ADD 1 TO WS-DONE-COUNT
073900     END-IF.
074000 510-LOOP1.
074100     IF WST-DONE-SW(WS-CHILD-IX) = 'N'
074200         MOVE 'N' TO WS-READY-SW
074300     ELSE
074400         ADD WST-SPENT(WS-CHILD-IX)    TO WS-CHILD-SUM-SPENT
074500         ADD WST-ESTIMATE(WS-CHILD-IX) TO
074600             WS-CHILD-SUM-ESTIMATE
074700         MOVE IST-NEXT-SIBLING-IDX(WS-CHILD-IX) TO WS-CHILD-IX
074800     END-IF
074900 510-LOOP1-EXIT.
075000     EXIT.
075100 510-EXIT.
075200     EXIT.
075300*
075400******************************************************************
075500*   520 IS THE U3 CATEGORY-MATCH RULE: CAT = ALL, OWN CATEGORY,
075600*   MODE NOT A CATEGORY MODE, OR (NO OWN CATEGORY AND CAT IS THE
075700*   INHERITED DEFAULT).
075800******************************************************************
075900 520-MATCH-TEST.
076000     MOVE 'N' TO WS-MATCH-SW.
076100     IF WS-PASS-MATCH-ALL
076200         MOVE 'Y' TO WS-MATCH-SW
076300     ELSE
076400         PERFORM 423-EXTRACT-OWN-CATEGORY THRU 423-EXIT
076500         IF WS-PASS-CATEGORY = SPACES
076600             MOVE 'Y' TO WS-MATCH-SW
076700         ELSE
076800             IF WS-OWN-CATEGORY = WS-PASS-CATEGORY
076900                 MOVE 'Y' TO WS-MATCH-SW
077000             ELSE
077100                 IF WS-OWN-CATEGORY = SPACES
077200                    AND WS-MODE = 'COMP'
077300                    AND IST-DEFAULT-COMPONENT(WS-IX1) =
077400                        WS-PASS-CATEGORY
077500                     MOVE 'Y' TO WS-MATCH-SW
077600                 END-IF
077700             END-IF
077800         END-IF
077900     END-IF.
078000 520-EXIT.
078100     EXIT.
078200*
078300******************************************************************
078400*   600 IS THE U2 "VALUE AS OF DATE" LOOKUP, SCANNING BACKWARD
078500*   FROM AN ISSUE'S LAST EVENT SO IT NEVER TOUCHES ANOTHER
078600*   ISSUE'S ROWS.
078700******************************************************************
078800 600-HOURS-AS-OF.
078900     MOVE 0   TO WS-AS-OF-HOURS.
079000     MOVE 'N' TO WS-AS-OF-FOUND-SW.
079100     IF IST-EVT-FIRST-IDX(WS-AS-OF-IX) NOT = 0
079200         PERFORM 600-LOOP1 THRU 600-LOOP1-EXIT VARYING WS-IX3
079300             FROM IST-EVT-LAST-IDX(WS-AS-OF-IX) BY -1 UNTIL
079400             WS-IX3 < IST-EVT-FIRST-IDX(WS-AS-OF-IX) OR
079500             WS-AS-OF-FOUND-SW = 'Y'.
079600     END-IF.
079700 600-LOOP1.
079800     IF IEV-KIND(WS-IX3) = WS-AS-OF-KIND
079900        AND IEV-DATE(WS-IX3) <= WS-AS-OF-DATE
080000         MOVE IEV-HOURS(WS-IX3) TO WS-AS-OF-HOURS
080100         MOVE 'Y' TO WS-AS-OF-FOUND-SW
080200     END-IF
080300 600-LOOP1-EXIT.
080400     EXIT.
080500 600-EXIT.
080600     EXIT.
080700*
080800******************************************************************
080900*   700-SERIES -- U4/U12: WRITE THE SPENT MATRIX, THEN THE
081000*   ESTIMATE MATRIX, EACH AS ITS OWN HEADER-PLUS-BODY SECTION OF
081100*   TIMELINE-RPT.
081200******************************************************************
081300 700-BUILD-TIMELINE-MATRIX.
081400     MOVE 'SPENT' TO WS-VALUE-KIND.
081500     PERFORM 905-WRITE-SECTION-TITLE THRU 905-EXIT.
081600     PERFORM 720-BUILD-ONE-MATRIX    THRU 720-EXIT.
081700     MOVE 'ESTIM' TO WS-VALUE-KIND.
081800     PERFORM 905-WRITE-SECTION-TITLE THRU 905-EXIT.
081900     PERFORM 720-BUILD-ONE-MATRIX    THRU 720-EXIT.
082000 700-EXIT.
082100     EXIT.
082200*
082300 720-BUILD-ONE-MATRIX.
082400     MOVE WK-START-DATE-8 TO WK-CURRENT-DATE-8.
082500     PERFORM 910-WRITE-TIMELINE-HEADER THRU 910-EXIT.
082600     PERFORM 720-LOOP1 THRU 720-LOOP1-EXIT UNTIL
082700         WK-CURRENT-DATE-8 > WK-END-DATE-8.
082800 720-LOOP1.
082900     PERFORM 730-BUILD-ONE-ROW      THRU 730-EXIT
083000     PERFORM 740-WRITE-TIMELINE-ROW THRU 740-EXIT
083100     PERFORM 750-NEXT-CALENDAR-DATE THRU 750-EXIT
083200 720-LOOP1-EXIT.
083300     EXIT.
083400 720-EXIT.
083500     EXIT.
083600*
083700 730-BUILD-ONE-ROW.
083800     MOVE SPACES TO EXPTL-LINE-WORK.
083900     STRING WK-CURR-DD '.' WK-CURR-MM '.' WK-CURR-YY
084000         DELIMITED BY SIZE INTO TL-DATE-OUT.
084100     MOVE 0 TO WS-ROW-SUMMARY.
084200     PERFORM 730-LOOP1 THRU 730-LOOP1-EXIT VARYING WS-IX2 FROM 1
084300         BY 1 UNTIL WS-IX2 > WS-CAT-COUNT.
084400     MOVE WS-ROW-SUMMARY TO TL-SUMMARY-OUT.
084500 730-LOOP1.
084600     PERFORM 735-SET-PASS-PARMS THRU 735-EXIT
084700     PERFORM 500-ROLLUP-PASS    THRU 500-EXIT
084800     PERFORM 736-COLUMN-VALUE   THRU 736-EXIT
084900     MOVE WS-COLUMN-VALUE TO TL-GROUP-VALUE(WS-IX2)
085000     ADD  WS-COLUMN-VALUE TO WS-ROW-SUMMARY
085100 730-LOOP1-EXIT.
085200     EXIT.
085300 730-EXIT.
085400     EXIT.
085500*
085600 735-SET-PASS-PARMS.
085700     EVALUATE WS-MODE
085800         WHEN 'EPIC'
085900             MOVE 'Y' TO WS-PASS-MATCH-ALL-SW
086000         WHEN 'STORY'
086100             MOVE 'Y' TO WS-PASS-MATCH-ALL-SW
086200         WHEN OTHER
086300             MOVE 'N' TO WS-PASS-MATCH-ALL-SW
086400             MOVE WS-CAT-VALUE(WS-IX2) TO WS-PASS-CATEGORY
086500     END-EVALUATE.
086600 735-EXIT.
086700     EXIT.
086800*
086900 736-COLUMN-VALUE.
087000     IF WS-MODE = 'EPIC' OR WS-MODE = 'STORY'
087100         IF WS-VALUE-KIND = 'SPENT'
087200             MOVE WST-SPENT(WS-ROOT-IX(WS-IX2))    TO
087300                 WS-COLUMN-VALUE
087400         ELSE
087500             MOVE WST-ESTIMATE(WS-ROOT-IX(WS-IX2)) TO
087600                 WS-COLUMN-VALUE
087700         END-IF
087800     ELSE
087900         MOVE 0 TO WS-COLUMN-VALUE
088000         PERFORM 736-LOOP1 THRU 736-LOOP1-EXIT VARYING
088100             WS-ROOT-SCAN-IX FROM 1 BY 1 UNTIL WS-ROOT-SCAN-IX >
088200             WS-ROOT-COUNT.
088300     END-IF.
088400 736-LOOP1.
088500     IF WS-VALUE-KIND = 'SPENT'
088600         ADD WST-SPENT(WS-ROOT-IX(WS-ROOT-SCAN-IX))
088700             TO WS-COLUMN-VALUE
088800     ELSE
088900         ADD WST-ESTIMATE(WS-ROOT-IX(WS-ROOT-SCAN-IX))
089000             TO WS-COLUMN-VALUE
089100     END-IF
089200 736-LOOP1-EXIT.
089300     EXIT.
089400 736-EXIT.
089500     EXIT.
089600*
089700 740-WRITE-TIMELINE-ROW.
089800     MOVE EXPTL-LINE-WORK TO TIMELINE-RPT-LINE.
089900     WRITE TIMELINE-RPT-REC.
090000 740-EXIT.
090100     EXIT.
090200*
090300******************************************************************
090400*   750/755 STEP THE CURRENT DATE FORWARD ONE CALENDAR DAY.  NO
090500*   INTRINSIC FUNCTION ON THIS COMPILER, SO MONTH LENGTH AND THE
090600*   LEAP-YEAR TEST ARE WORKED OUT BY HAND.
090700******************************************************************
090800 750-NEXT-CALENDAR-DATE.
090900     PERFORM 755-LOAD-MONTH-TABLE THRU 755-EXIT.
091000     ADD 1 TO WK-CURR-DD.
091100     IF WK-CURR-DD > WS-MONTH-DAYS(WK-CURR-MM)
091200         MOVE 1 TO WK-CURR-DD
091300         ADD 1 TO WK-CURR-MM
091400         IF WK-CURR-MM > 12
091500             MOVE 1 TO WK-CURR-MM
091600             ADD 1 TO WK-CURR-YY
091700             IF WK-CURR-YY = 0
091800                 ADD 1 TO WK-CURR-CC
091900             END-IF
092000         END-IF
092100     END-IF.
092200 750-EXIT.
092300     EXIT.
092400*
092500 755-LOAD-MONTH-TABLE.
092600     MOVE 31 TO WS-MONTH-DAYS(1).
092700     MOVE 28 TO WS-MONTH-DAYS(2).
092800     MOVE 31 TO WS-MONTH-DAYS(3).
092900     MOVE 30 TO WS-MONTH-DAYS(4).
093000     MOVE 31 TO WS-MONTH-DAYS(5).
093100     MOVE 30 TO WS-MONTH-DAYS(6).
093200     MOVE 31 TO WS-MONTH-DAYS(7).
093300     MOVE 31 TO WS-MONTH-DAYS(8).
093400     MOVE 30 TO WS-MONTH-DAYS(9).
093500     MOVE 31 TO WS-MONTH-DAYS(10).
093600     MOVE 30 TO WS-MONTH-DAYS(11).
093700     MOVE 31 TO WS-MONTH-DAYS(12).
093800     COMPUTE WS-CCYY-WORK = WK-CURR-CC * 100 + WK-CURR-YY.
093900     DIVIDE WS-CCYY-WORK BY 4   GIVING WS-IX3B REMAINDER WS-REM-4.
094000     DIVIDE WS-CCYY-WORK BY 100 GIVING WS-IX3B REMAINDER
094100         WS-REM-100.
094200     DIVIDE WS-CCYY-WORK BY 400 GIVING WS-IX3B REMAINDER
094300         WS-REM-400.
094400     IF (WS-REM-4 = 0 AND WS-REM-100 NOT = 0) OR WS-REM-400 = 0
094500         MOVE 29 TO WS-MONTH-DAYS(2)
094600     END-IF.
094700 755-EXIT.
094800     EXIT.
094900*
095000 905-WRITE-SECTION-TITLE.
095100     MOVE SPACES TO TIMELINE-RPT-REC.
095200     IF WS-VALUE-KIND = 'SPENT'
095300         MOVE 'SPENT TIMELINE'    TO TIMELINE-RPT-LINE
095400     ELSE
095500         MOVE 'ESTIMATE TIMELINE' TO TIMELINE-RPT-LINE
095600     END-IF.
095700     WRITE TIMELINE-RPT-REC.
095800 905-EXIT.
095900     EXIT.
096000*
096100 910-WRITE-TIMELINE-HEADER.
096200     PERFORM 910-LOOP1 THRU 910-LOOP1-EXIT VARYING WS-IX2 FROM 1
096300         BY 1 UNTIL WS-IX2 > 20.
096400     MOVE EXPTL-HEADER-WORK TO TIMELINE-RPT-LINE.
096500     WRITE TIMELINE-RPT-REC.
096600 910-LOOP1.
096700     IF WS-IX2 <= WS-CAT-COUNT
096800         MOVE WS-CAT-VALUE(WS-IX2)(1:9) TO
096900             TL-HDR-GROUP-NAME(WS-IX2)
097000     ELSE
097100         MOVE SPACES TO TL-HDR-GROUP-NAME(WS-IX2)
097200     END-IF
097300 910-LOOP1-EXIT.
097400     EXIT.
097500 910-EXIT.
097600     EXIT.
097700*
097800 990-CLOSE-FILES.
097900     CLOSE ISSUES-FILE.
098000     CLOSE EVENTS-FILE.
098100     CLOSE CTLCARD-FILE.
098200     CLOSE TIMELINE-RPT-FILE.
098300 990-EXIT.
098400     EXIT.
