000100******************************************************************
000200* PROGRAM NAME:  EXPD050
000300* ORIGINAL AUTHOR:  R. D. MERCER
000400*
000500* DESCRIPTIVE NAME:  EXPENDO BOTTOM-UP SEGMENTATION BATCH DRIVER
000600*
000700* FUNCTION:  RE-READS THE ESTIMATE-TIMELINE SECTION OF A PRIOR
000800*   TIMELRPT RUN THE SAME WAY EXPD040 DOES, ESTIMATES THE NOISE
000900*   VARIANCE IN THE SERIES BY ONE OF THREE METHODS (GLOBAL-TREND
001000*   RESIDUALS, FIRST DIFFERENCES, OR RESIDUALS FROM A SMOOTHED
001100*   COPY OF THE SERIES), TURNS THAT INTO A MERGE PENALTY LAMBDA,
001200*   THEN RUNS A BOTTOM-UP PIECEWISE-LINEAR MERGE OVER THE SERIES
001300*   UNTIL NO REMAINING ADJACENT PAIR IS WORTH JOINING.  ONE LINE
001400*   PER FINAL SEGMENT GOES TO SEGMENT-RPT.
001500*
001600* MAINTENANCE LOG
001700* DATE       INIT  REQUEST     DESCRIPTION
001800* ---------- ----  ----------  -------------------------------
001900* 02/18/1996 GLK   CR-1302     INITIAL VERSION -- RESIDUALS
002000*                              METHOD ONLY, FIXED LAMBDA.
002100* 07/30/2004 LHS   CR-2260     ADDED THE DIFFERENCES AND SMOOTH
002200*                              VARIANCE METHODS, LAMBDA PRINTED
002300*                              ON THE REPORT, CTLCARD OVERRIDES
002400*                              FOR MIN-LENGTH/C/METHOD.
002450* 09/20/2004 LHS   CR-2295     SHOP STANDARD CLEANUP -- EVERY
002460*                              PERFORM VARYING/UNTIL LOOP BODY IS
002470*                              NOW ITS OWN PARAGRAPH, PERFORMED
002480*                              THRU ITS OWN EXIT, TO MATCH THE
002490*                              PERFORM-THRU STYLE THE REST OF THE
002495*                              SHOP'S CODE USES.  NO LOGIC CHANGED.
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.  EXPD050.
002800 AUTHOR.  R. D. MERCER.
002900 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003000 DATE-WRITTEN.  02/18/1996.
003100 DATE-COMPILED. 09/02/2004.
003200 SECURITY.  NON-CONFIDENTIAL.
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT TIMELINE-IN-FILE ASSIGN TO TIMELRPT
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS IS WK-TIMELINE-IN-STATUS.
004500     SELECT CTLCARD-FILE ASSIGN TO CTLCARD
004600         ORGANIZATION IS SEQUENTIAL.
004700     SELECT SEGMENT-RPT-FILE ASSIGN TO SEGMRPT
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS WK-RPT-STATUS.
005000******************************************************************
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  TIMELINE-IN-FILE
005400     LABEL RECORDS ARE STANDARD
005500     RECORD CONTAINS 220 CHARACTERS.
005600 01  TIMELINE-IN-REC.
005700     05  TIMELINE-IN-LINE             PIC X(220).
005800*
005900*   CONTROL CARD (CTLCARD, 80 BYTES) -- ALL THREE FIELDS OPTIONAL.
006000*   ZERO/SPACE MEANS "USE THE HOUSE DEFAULT" (SEE 060 BELOW).
006100 FD  CTLCARD-FILE
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 80 CHARACTERS.
006400 01  CTLCARD-REC.
006500     05  CTL-MIN-LENGTH                PIC 9(03).
006600     05  CTL-LAMBDA-C                  PIC 9(03).
006700     05  CTL-VAR-METHOD                PIC X(10).
006800     05  FILLER                        PIC X(64).
006900*
007000 FD  SEGMENT-RPT-FILE
007100     LABEL RECORDS ARE OMITTED.
007200 01  SEGMENT-RPT-REC.
007300     05  SEGMENT-RPT-LINE              PIC X(100).
007400     05  FILLER                        PIC X(04).
007500******************************************************************
007600 WORKING-STORAGE SECTION.
007700     COPY EXPTLHD.
007800     COPY EXPSEGM.
007900     COPY EXPWORK.
008000*
008100 01  WS-SERIES-TABLE.
008200     05  WS-TR-COUNT                  PIC S9(04) COMP VALUE 0.
008300     05  WS-TR-ENTRY OCCURS 1 TO 3660 TIMES
008400                      DEPENDING ON WS-TR-COUNT
008500                      INDEXED BY WS-TR-IX.
008600         10  WS-TR-DATE               PIC 9(08).
008700         10  WS-TR-VALUE              PIC S9(07) COMP.
008800*
008900 01  WS-DIFF-TABLE.
009000     05  WS-DIFF-VALUE OCCURS 3660 TIMES
009100                        PIC S9(07) COMP.
009200     05  FILLER                       PIC X(04).
009300*
009400 01  WS-READ-FIELDS.
009500     05  WS-IN-ESTIMATE-SW            PIC X(01) VALUE 'N'.
009600         88  WS-IN-ESTIMATE-SECTION            VALUE 'Y'.
009700     05  FILLER                       PIC X(04).
009800*
009900 01  WS-PARSE-FIELDS.
010000     05  WS-PARSE-DD                  PIC 9(02) VALUE 0.
010100     05  WS-PARSE-MM                  PIC 9(02) VALUE 0.
010200     05  WS-PARSE-YY                  PIC 9(02) VALUE 0.
010300     05  WS-PARSE-CCYY                PIC 9(04) COMP VALUE 0.
010400     05  WS-PARSED-DATE               PIC 9(08) VALUE 0.
010500     05  FILLER                       PIC X(04).
010600*
010700 01  WS-CTL-FIELDS.
010800     05  WS-MIN-LENGTH                PIC S9(03) COMP VALUE 5.
010900     05  WS-LAMBDA-C                  PIC S9(03) COMP VALUE 5.
011000     05  WS-VAR-METHOD                PIC X(10) VALUE 'RESIDUALS'.
011100         88  WS-METHOD-RESIDUALS               VALUE 'RESIDUALS'.
011200         88  WS-METHOD-DIFFS                    VALUE 'DIFFS'.
011300         88  WS-METHOD-SMOOTH                   VALUE 'SMOOTH'.
011400     05  FILLER                       PIC X(04).
011500*
011600******************************************************************
011700*   SHARED LEAST-SQUARES WORK AREA -- USED BOTH FOR THE GLOBAL FIT
011800*   THE RESIDUALS VARIANCE METHOD NEEDS AND FOR TURNING A MERGED
011900*   SEGMENT'S RUNNING SUMS INTO ITS A/B LINE.
012000******************************************************************
012100 01  WS-LOOP-FIELDS.
012200     05  WS-SCAN-IX                   PIC S9(05) COMP VALUE 0.
012300     05  WS-INNER-IX                  PIC S9(05) COMP VALUE 0.
012400     05  WS-FROM-IX                   PIC S9(05) COMP VALUE 0.
012500     05  FILLER                       PIC X(04).
012600*
012700 01  WS-REGRESSION-FIELDS.
012800     05  WS-X-DEC                     PIC S9(07)V9(06) COMP-3.
012900     05  WS-Y-DEC                     PIC S9(09)V9(06) COMP-3.
013000     05  WS-SX                        PIC S9(09)V9(06) COMP-3.
013100     05  WS-SY                        PIC S9(09)V9(06) COMP-3.
013200     05  WS-SXX                       PIC S9(11)V9(06) COMP-3.
013300     05  WS-SYY                       PIC S9(11)V9(06) COMP-3.
013400     05  WS-SXY                       PIC S9(11)V9(06) COMP-3.
013500     05  WS-DET                       PIC S9(11)V9(06) COMP-3.
013600     05  WS-N                         PIC S9(05) COMP.
013700     05  WS-N-DEC                     PIC S9(09)V9(06) COMP-3.
013800     05  WS-RAW-A                     PIC S9(05)V9(06) COMP-3.
013900     05  WS-RAW-B                     PIC S9(09)V9(06) COMP-3.
014000     05  FILLER                       PIC X(04).
014100*
014200******************************************************************
014300*   VARIANCE-ESTIMATION WORK AREA.  WS-SIGMA-SQ IS FLOORED AT
014400*   0.000001 (THE SMALLEST UNIT THIS COMP-3 PICTURE CAN CARRY) IN
014500*   PLACE OF THE BOOK FIGURE OF 1E-10.
014600******************************************************************
014700 01  WS-VARIANCE-FIELDS.
014800     05  WS-SIGMA-SQ                  PIC S9(09)V9(06) COMP-3.
014900     05  WS-LAMBDA                    PIC S9(09)V9(06) COMP-3.
015000     05  WS-VAR-MEAN                  PIC S9(09)V9(06) COMP-3.
015100     05  WS-VAR-SUMSQ                 PIC S9(11)V9(06) COMP-3.
015200     05  WS-VAR-RESID                 PIC S9(09)V9(06) COMP-3.
015300     05  WS-VAR-DIVISOR               PIC S9(05)V9(06) COMP-3.
015400     05  WS-WINDOW-SIZE               PIC S9(03) COMP.
015500     05  WS-WIN-START                 PIC S9(05) COMP.
015600     05  WS-WIN-END                   PIC S9(05) COMP.
015700     05  WS-WIN-SUM                   PIC S9(09)V9(06) COMP-3.
015800     05  WS-WIN-COUNT                 PIC S9(05) COMP.
015900     05  FILLER                       PIC X(04).
016000*
016100******************************************************************
016200*   BOTTOM-UP SEGMENT TABLE.  1000 SLOTS IS FAR MORE THAN A TEN-
016300*   YEAR DAILY SERIES CAN EVER PRODUCE AT THE HOUSE DEFAULT
016400*   MIN-LENGTH OF 5.
016500******************************************************************
016600 01  WS-SEGMENT-TABLE.
016700     05  WS-SEG-COUNT                 PIC S9(04) COMP VALUE 0.
016800     05  WS-SEG-ENTRY OCCURS 1 TO 1000 TIMES
016900                       DEPENDING ON WS-SEG-COUNT
017000                       INDEXED BY WS-SEG-IX.
017100         10  WS-SEG-START             PIC S9(05) COMP.
017200         10  WS-SEG-END               PIC S9(05) COMP.
017300         10  WS-SEG-N                 PIC S9(05) COMP.
017400         10  WS-SEG-SX                PIC S9(09)V9(06) COMP-3.
017500         10  WS-SEG-SY                PIC S9(09)V9(06) COMP-3.
017600         10  WS-SEG-SXY               PIC S9(11)V9(06) COMP-3.
017700         10  WS-SEG-SXX               PIC S9(11)V9(06) COMP-3.
017800         10  WS-SEG-SYY               PIC S9(11)V9(06) COMP-3.
017900         10  WS-SEG-SSR               PIC S9(11)V9(06) COMP-3.
018000*
018100 01  WS-MERGE-FIELDS.
018200     05  WS-BEST-DELTA                PIC S9(11)V9(06) COMP-3.
018300     05  WS-BEST-IX                   PIC S9(05) COMP.
018400     05  WS-MERGE-N                   PIC S9(05) COMP.
018500     05  WS-MERGE-SX                  PIC S9(09)V9(06) COMP-3.
018600     05  WS-MERGE-SY                  PIC S9(09)V9(06) COMP-3.
018700     05  WS-MERGE-SXY                 PIC S9(11)V9(06) COMP-3.
018800     05  WS-MERGE-SXX                 PIC S9(11)V9(06) COMP-3.
018900     05  WS-MERGE-SYY                 PIC S9(11)V9(06) COMP-3.
019000     05  WS-MERGE-SSR                 PIC S9(11)V9(06) COMP-3.
019100     05  WS-DELTA-SSR                 PIC S9(11)V9(06) COMP-3.
019200     05  WS-DELTA-COST                PIC S9(11)V9(06) COMP-3.
019300     05  WS-CHANGED-SW                PIC X(01) VALUE 'N'.
019400         88  WS-MERGE-CHANGED                  VALUE 'Y'.
019500     05  FILLER                       PIC X(04).
019600*
019700 01  WS-FINAL-FIELDS.
019800     05  WS-SEG-A                     PIC S9(05)V9(06) COMP-3.
019900     05  WS-SEG-B                     PIC S9(09)V9(06) COMP-3.
020000     05  WS-SEG-Y1                    PIC S9(09)V9(06) COMP-3.
020100     05  WS-SEG-Y2                    PIC S9(09)V9(06) COMP-3.
020200     05  WS-SEG-D0                    PIC S9(07)V9(06) COMP-3.
020300     05  WS-SEG-D0-FRAC               PIC S9(07)V9(06) COMP-3.
020400     05  WS-SEG-D0-DAYS               PIC S9(05) COMP.
020500     05  WS-ROW-NUM                   PIC S9(03) COMP VALUE 0.
020600     05  WS-ROW-EDIT                  PIC Z(02)9.
020700     05  WS-VELOCITY-DEC              PIC S9(03)V9(02) COMP-3.
020800     05  FILLER                       PIC X(04).
020900*
021000 01  WS-DATE-TEXT-FIELDS.
021100     05  WS-START-TEXT                PIC X(10) VALUE SPACES.
021200     05  WS-END-TEXT                  PIC X(10) VALUE SPACES.
021300     05  WS-FINAL-TEXT                PIC X(10) VALUE SPACES.
021400     05  FILLER                       PIC X(04).
021500*
021600 01  WS-CALENDAR-WORK.
021700     05  WS-MONTH-DAYS OCCURS 12 TIMES PIC 9(02).
021800     05  WS-CCYY-WORK                 PIC 9(04) COMP.
021900     05  WS-REM-4                     PIC 9(04) COMP.
022000     05  WS-REM-100                   PIC 9(04) COMP.
022100     05  WS-REM-400                   PIC 9(04) COMP.
022200     05  WS-IX3B                      PIC 9(04) COMP.
022300     05  FILLER                       PIC X(04).
022400******************************************************************
022500 PROCEDURE DIVISION.
022600 000-SEGMENT-MAIN.
022700     PERFORM 050-OPEN-FILES          THRU 050-EXIT.
022800     PERFORM 055-GET-TODAY-DATE      THRU 055-EXIT.
022900     PERFORM 060-READ-CONTROL-CARD   THRU 060-EXIT.
023000     PERFORM 200-READ-TIMELINE       THRU 200-EXIT.
023100     PERFORM 905-WRITE-RPT-HEADER    THRU 905-EXIT.
023200     IF WS-TR-COUNT > 1
023300         PERFORM 600-DIFFERENTIATE     THRU 600-EXIT
023400         PERFORM 300-ESTIMATE-VARIANCE THRU 300-EXIT
023500         COMPUTE WS-LAMBDA = WS-LAMBDA-C * WS-SIGMA-SQ
023600         PERFORM 500-INIT-SEGMENTS     THRU 500-EXIT
023700         PERFORM 700-MERGE-SEGMENTS    THRU 700-EXIT
023800         PERFORM 800-WRITE-SEGMENTS    THRU 800-EXIT
023900     END-IF.
024000     PERFORM 990-CLOSE-FILES          THRU 990-EXIT.
024100     STOP RUN.
024200*
024300 050-OPEN-FILES.
024400     OPEN INPUT TIMELINE-IN-FILE.
024500     OPEN INPUT CTLCARD-FILE.
024600     OPEN OUTPUT SEGMENT-RPT-FILE.
024700 050-EXIT.
024800     EXIT.
024900*
025000 055-GET-TODAY-DATE.
025100     ACCEPT WK-SYSTEM-DATE FROM DATE YYYYMMDD.
025200     MOVE WK-SYSTEM-DATE TO WK-TODAY-8.
025300 055-EXIT.
025400     EXIT.
025500*
025600 060-READ-CONTROL-CARD.
025700     MOVE SPACES TO CTLCARD-REC.
025800     READ CTLCARD-FILE
025900         AT END CONTINUE
026000     END-READ.
026100     IF CTL-MIN-LENGTH NOT = 0
026200         MOVE CTL-MIN-LENGTH TO WS-MIN-LENGTH
026300     END-IF.
026400     IF CTL-LAMBDA-C NOT = 0
026500         MOVE CTL-LAMBDA-C TO WS-LAMBDA-C
026600     END-IF.
026700     IF CTL-VAR-METHOD NOT = SPACES
026800         MOVE CTL-VAR-METHOD TO WS-VAR-METHOD
026900     END-IF.
027000 060-EXIT.
027100     EXIT.
027200*
027300******************************************************************
027400*   200-SERIES -- SAME ESTIMATE-TIMELINE RE-READ EXPD040 USES.
027500******************************************************************
027600 200-READ-TIMELINE.
027700     MOVE 0 TO WS-TR-COUNT.
027800     MOVE 'N' TO WS-IN-ESTIMATE-SW.
027900     PERFORM 200-LOOP1 THRU 200-LOOP1-EXIT UNTIL WK-TIMELINE-EOF.
028000 200-LOOP1.
028100     READ TIMELINE-IN-FILE
028200         AT END
028300             SET WK-TIMELINE-EOF TO TRUE
028400         NOT AT END
028500             PERFORM 210-PROCESS-LINE THRU 210-EXIT
028600     END-READ
028700 200-LOOP1-EXIT.
028800     EXIT.
028900 200-EXIT.
029000     EXIT.
029100*
029200 210-PROCESS-LINE.
029300     MOVE TIMELINE-IN-LINE TO EXPTL-LINE-WORK.
029400     IF TIMELINE-IN-LINE(1:18) = 'ESTIMATE TIMELINE '
029500         MOVE 'Y' TO WS-IN-ESTIMATE-SW
029600     ELSE
029700         IF WS-IN-ESTIMATE-SECTION
029800            AND TL-DATE-OUT(3:1) = '.'
029900            AND TL-DATE-OUT(6:1) = '.'
030000             PERFORM 220-ADD-SERIES-POINT THRU 220-EXIT
030100         END-IF
030200     END-IF.
030300 210-EXIT.
030400     EXIT.
030500*
030600 220-ADD-SERIES-POINT.
030700     PERFORM 225-PARSE-DATE THRU 225-EXIT.
030800     ADD 1 TO WS-TR-COUNT.
030900     MOVE WS-PARSED-DATE TO WS-TR-DATE(WS-TR-COUNT).
031000     MOVE TL-SUMMARY-OUT TO WS-TR-VALUE(WS-TR-COUNT).
031100 220-EXIT.
031200     EXIT.
031300*
031400 225-PARSE-DATE.
031500     MOVE TL-DATE-OUT(1:2) TO WS-PARSE-DD.
031600     MOVE TL-DATE-OUT(4:2) TO WS-PARSE-MM.
031700     MOVE TL-DATE-OUT(7:2) TO WS-PARSE-YY.
031800     COMPUTE WS-PARSE-CCYY = (WK-TODAY-CCYY / 100) * 100
031900                              + WS-PARSE-YY.
032000     COMPUTE WS-PARSED-DATE =
032100         WS-PARSE-CCYY * 10000 + WS-PARSE-MM * 100 + WS-PARSE-DD.
032200 225-EXIT.
032300     EXIT.
032400*
032500 600-DIFFERENTIATE.
032600     IF WS-TR-COUNT > 0
032700         MOVE 0 TO WS-DIFF-VALUE(1)
032800     END-IF.
032900     PERFORM 600-LOOP1 THRU 600-LOOP1-EXIT VARYING WS-TR-IX FROM
033000         2 BY 1 UNTIL WS-TR-IX > WS-TR-COUNT.
033100 600-LOOP1.
033200     COMPUTE WS-DIFF-VALUE(WS-TR-IX) =
033300         WS-TR-VALUE(WS-TR-IX) - WS-TR-VALUE(WS-TR-IX - 1)
033400 600-LOOP1-EXIT.
033500     EXIT.
033600 600-EXIT.
033700     EXIT.
033800*
033900******************************************************************
034000*   300-SERIES -- NOISE VARIANCE, BY THE REQUESTED METHOD.
034100******************************************************************
034200 300-ESTIMATE-VARIANCE.
034300     EVALUATE TRUE
034400         WHEN WS-METHOD-DIFFS
034500             PERFORM 320-VARIANCE-DIFFERENCES THRU 320-EXIT
034600         WHEN WS-METHOD-SMOOTH
034700             PERFORM 330-VARIANCE-SMOOTH      THRU 330-EXIT
034800         WHEN OTHER
034900             PERFORM 310-VARIANCE-RESIDUALS   THRU 310-EXIT
035000     END-EVALUATE.
035100     IF WS-SIGMA-SQ < 0.000001
035200         MOVE 0.000001 TO WS-SIGMA-SQ
035300     END-IF.
035400 300-EXIT.
035500     EXIT.
035600*
035700 310-VARIANCE-RESIDUALS.
035800     MOVE 0 TO WS-SX.
035900     MOVE 0 TO WS-SY.
036000     MOVE 0 TO WS-SXX.
036100     MOVE 0 TO WS-SXY.
036200     MOVE 0 TO WS-N.
036300     PERFORM 310-LOOP1 THRU 310-LOOP1-EXIT VARYING WS-TR-IX FROM
036400         1 BY 1 UNTIL WS-TR-IX > WS-TR-COUNT.
036500     COMPUTE WS-N-DEC = WS-N.
036600     COMPUTE WS-DET = WS-SXX * WS-N-DEC - WS-SX * WS-SX.
036700     IF WS-DET = 0
036800         MOVE 0 TO WS-RAW-A
036900         COMPUTE WS-RAW-B = WS-SY / WS-N-DEC
037000     ELSE
037100         COMPUTE WS-RAW-A =
037200             (WS-SXY * WS-N-DEC - WS-SY * WS-SX) / WS-DET
037300         COMPUTE WS-RAW-B =
037400             (WS-SXX * WS-SY - WS-SX * WS-SXY) / WS-DET
037500     END-IF.
037600     MOVE 0 TO WS-VAR-SUMSQ.
037700     PERFORM 310-LOOP2 THRU 310-LOOP2-EXIT VARYING WS-TR-IX FROM
037800         1 BY 1 UNTIL WS-TR-IX > WS-TR-COUNT.
037900     IF WS-N < 2
038000         MOVE 0 TO WS-SIGMA-SQ
038100     ELSE
038200         COMPUTE WS-VAR-DIVISOR = WS-N - 1
038300         COMPUTE WS-SIGMA-SQ = WS-VAR-SUMSQ / WS-VAR-DIVISOR
038400     END-IF.
038500 310-LOOP1.
038600     ADD 1 TO WS-N
038700     COMPUTE WS-X-DEC = WS-TR-IX - 1
038800     MOVE WS-TR-VALUE(WS-TR-IX) TO WS-Y-DEC
038900     ADD WS-X-DEC TO WS-SX
039000     ADD WS-Y-DEC TO WS-SY
039100     COMPUTE WS-SXX = WS-SXX + WS-X-DEC * WS-X-DEC
039200     COMPUTE WS-SXY = WS-SXY + WS-X-DEC * WS-Y-DEC
039300 310-LOOP1-EXIT.
039400     EXIT.
039500 310-LOOP2.
039600     COMPUTE WS-X-DEC = WS-TR-IX - 1
039700     MOVE WS-TR-VALUE(WS-TR-IX) TO WS-Y-DEC
039800     COMPUTE WS-VAR-RESID =
039900         WS-Y-DEC - (WS-RAW-A * WS-X-DEC + WS-RAW-B)
040000     COMPUTE WS-VAR-SUMSQ =
040100         WS-VAR-SUMSQ + WS-VAR-RESID * WS-VAR-RESID
040200 310-LOOP2-EXIT.
040300     EXIT.
040400 310-EXIT.
040500     EXIT.
040600*
040700 320-VARIANCE-DIFFERENCES.
040800     MOVE 0 TO WS-VAR-MEAN.
040900     COMPUTE WS-N = WS-TR-COUNT - 1.
041000     IF WS-N < 2
041100         MOVE 0 TO WS-SIGMA-SQ
041200     ELSE
041300         PERFORM 320-LOOP1 THRU 320-LOOP1-EXIT VARYING WS-TR-IX
041400             FROM 2 BY 1 UNTIL WS-TR-IX > WS-TR-COUNT.
041500         COMPUTE WS-N-DEC = WS-N.
041600         COMPUTE WS-VAR-MEAN = WS-VAR-MEAN / WS-N-DEC.
041700         MOVE 0 TO WS-VAR-SUMSQ.
041800         PERFORM 320-LOOP2 THRU 320-LOOP2-EXIT VARYING WS-TR-IX
041900             FROM 2 BY 1 UNTIL WS-TR-IX > WS-TR-COUNT.
042000         COMPUTE WS-VAR-DIVISOR = WS-N - 1
042100         COMPUTE WS-SIGMA-SQ =
042200             (WS-VAR-SUMSQ / WS-VAR-DIVISOR) / 2
042300     END-IF.
042400 320-LOOP1.
042500     MOVE WS-DIFF-VALUE(WS-TR-IX) TO WS-Y-DEC
042600     ADD WS-Y-DEC TO WS-VAR-MEAN
042700 320-LOOP1-EXIT.
042800     EXIT.
042900 320-LOOP2.
043000     MOVE WS-DIFF-VALUE(WS-TR-IX) TO WS-Y-DEC
043100     COMPUTE WS-VAR-RESID = WS-Y-DEC - WS-VAR-MEAN
043200     COMPUTE WS-VAR-SUMSQ =
043300         WS-VAR-SUMSQ + WS-VAR-RESID * WS-VAR-RESID
043400 320-LOOP2-EXIT.
043500     EXIT.
043600 320-EXIT.
043700     EXIT.
043800*
043900******************************************************************
044000*   330-SERIES -- VARIANCE OF THE RESIDUALS FROM A CENTERED
044100*   MOVING AVERAGE, WINDOW = MAX(3,MIN(10,N/10)), FORCED ODD.
044200******************************************************************
044300 330-VARIANCE-SMOOTH.
044400     COMPUTE WS-WINDOW-SIZE = WS-TR-COUNT / 10.
044500     IF WS-WINDOW-SIZE > 10
044600         MOVE 10 TO WS-WINDOW-SIZE
044700     END-IF.
044800     IF WS-WINDOW-SIZE < 3
044900         MOVE 3 TO WS-WINDOW-SIZE
045000     END-IF.
045100     DIVIDE WS-WINDOW-SIZE BY 2 GIVING WS-WIN-COUNT
045200         REMAINDER WS-REM-4.
045300     IF WS-REM-4 = 0
045400         ADD 1 TO WS-WINDOW-SIZE
045500     END-IF.
045600     MOVE 0 TO WS-VAR-SUMSQ.
045700     PERFORM 330-LOOP1 THRU 330-LOOP1-EXIT VARYING WS-TR-IX FROM
045800         1 BY 1 UNTIL WS-TR-IX > WS-TR-COUNT.
045900     IF WS-TR-COUNT < 2
046000         MOVE 0 TO WS-SIGMA-SQ
046100     ELSE
046200         COMPUTE WS-VAR-DIVISOR = WS-TR-COUNT - 1
046300         COMPUTE WS-SIGMA-SQ = WS-VAR-SUMSQ / WS-VAR-DIVISOR
046400     END-IF.
046500 330-LOOP1.
046600     PERFORM 335-BUILD-SMOOTHED-POINT THRU 335-EXIT
046700     MOVE WS-TR-VALUE(WS-TR-IX) TO WS-Y-DEC
046800     COMPUTE WS-VAR-RESID = WS-Y-DEC - WS-WIN-SUM
046900     COMPUTE WS-VAR-SUMSQ =
047000         WS-VAR-SUMSQ + WS-VAR-RESID * WS-VAR-RESID
047100 330-LOOP1-EXIT.
047200     EXIT.
047300 330-EXIT.
047400     EXIT.
047500*
047600 335-BUILD-SMOOTHED-POINT.
047700     COMPUTE WS-WIN-START = WS-TR-IX - (WS-WINDOW-SIZE / 2).
047800     IF WS-WIN-START < 1
047900         MOVE 1 TO WS-WIN-START
048000     END-IF.
048100     COMPUTE WS-WIN-END = WS-TR-IX + (WS-WINDOW-SIZE / 2).
048200     IF WS-WIN-END > WS-TR-COUNT
048300         MOVE WS-TR-COUNT TO WS-WIN-END
048400     END-IF.
048500     MOVE 0 TO WS-WIN-SUM.
048600     MOVE 0 TO WS-WIN-COUNT.
048700     PERFORM 335-LOOP1 THRU 335-LOOP1-EXIT VARYING WS-INNER-IX
048800         FROM WS-WIN-START BY 1 UNTIL WS-INNER-IX > WS-WIN-END.
048900     COMPUTE WS-VAR-DIVISOR = WS-WIN-COUNT.
049000     COMPUTE WS-WIN-SUM = WS-WIN-SUM / WS-VAR-DIVISOR.
049100 335-LOOP1.
049200     ADD 1 TO WS-WIN-COUNT
049300     MOVE WS-TR-VALUE(WS-INNER-IX) TO WS-Y-DEC
049400     ADD WS-Y-DEC TO WS-WIN-SUM
049500 335-LOOP1-EXIT.
049600     EXIT.
049700 335-EXIT.
049800     EXIT.
049900*
050000******************************************************************
050100*   500-SERIES -- INITIAL FIXED-LENGTH SEGMENTS.
050200******************************************************************
050300 500-INIT-SEGMENTS.
050400     MOVE 0 TO WS-SEG-COUNT.
050500     MOVE 1 TO WS-SCAN-IX.
050600     PERFORM 500-LOOP1 THRU 500-LOOP1-EXIT UNTIL WS-SCAN-IX >
050700         WS-TR-COUNT.
050800 500-LOOP1.
050900     PERFORM 510-BUILD-ONE-SEGMENT THRU 510-EXIT
051000 500-LOOP1-EXIT.
051100     EXIT.
051200 500-EXIT.
051300     EXIT.
051400*
051500 510-BUILD-ONE-SEGMENT.
051600     ADD 1 TO WS-SEG-COUNT.
051700     MOVE WS-SCAN-IX TO WS-SEG-START(WS-SEG-COUNT).
051800     COMPUTE WS-IX3B = WS-SCAN-IX + WS-MIN-LENGTH - 1.
051900     IF WS-IX3B > WS-TR-COUNT
052000         MOVE WS-TR-COUNT TO WS-IX3B
052100     END-IF.
052200     MOVE WS-IX3B TO WS-SEG-END(WS-SEG-COUNT).
052300     MOVE 0 TO WS-SX.
052400     MOVE 0 TO WS-SY.
052500     MOVE 0 TO WS-SXY.
052600     MOVE 0 TO WS-SXX.
052700     MOVE 0 TO WS-SYY.
052800     MOVE 0 TO WS-N.
052900     PERFORM 510-LOOP1 THRU 510-LOOP1-EXIT VARYING WS-INNER-IX
053000         FROM WS-SCAN-IX BY 1 UNTIL WS-INNER-IX > WS-IX3B.
053100     MOVE WS-N   TO WS-SEG-N(WS-SEG-COUNT).
053200     MOVE WS-SX  TO WS-SEG-SX(WS-SEG-COUNT).
053300     MOVE WS-SY  TO WS-SEG-SY(WS-SEG-COUNT).
053400     MOVE WS-SXY TO WS-SEG-SXY(WS-SEG-COUNT).
053500     MOVE WS-SXX TO WS-SEG-SXX(WS-SEG-COUNT).
053600     MOVE WS-SYY TO WS-SEG-SYY(WS-SEG-COUNT).
053700     PERFORM 520-SOLVE-SEGMENT-AB THRU 520-EXIT.
053800     COMPUTE WS-SEG-SSR(WS-SEG-COUNT) =
053900         WS-SYY - WS-RAW-A * WS-SXY - WS-RAW-B * WS-SY.
054000     IF WS-SEG-SSR(WS-SEG-COUNT) < 0
054100         MOVE 0 TO WS-SEG-SSR(WS-SEG-COUNT)
054200     END-IF.
054300     COMPUTE WS-SCAN-IX = WS-IX3B + 1.
054400 510-LOOP1.
054500     ADD 1 TO WS-N
054600     COMPUTE WS-X-DEC = WS-INNER-IX - 1
054700     MOVE WS-TR-VALUE(WS-INNER-IX) TO WS-Y-DEC
054800     ADD WS-X-DEC TO WS-SX
054900     ADD WS-Y-DEC TO WS-SY
055000     COMPUTE WS-SXY = WS-SXY + WS-X-DEC * WS-Y-DEC
055100     COMPUTE WS-SXX = WS-SXX + WS-X-DEC * WS-X-DEC
055200     COMPUTE WS-SYY = WS-SYY + WS-Y-DEC * WS-Y-DEC
055300 510-LOOP1-EXIT.
055400     EXIT.
055500 510-EXIT.
055600     EXIT.
055700*
055800******************************************************************
055900*   520 SOLVES A/B FROM SUMS IN WS-SX/SY/SXY/SXX/WS-N (SHARED BY
056000*   THE INITIAL-SEGMENT BUILD, THE MERGE-PAIR TEST AND THE FINAL
056100*   PER-SEGMENT WRITE-UP).
056200******************************************************************
056300 520-SOLVE-SEGMENT-AB.
056400     IF WS-N <= 1
056500         MOVE 0 TO WS-RAW-A
056600         MOVE 0 TO WS-RAW-B
056700     ELSE
056800         COMPUTE WS-N-DEC = WS-N.
056900         COMPUTE WS-DET = WS-SXX * WS-N-DEC - WS-SX * WS-SX.
057000         IF WS-DET = 0
057100             MOVE 0 TO WS-RAW-A
057200             COMPUTE WS-RAW-B = WS-SY / WS-N-DEC
057300         ELSE
057400             COMPUTE WS-RAW-A =
057500                 (WS-SXY * WS-N-DEC - WS-SY * WS-SX) / WS-DET
057600             COMPUTE WS-RAW-B =
057700                 (WS-SXX * WS-SY - WS-SX * WS-SXY) / WS-DET
057800         END-IF
057900     END-IF.
058000 520-EXIT.
058100     EXIT.
058200*
058300******************************************************************
058400*   700-SERIES -- REPEATEDLY MERGE THE ADJACENT PAIR WHOSE COMBINE
058500*   COST (MERGED SSR LESS THE TWO SEPARATE SSRS, LESS LAMBDA) IS
058600*   THE MOST NEGATIVE, UNTIL NO PAIR HAS A NEGATIVE COST.
058700******************************************************************
058800 700-MERGE-SEGMENTS.
058900     MOVE 'Y' TO WS-CHANGED-SW.
059000     PERFORM 700-LOOP1 THRU 700-LOOP1-EXIT UNTIL NOT
059100         WS-MERGE-CHANGED.
059200 700-LOOP1.
059300     MOVE 'N' TO WS-CHANGED-SW
059400     IF WS-SEG-COUNT > 1
059500         PERFORM 710-FIND-BEST-MERGE THRU 710-EXIT
059600         IF WS-BEST-DELTA < 0
059700             PERFORM 720-APPLY-MERGE THRU 720-EXIT
059800             MOVE 'Y' TO WS-CHANGED-SW
059900         END-IF
060000     END-IF
060100 700-LOOP1-EXIT.
060200     EXIT.
060300 700-EXIT.
060400     EXIT.
060500*
060600 710-FIND-BEST-MERGE.
060700     MOVE 99999999999 TO WS-BEST-DELTA.
060800     MOVE 0 TO WS-BEST-IX.
060900     PERFORM 710-LOOP1 THRU 710-LOOP1-EXIT VARYING WS-SEG-IX FROM
061000         1 BY 1 UNTIL WS-SEG-IX > WS-SEG-COUNT - 1.
061100 710-LOOP1.
061200     COMPUTE WS-MERGE-N   = WS-SEG-N(WS-SEG-IX)
061300                           + WS-SEG-N(WS-SEG-IX + 1)
061400     COMPUTE WS-MERGE-SX  = WS-SEG-SX(WS-SEG-IX)
061500                           + WS-SEG-SX(WS-SEG-IX + 1)
061600     COMPUTE WS-MERGE-SY  = WS-SEG-SY(WS-SEG-IX)
061700                           + WS-SEG-SY(WS-SEG-IX + 1)
061800     COMPUTE WS-MERGE-SXY = WS-SEG-SXY(WS-SEG-IX)
061900                           + WS-SEG-SXY(WS-SEG-IX + 1)
062000     COMPUTE WS-MERGE-SXX = WS-SEG-SXX(WS-SEG-IX)
062100                           + WS-SEG-SXX(WS-SEG-IX + 1)
062200     COMPUTE WS-MERGE-SYY = WS-SEG-SYY(WS-SEG-IX)
062300                           + WS-SEG-SYY(WS-SEG-IX + 1)
062400     MOVE WS-MERGE-N   TO WS-N.
062500     MOVE WS-MERGE-SX  TO WS-SX.
062600     MOVE WS-MERGE-SY  TO WS-SY.
062700     MOVE WS-MERGE-SXY TO WS-SXY.
062800     MOVE WS-MERGE-SXX TO WS-SXX.
062900     PERFORM 520-SOLVE-SEGMENT-AB THRU 520-EXIT
063000     COMPUTE WS-MERGE-SSR =
063100         WS-MERGE-SYY - WS-RAW-A * WS-MERGE-SXY
063200                      - WS-RAW-B * WS-MERGE-SY
063300     IF WS-MERGE-SSR < 0
063400         MOVE 0 TO WS-MERGE-SSR
063500     END-IF
063600     COMPUTE WS-DELTA-SSR = WS-MERGE-SSR
063700         - (WS-SEG-SSR(WS-SEG-IX) + WS-SEG-SSR(WS-SEG-IX + 1))
063800     COMPUTE WS-DELTA-COST = WS-DELTA-SSR - WS-LAMBDA
063900     IF WS-DELTA-COST < WS-BEST-DELTA
064000         MOVE WS-DELTA-COST TO WS-BEST-DELTA
064100         MOVE WS-SEG-IX     TO WS-BEST-IX
064200     END-IF
064300 710-LOOP1-EXIT.
064400     EXIT.
064500 710-EXIT.
064600     EXIT.
064700*
064800 720-APPLY-MERGE.
064900     MOVE WS-SEG-END(WS-BEST-IX + 1) TO WS-SEG-END(WS-BEST-IX).
065000     COMPUTE WS-SEG-N(WS-BEST-IX) =
065100         WS-SEG-N(WS-BEST-IX) + WS-SEG-N(WS-BEST-IX + 1).
065200     COMPUTE WS-SEG-SX(WS-BEST-IX) =
065300         WS-SEG-SX(WS-BEST-IX) + WS-SEG-SX(WS-BEST-IX + 1).
065400     COMPUTE WS-SEG-SY(WS-BEST-IX) =
065500         WS-SEG-SY(WS-BEST-IX) + WS-SEG-SY(WS-BEST-IX + 1).
065600     COMPUTE WS-SEG-SXY(WS-BEST-IX) =
065700         WS-SEG-SXY(WS-BEST-IX) + WS-SEG-SXY(WS-BEST-IX + 1).
065800     COMPUTE WS-SEG-SXX(WS-BEST-IX) =
065900         WS-SEG-SXX(WS-BEST-IX) + WS-SEG-SXX(WS-BEST-IX + 1).
066000     COMPUTE WS-SEG-SYY(WS-BEST-IX) =
066100         WS-SEG-SYY(WS-BEST-IX) + WS-SEG-SYY(WS-BEST-IX + 1).
066200     MOVE WS-SEG-N(WS-BEST-IX)   TO WS-N.
066300     MOVE WS-SEG-SX(WS-BEST-IX)  TO WS-SX.
066400     MOVE WS-SEG-SY(WS-BEST-IX)  TO WS-SY.
066500     MOVE WS-SEG-SXY(WS-BEST-IX) TO WS-SXY.
066600     MOVE WS-SEG-SXX(WS-BEST-IX) TO WS-SXX.
066700     PERFORM 520-SOLVE-SEGMENT-AB THRU 520-EXIT.
066800     COMPUTE WS-SEG-SSR(WS-BEST-IX) =
066900         WS-SEG-SYY(WS-BEST-IX)
067000         - WS-RAW-A * WS-SEG-SXY(WS-BEST-IX)
067100         - WS-RAW-B * WS-SEG-SY(WS-BEST-IX).
067200     IF WS-SEG-SSR(WS-BEST-IX) < 0
067300         MOVE 0 TO WS-SEG-SSR(WS-BEST-IX)
067400     END-IF.
067500     COMPUTE WS-FROM-IX = WS-BEST-IX + 1.
067600     PERFORM 720-LOOP1 THRU 720-LOOP1-EXIT VARYING WS-SEG-IX FROM
067700         WS-FROM-IX BY 1 UNTIL WS-SEG-IX > WS-SEG-COUNT - 1.
067800     SUBTRACT 1 FROM WS-SEG-COUNT.
067900 720-LOOP1.
068000     MOVE WS-SEG-ENTRY(WS-SEG-IX + 1)
068100         TO WS-SEG-ENTRY(WS-SEG-IX)
068200 720-LOOP1-EXIT.
068300     EXIT.
068400 720-EXIT.
068500     EXIT.
068600*
068700******************************************************************
068800*   800-SERIES -- ONE DETAIL LINE PER FINAL SEGMENT.
068900******************************************************************
069000 800-WRITE-SEGMENTS.
069100     MOVE 0 TO WS-ROW-NUM.
069200     PERFORM 800-LOOP1 THRU 800-LOOP1-EXIT VARYING WS-SEG-IX FROM
069300         1 BY 1 UNTIL WS-SEG-IX > WS-SEG-COUNT.
069400 800-LOOP1.
069500     ADD 1 TO WS-ROW-NUM
069600     PERFORM 810-WRITE-ONE-SEGMENT THRU 810-EXIT
069700 800-LOOP1-EXIT.
069800     EXIT.
069900 800-EXIT.
070000     EXIT.
070100*
070200 810-WRITE-ONE-SEGMENT.
070300     MOVE WS-SEG-N(WS-SEG-IX)   TO WS-N.
070400     MOVE WS-SEG-SX(WS-SEG-IX)  TO WS-SX.
070500     MOVE WS-SEG-SY(WS-SEG-IX)  TO WS-SY.
070600     MOVE WS-SEG-SXY(WS-SEG-IX) TO WS-SXY.
070700     MOVE WS-SEG-SXX(WS-SEG-IX) TO WS-SXX.
070800     PERFORM 520-SOLVE-SEGMENT-AB THRU 520-EXIT.
070900     MOVE WS-RAW-A TO WS-SEG-A.
071000     MOVE WS-RAW-B TO WS-SEG-B.
071100     COMPUTE WS-SEG-Y1 =
071200         WS-SEG-A * (WS-SEG-START(WS-SEG-IX) - 1) + WS-SEG-B.
071300     COMPUTE WS-SEG-Y2 =
071400         WS-SEG-A * (WS-SEG-END(WS-SEG-IX) - 1) + WS-SEG-B.
071500     IF WS-SEG-A = 0 OR (WS-SEG-A < 0.000001
071600                          AND WS-SEG-A > -0.000001)
071700         MOVE -1 TO WS-SEG-D0
071800     ELSE
071900         COMPUTE WS-SEG-D0 = (0 - WS-SEG-B) / WS-SEG-A
072000     END-IF.
072100     MOVE WS-SEG-START(WS-SEG-IX) TO WS-SCAN-IX.
072200     MOVE WS-TR-DATE(WS-SCAN-IX) TO WK-CURRENT-DATE-8.
072300     STRING WK-CURR-DD '.' WK-CURR-MM '.' WK-CURR-YY
072400         DELIMITED BY SIZE INTO WS-START-TEXT.
072500     MOVE WS-SEG-END(WS-SEG-IX) TO WS-SCAN-IX.
072600     MOVE WS-TR-DATE(WS-SCAN-IX) TO WK-CURRENT-DATE-8.
072700     STRING WK-CURR-DD '.' WK-CURR-MM '.' WK-CURR-YY
072800         DELIMITED BY SIZE INTO WS-END-TEXT.
072900     IF WS-SEG-D0 < 0 OR WS-SEG-D0 > 1095
073000         MOVE 'N/A' TO WS-FINAL-TEXT
073100     ELSE
073200         PERFORM 820-CEILING-D0 THRU 820-EXIT
073300         MOVE WS-TR-DATE(1) TO WK-CURRENT-DATE-8
073400         PERFORM 770-NEXT-CALENDAR-DATE THRU 770-EXIT
073500             WS-SEG-D0-DAYS TIMES
073600         STRING WK-CURR-DD '.' WK-CURR-MM '.' WK-CURR-YY
073700             DELIMITED BY SIZE INTO WS-FINAL-TEXT
073800     END-IF.
073900     COMPUTE WS-VELOCITY-DEC ROUNDED = 14 * WS-SEG-A.
074000     MOVE SPACES TO EXPSG-DETAIL-LINE.
074100     MOVE WS-ROW-NUM   TO WS-ROW-EDIT.
074200     MOVE WS-ROW-EDIT  TO SG-ROW-OUT.
074300     MOVE WS-START-TEXT TO SG-START-OUT.
074400     MOVE WS-END-TEXT   TO SG-END-OUT.
074500     MOVE WS-SEG-A      TO SG-SLOPE-OUT.
074600     MOVE WS-VELOCITY-DEC TO SG-VELOCITY-OUT.
074700     MOVE WS-FINAL-TEXT TO SG-FINAL-OUT.
074800     MOVE WS-LAMBDA     TO SG-LAMBDA-OUT.
074900     MOVE EXPSG-DETAIL-LINE TO SEGMENT-RPT-LINE.
075000     WRITE SEGMENT-RPT-REC.
075100 810-EXIT.
075200     EXIT.
075300*
075400 820-CEILING-D0.
075500     MOVE WS-SEG-D0 TO WS-SEG-D0-DAYS.
075600     COMPUTE WS-SEG-D0-FRAC = WS-SEG-D0 - WS-SEG-D0-DAYS.
075700     IF WS-SEG-D0 > 0 AND WS-SEG-D0-FRAC > 0
075800         ADD 1 TO WS-SEG-D0-DAYS
075900     END-IF.
076000 820-EXIT.
076100     EXIT.
076200*
076300 905-WRITE-RPT-HEADER.
076400     MOVE EXPSG-HEADER-LINE TO SEGMENT-RPT-LINE.
076500     WRITE SEGMENT-RPT-REC.
076600 905-EXIT.
076700     EXIT.
076800*
076900******************************************************************
077000*   770/775 STEP THE CURRENT DATE FORWARD ONE CALENDAR DAY -- SAME
077100*   HAND-WORKED MONTH-LENGTH AND LEAP-YEAR TEST AS THE OTHER
077200*   EXPENDO DRIVERS.
077300******************************************************************
077400 770-NEXT-CALENDAR-DATE.
077500     PERFORM 775-LOAD-MONTH-TABLE THRU 775-EXIT.
077600     ADD 1 TO WK-CURR-DD.
077700     IF WK-CURR-DD > WS-MONTH-DAYS(WK-CURR-MM)
077800         MOVE 1 TO WK-CURR-DD
077900         ADD 1 TO WK-CURR-MM
078000         IF WK-CURR-MM > 12
078100             MOVE 1 TO WK-CURR-MM
078200             ADD 1 TO WK-CURR-YY
078300             IF WK-CURR-YY = 0
078400                 ADD 1 TO WK-CURR-CC
078500             END-IF
078600         END-IF
078700     END-IF.
078800 770-EXIT.
078900     EXIT.
079000*
079100 775-LOAD-MONTH-TABLE.
079200     MOVE 31 TO WS-MONTH-DAYS(1).
079300     MOVE 28 TO WS-MONTH-DAYS(2).
079400     MOVE 31 TO WS-MONTH-DAYS(3).
079500     MOVE 30 TO WS-MONTH-DAYS(4).
079600     MOVE 31 TO WS-MONTH-DAYS(5).
079700     MOVE 30 TO WS-MONTH-DAYS(6).
079800     MOVE 31 TO WS-MONTH-DAYS(7).
079900     MOVE 31 TO WS-MONTH-DAYS(8).
080000     MOVE 30 TO WS-MONTH-DAYS(9).
080100     MOVE 31 TO WS-MONTH-DAYS(10).
080200     MOVE 30 TO WS-MONTH-DAYS(11).
080300     MOVE 31 TO WS-MONTH-DAYS(12).
080400     COMPUTE WS-CCYY-WORK = WK-CURR-CC * 100 + WK-CURR-YY.
080500     DIVIDE WS-CCYY-WORK BY 4   GIVING WS-IX3B REMAINDER WS-REM-4.
080600     DIVIDE WS-CCYY-WORK BY 100
080700         GIVING WS-IX3B REMAINDER WS-REM-100.
080800     DIVIDE WS-CCYY-WORK BY 400
080900         GIVING WS-IX3B REMAINDER WS-REM-400.
081000     IF (WS-REM-4 = 0 AND WS-REM-100 NOT = 0) OR WS-REM-400 = 0
081100         MOVE 29 TO WS-MONTH-DAYS(2)
081200     END-IF.
081300 775-EXIT.
081400     EXIT.
081500*
081600 990-CLOSE-FILES.
081700     CLOSE TIMELINE-IN-FILE.
081800     CLOSE CTLCARD-FILE.
081900     CLOSE SEGMENT-RPT-FILE.
082000 990-EXIT.
082100     EXIT.
