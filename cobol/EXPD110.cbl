000100******************************************************************
000200* PROGRAM NAME:  EXPD110
000300* ORIGINAL AUTHOR:  R. D. MERCER
000400*
000500* DESCRIPTIVE NAME:  ROOT-EPIC FINDER
000600*
000700* FUNCTION:  GIVEN THE FULLY-LOADED IN-STORAGE ISSUE TABLE
000800*   (EXPISTB), WALKS EACH ISSUE'S PARENT CHAIN UP TO ITS
000900*   TERMINAL ANCESTOR.  WHEN THAT ANCESTOR'S TYPE MATCHES THE
001000*   CALLER'S LK-TARGET-TYPE (USUALLY 'EPIC', OR 'STORY' FOR THE
001100*   STORIES GROUPING MODE), EVERY ISSUE ON THE PATH IS STAMPED
001200*   WITH THE ANCESTOR'S OWN KEY AND SUMMARY; OTHERWISE EVERY
001300*   ISSUE ON THE PATH IS STAMPED WITH KEY '0' / SUMMARY 'NoEpic'.
001400*   A ROW ALREADY STAMPED ON AN EARLIER CALL SHORT-CIRCUITS THE
001500*   WALK FOR ANY LATER ISSUE THAT CLIMBS THROUGH IT.  CALLED
001600*   ONCE PER RUN, BEFORE ANY REPORT COLUMN NEEDS A ROOT DISPLAY
001700*   NAME.
001800*
001900* MAINTENANCE LOG
002000* DATE       INIT  REQUEST     DESCRIPTION
002100* ---------- ----  ----------  -------------------------------
002200* 05/02/1992 RDM   CR-1041     INITIAL VERSION.
002300* 02/18/1996 GLK   CR-1302     ADDED THE DONE-SWITCH CACHE SO A
002400*                              DEEP TREE IS NOT RE-WALKED FOR
002500*                              EVERY LEAF UNDER IT.
002600* 11/21/1998 PKT   Y2K-0092    REVIEWED FOR COMPLETENESS, NO
002700*                              DATE FIELDS IN THIS MODULE.
002800* 07/30/2004 LHS   CR-2260     SPLIT OUT AS A STAND-ALONE CALLED
002900*                              SUBPROGRAM FOR THE EPICS GROUPING
003000*                              MODE IN THE TIMELINE DRIVER.
003100* 08/19/2004 LHS   CR-2271     TARGET TYPE IS NOW A PASSED-IN
003200*                              PARAMETER INSTEAD OF A HARD-CODED
003300*                              LITERAL, SO THE SAME MODULE ALSO
003400*                              SERVES THE STORIES GROUPING MODE.
003500* 09/14/2004 LHS   CR-2288     ADDED THE PATH-STACK OVERFLOW TRAP --
003600*                              A CYCLE IN A BAD EXTRACT CAN DRIVE
003700*                              WS-PATH-TOP PAST THE 50-ENTRY TABLE,
003800*                              SO 900-PATH-OVERFLOW-ABEND NOW DUMPS
003900*                              THE WALK COUNTERS AND PATH STACK IN
004000*                              RAW BYTES AND STOPS THE RUN BEFORE
004100*                              THE TABLE IS OVERWRITTEN.
004150* 09/20/2004 LHS   CR-2295     SHOP STANDARD CLEANUP -- THE
004160*                              OUTER-ISSUE, WALK-TO-ROOT AND
004170*                              PATH-STAMP LOOP BODIES ARE NOW EACH
004180*                              THEIR OWN PARAGRAPH, PERFORMED THRU
004190*                              ITS OWN EXIT, TO MATCH THE
004195*                              PERFORM-THRU STYLE THE REST OF THE
004197*                              SHOP'S CODE USES.  NO LOGIC CHANGED.
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.  EXPD110.
004500 AUTHOR.  R. D. MERCER.
004600 INSTALLATION.  COBOL DEVELOPMENT CENTER.
004700 DATE-WRITTEN.  05/02/1992.
004800 DATE-COMPILED. 07/30/2004.
004900 SECURITY.  NON-CONFIDENTIAL.
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700******************************************************************
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000 01  WS-WALK-FIELDS.
006100     05  WS-OUTER-IX                  PIC S9(04) COMP VALUE 0.
006200     05  WS-WALK-IX                   PIC S9(04) COMP VALUE 0.
006300     05  WS-PATH-TOP                  PIC S9(04) COMP VALUE 0.
006400     05  WS-PATH-IX                   PIC S9(04) COMP VALUE 0.
006500     05  WS-TERMINAL-IX               PIC S9(04) COMP VALUE 0.
006600     05  FILLER                       PIC X(04).
006700 01  WS-WALK-BRK REDEFINES WS-WALK-FIELDS.
006800     05  WS-WALK-BYTES                PIC X(14).
006900*
007000 01  WS-PATH-STACK.
007100     05  WS-PATH-ENTRY OCCURS 50 TIMES PIC S9(04) COMP.
007200 01  WS-PATH-BRK REDEFINES WS-PATH-STACK.
007300     05  WS-PATH-BYTES                PIC X(100).
007400*
007500 01  WS-RESULT-WORK.
007600     05  WS-RESULT-KEY                PIC X(12) VALUE SPACES.
007700     05  WS-RESULT-SUMMARY            PIC X(40) VALUE SPACES.
007800     05  WS-RESULT-BRK REDEFINES WS-RESULT-KEY.
007900         10  WS-RESULT-KEY-1          PIC X(01).
008000         10  FILLER                   PIC X(11).
008100     05  FILLER                       PIC X(04).
008200******************************************************************
008300 LINKAGE SECTION.
008400 COPY EXPISTB.
008500 01  LK-TARGET-TYPE                   PIC X(08).
008600 01  LK-NOEPIC-KEY                    PIC X(12).
008700 01  LK-NOEPIC-SUMMARY                PIC X(40).
008800******************************************************************
008900 PROCEDURE DIVISION USING EXPISTB-TABLE, LK-TARGET-TYPE,
009000                          LK-NOEPIC-KEY, LK-NOEPIC-SUMMARY.
009100 000-ROOTFIND-MAIN.
009200     PERFORM 000-LOOP1 THRU 000-LOOP1-EXIT VARYING WS-OUTER-IX
009300         FROM 1 BY 1 UNTIL WS-OUTER-IX > IST-COUNT.
009400     GOBACK.
009500*
009600 000-LOOP1.
009700     IF NOT IST-ROOT-DONE(WS-OUTER-IX)
009800         PERFORM 100-WALK-TO-ROOT THRU 100-EXIT
009900         PERFORM 200-RESOLVE-TERMINAL THRU 200-EXIT
010000         PERFORM 300-STAMP-PATH THRU 300-EXIT
010100     END-IF
010200 000-LOOP1-EXIT.
010300     EXIT.
010400 100-WALK-TO-ROOT.
010500*    BUILD THE PATH FROM WS-OUTER-IX UP TO THE FIRST ROW THAT IS
010600*    ALREADY DONE, OR TO THE TOPMOST ANCESTOR WITH NO PARENT.
010700     MOVE 0 TO WS-PATH-TOP.
010800     MOVE WS-OUTER-IX TO WS-WALK-IX.
010900     MOVE WS-OUTER-IX TO WS-TERMINAL-IX.
011000     PERFORM 100-LOOP1 THRU 100-LOOP1-EXIT UNTIL WS-WALK-IX = 0.
011100 100-LOOP1.
011200     IF IST-ROOT-DONE(WS-WALK-IX)
011300         MOVE IST-ROOT-KEY(WS-WALK-IX)     TO WS-RESULT-KEY
011400         MOVE IST-ROOT-SUMMARY(WS-WALK-IX)
011500             TO WS-RESULT-SUMMARY
011600         MOVE 0 TO WS-WALK-IX
011700         MOVE 0 TO WS-TERMINAL-IX
011800     ELSE
011900         ADD 1 TO WS-PATH-TOP
012000         IF WS-PATH-TOP > 50
012100             PERFORM 900-PATH-OVERFLOW-ABEND THRU 900-EXIT
012200         END-IF
012300         MOVE WS-WALK-IX TO WS-PATH-ENTRY(WS-PATH-TOP)
012400         MOVE WS-WALK-IX TO WS-TERMINAL-IX
012500         IF IST-PARENT-IDX(WS-WALK-IX) = 0
012600             MOVE 0 TO WS-WALK-IX
012700         ELSE
012800             MOVE IST-PARENT-IDX(WS-WALK-IX) TO WS-WALK-IX
012900         END-IF
013000     END-IF
013100 100-LOOP1-EXIT.
013200     EXIT.
013300 100-EXIT.
013400     EXIT.
013500*
013600 200-RESOLVE-TERMINAL.
013700*    WS-TERMINAL-IX IS NON-ZERO ONLY WHEN THE WALK RAN OFF THE
013800*    TOP OF THE TREE WITHOUT HITTING AN ALREADY-DONE ANCESTOR.
013900     IF WS-TERMINAL-IX = 0
014000         GO TO 200-EXIT
014100     END-IF.
014200     IF IST-TYPE(WS-TERMINAL-IX) = LK-TARGET-TYPE
014300         MOVE IST-KEY(WS-TERMINAL-IX)     TO WS-RESULT-KEY
014400         MOVE IST-SUMMARY(WS-TERMINAL-IX) TO WS-RESULT-SUMMARY
014500     ELSE
014600         MOVE LK-NOEPIC-KEY     TO WS-RESULT-KEY
014700         MOVE LK-NOEPIC-SUMMARY TO WS-RESULT-SUMMARY
014800     END-IF.
014900 200-EXIT.
015000     EXIT.
015100*
015200 300-STAMP-PATH.
015300     PERFORM 300-LOOP1 THRU 300-LOOP1-EXIT VARYING WS-PATH-IX
015400         FROM 1 BY 1 UNTIL WS-PATH-IX > WS-PATH-TOP.
015500 300-LOOP1.
015600     MOVE WS-RESULT-KEY
015700         TO IST-ROOT-KEY(WS-PATH-ENTRY(WS-PATH-IX))
015800     MOVE WS-RESULT-SUMMARY
015900         TO IST-ROOT-SUMMARY(WS-PATH-ENTRY(WS-PATH-IX))
016000     SET IST-ROOT-DONE(WS-PATH-ENTRY(WS-PATH-IX)) TO TRUE
016100 300-LOOP1-EXIT.
016200     EXIT.
016300 300-EXIT.
016400     EXIT.
016500*
016600 900-PATH-OVERFLOW-ABEND.
016700*    A CYCLE OR A CORRUPT PARENT-IDX CHAIN IN THE EXTRACT CAN
016800*    DRIVE THE WALK PAST THE 50-ENTRY PATH STACK.  DUMP THE RAW
016900*    WALK COUNTERS AND PATH STACK, FLAG THE OFFENDING RESULT KEY,
017000*    AND STOP THE RUN RATHER THAN LET 100-LOOP1 OVERWRITE MEMORY
017100*    PAST WS-PATH-ENTRY(50).
017200     DISPLAY 'EXPD110 -- PATH STACK OVERFLOW, RUN ABENDED'.
017300     DISPLAY 'WALK COUNTERS  ' WS-WALK-BYTES.
017400     DISPLAY 'PATH STACK     ' WS-PATH-BYTES.
017500     IF WS-RESULT-KEY-1 = SPACE OR WS-RESULT-KEY-1 = LOW-VALUE
017600         DISPLAY 'LAST RESULT KEY NOT YET STAMPED'
017700     ELSE
017800         DISPLAY 'LAST RESULT KEY ' WS-RESULT-KEY
017900     END-IF.
018000     MOVE 900 TO RETURN-CODE.
018100     STOP RUN.
018200 900-EXIT.
018300     EXIT.
