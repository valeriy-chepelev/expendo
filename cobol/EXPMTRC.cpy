000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:   EXPMTRC                                         *
000400*   TITLE   :   FLOW-METRICS AND GENERAL-SUMMARY REPORT LAYOUTS  *
000500*                                                                *
000600*   DESCRIPTION:                                                 *
000700*     EXPD030 WRITES TWO REPORTS FROM THIS COPYBOOK -- THE       *
000800*     PER-SPRINT-DATE METRICS LINE (SEVEN U7 COLUMNS) AND THE    *
000900*     TASKS/BUGS/TOTAL GENERAL-SUMMARY LINE (EIGHT U7 COLUMNS).  *
001000*                                                                *
001100*   MAINTENANCE LOG                                              *
001200*   DATE       INIT  REQUEST     DESCRIPTION                     *
001300*   ---------- ----  ----------  ------------------------------- *
001400*   09/02/1994 RDM   CR-1188     ORIGINAL METRICS REPORT LAYOUT. *
001500*   07/30/2004 LHS   CR-2260     ADDED GENERAL-SUMMARY LAYOUT.   *
001600*                                                                *
001700******************************************************************
001800 01  EXPMT-HEADER-LINE.
001900     05  FILLER                       PIC X(08) VALUE 'DATE'.
002000     05  FILLER                       PIC X(02) VALUE SPACES.
002100     05  FILLER                       PIC X(09) VALUE 'CREATED'.
002200     05  FILLER                       PIC X(09) VALUE 'WIP'.
002300     05  FILLER                       PIC X(09) VALUE 'FIXED'.
002400     05  FILLER                       PIC X(09) VALUE 'SPENT'.
002500     05  FILLER                       PIC X(09) VALUE 'ESTIMATE'.
002600     05  FILLER                       PIC X(09) VALUE 'ORIGINAL'.
002700     05  FILLER                       PIC X(09) VALUE 'BURNED'.
002800     05  FILLER                       PIC X(20) VALUE SPACES.
002900*
003000 01  EXPMT-DETAIL-LINE.
003100     05  MT-DATE-OUT                  PIC X(08) VALUE SPACES.
003200     05  FILLER                       PIC X(02) VALUE SPACES.
003300     05  MT-CREATED-OUT               PIC ZZZZ9.
003400     05  FILLER                       PIC X(04) VALUE SPACES.
003500     05  MT-WIP-OUT                   PIC ZZZZ9.
003600     05  FILLER                       PIC X(04) VALUE SPACES.
003700     05  MT-FIXED-OUT                 PIC ZZZZ9.
003800     05  FILLER                       PIC X(04) VALUE SPACES.
003900     05  MT-SPENT-OUT                 PIC ZZZZZ9.
004000     05  FILLER                       PIC X(03) VALUE SPACES.
004100     05  MT-ESTIMATE-OUT              PIC ZZZZZ9.
004200     05  FILLER                       PIC X(03) VALUE SPACES.
004300     05  MT-ORIGINAL-OUT              PIC ZZZZZ9.
004400     05  FILLER                       PIC X(03) VALUE SPACES.
004500     05  MT-BURNED-OUT                PIC ZZZZZ9.
004600     05  FILLER                       PIC X(20) VALUE SPACES.
004700*
004800 01  EXPSM-HEADER-LINE.
004900     05  FILLER                       PIC X(10) VALUE 'TYPE'.
005000     05  FILLER                       PIC X(08) VALUE 'COUNT'.
005100     05  FILLER                       PIC X(10) VALUE 'RESOLVED'.
005200     05  FILLER                       PIC X(10) VALUE 'REJECTED'.
005300     05  FILLER                       PIC X(08) VALUE 'ACTIVE'.
005400     05  FILLER                       PIC X(10) VALUE 'DAYSPENT'.
005500     05  FILLER                       PIC X(10) VALUE 'DAYBURN'.
005600     05  FILLER                       PIC X(08) VALUE 'B/S PCT'.
005700     05  FILLER                       PIC X(20) VALUE SPACES.
005800*
005900 01  EXPSM-DETAIL-LINE.
006000     05  SM-TYPE-OUT                  PIC X(10) VALUE SPACES.
006100     05  SM-COUNT-OUT                 PIC ZZZZ9.
006200     05  FILLER                       PIC X(03) VALUE SPACES.
006300     05  SM-RESOLVED-OUT              PIC ZZZZ9.
006400     05  FILLER                       PIC X(05) VALUE SPACES.
006500     05  SM-REJECTED-OUT              PIC ZZZZ9.
006600     05  FILLER                       PIC X(05) VALUE SPACES.
006700     05  SM-ACTIVE-OUT                PIC ZZZZ9.
006800     05  FILLER                       PIC X(03) VALUE SPACES.
006900     05  SM-DAYSPENT-OUT              PIC ZZZZ9.
007000     05  FILLER                       PIC X(05) VALUE SPACES.
007100     05  SM-DAYBURN-OUT               PIC ZZZZ9.
007200     05  FILLER                       PIC X(05) VALUE SPACES.
007300     05  SM-BSPCT-OUT                 PIC Z9.9.
007400     05  FILLER                       PIC X(01) VALUE SPACES.
007500     05  SM-BSPCT-NA                  PIC X(03).
007600     05  FILLER                       PIC X(20) VALUE SPACES.
