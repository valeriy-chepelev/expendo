000100******************************************************************
000200* PROGRAM NAME:  EXPD030
000300* ORIGINAL AUTHOR:  R. D. MERCER
000400*
000500* DESCRIPTIVE NAME:  EXPENDO FLOW-METRICS BATCH DRIVER
000600*
000700* FUNCTION:  LOADS THE SAME ISSUE/EVENT EXTRACTS AS EXPD010 AND
000800*   EXPD020 AND DERIVES EACH ISSUE'S U5 WORK WINDOW THE SAME WAY,
000900*   THEN WRITES TWO REPORTS TO METRICS-RPT -- A FLOW-METRICS LINE
001000*   FOR EVERY SPRINT-BOUNDARY DATE (ISSUES CREATED/IN-PROGRESS/
001100*   FIXED IN THE SPRINT, RUNNING SPENT/ESTIMATE/ORIGINAL/BURNED
001200*   HOURS AS OF THAT DATE) AND A TASKS/BUGS/TOTAL GENERAL-SUMMARY
001300*   LINE AS OF TODAY.  THIS DRIVER HAS NO GROUPING DIMENSION AND
001400*   NO PARENT/CHILD WALK -- EVERY ISSUE STANDS ON ITS OWN FOR A
001500*   FLOW-METRICS COUNT, SO THE 110/115/120 PARENT-RESOLUTION
001600*   SERIES FROM THE OTHER TWO DRIVERS IS NOT CARRIED HERE.
001700*
001800* CONTROL CARD (CTLCARD, 80 BYTES):
001900*   COLS  1- 8  SPRINT BASE DATE, CCYYMMDD, ZERO DEFAULTS TO THE
002000*               EARLIEST ESTIMATION/SPENT EVENT IN THE EXTRACT.
002100*   COLS  9-10  SPRINT LENGTH IN DAYS, ZERO DEFAULTS TO 14.
002200*   COLS 11-18  REQUESTED END DATE, CCYYMMDD, ZERO = THROUGH
002300*               TODAY.
002400*   COLS 19-80  UNUSED.
002500*
002600* MAINTENANCE LOG
002700* DATE       INIT  REQUEST     DESCRIPTION
002800* ---------- ----  ----------  -------------------------------
002900* 09/02/1994 RDM   CR-1188     INITIAL VERSION -- SEVEN-COLUMN
003000*                              FLOW-METRICS REPORT, ONE ROW PER
003100*                              SPRINT BOUNDARY, SPRINT LENGTH
003200*                              HARD-CODED AT 14 DAYS AND THE BASE
003300*                              DATE PINNED TO THE EARLIEST EVENT
003400*                              IN THE EXTRACT.
003500* 11/21/1998 PKT   Y2K-0092    EXPANDED ALL DATE FIELDS TO 4-DIGIT
003600*                              CENTURY; FUTURE SENTINEL IS NOW
003700*                              COMPUTED AS TODAY'S CCYY + 3, SAME
003800*                              RULE AS THE BURN DRIVER.
003900* 07/30/2004 LHS   CR-2260     SPLIT THE ISO-DURATION PARSE OUT TO
004000*                              EXPD100; ADDED THE CONTROL-CARD
004100*                              SPRINT-BASE/SPRINT-LENGTH OVERRIDE
004200*                              (WAS HARD-CODED).
004300* 08/26/2004 LHS   CR-2280     ADDED THE GENERAL-SUMMARY SECTION
004400*                              (TASKS/BUGS/TOTAL, EIGHT COLUMNS).
004450* 09/20/2004 LHS   CR-2295     SHOP STANDARD CLEANUP -- EVERY
004460*                              PERFORM VARYING/UNTIL LOOP BODY IS
004470*                              NOW ITS OWN PARAGRAPH, PERFORMED
004480*                              THRU ITS OWN EXIT, TO MATCH THE
004485*                              PERFORM-THRU STYLE THE REST OF THE
004487*                              SHOP'S CODE USES.  ALSO RENUMBERED
004488*                              THE AS-OF-DATE LOOKUP TO 602- SO IT
004489*                              NO LONGER SHARES 600-EXIT WITH THE
004490*                              SPRINT-TABLE BUILDER.  NO OTHER
004495*                              LOGIC CHANGED.
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.  EXPD030.
004800 AUTHOR.  R. D. MERCER.
004900 INSTALLATION.  COBOL DEVELOPMENT CENTER.
005000 DATE-WRITTEN.  09/02/1994.
005100 DATE-COMPILED. 08/26/2004.
005200 SECURITY.  NON-CONFIDENTIAL.
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT ISSUES-FILE ASSIGN TO ISSUES
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS WK-ISSUES-STATUS.
006500     SELECT EVENTS-FILE ASSIGN TO EVENTS
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS IS WK-EVENTS-STATUS.
006800     SELECT CTLCARD-FILE ASSIGN TO CTLCARD
006900         ORGANIZATION IS SEQUENTIAL.
007000     SELECT METRICS-RPT-FILE ASSIGN TO METRCRPT
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS WK-RPT-STATUS.
007300******************************************************************
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  ISSUES-FILE
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 144 CHARACTERS.
007900 01  ISSUES-REC.
008000     COPY EXPISSU.
008100*
008200 FD  EVENTS-FILE
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 64 CHARACTERS.
008500 01  EVENTS-REC.
008600     COPY EXPEVNT.
008700*
008800 FD  CTLCARD-FILE
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 80 CHARACTERS.
009100 01  CTLCARD-REC.
009200     05  CTL-SPRINT-BASE               PIC 9(08).
009300     05  CTL-SPRINT-LEN                PIC 9(02).
009400     05  CTL-END-DATE                  PIC 9(08).
009500     05  FILLER                        PIC X(62).
009600*
009700 FD  METRICS-RPT-FILE
009800     LABEL RECORDS ARE OMITTED.
009900 01  METRICS-RPT-REC.
010000     05  METRICS-RPT-LINE              PIC X(100).
010100     05  FILLER                        PIC X(04).
010200******************************************************************
010300 WORKING-STORAGE SECTION.
010400     COPY EXPISTB.
010500     COPY EXPEVTB.
010600     COPY EXPWORK.
010700     COPY EXPMTRC.
010800*
010900 01  WS-SEARCH-FIELDS.
011000     05  WS-SEARCH-KEY                 PIC X(12).
011100     05  WS-CUR-ISSUE-IX               PIC S9(04) COMP VALUE 0.
011200     05  FILLER                        PIC X(04).
011300*
011400 01  WS-EVENT-TRACK-FIELDS.
011500     05  WS-PREV-ISSUE-KEY             PIC X(12) VALUE SPACES.
011600     05  WS-PREV-ISSUE-IX              PIC S9(04) COMP VALUE 0.
011700     05  FILLER                        PIC X(04).
011800*
011900 01  WS-LOOP-SUBSCRIPTS.
012000     05  WS-IX1                        PIC S9(04) COMP VALUE 0.
012100     05  WS-IX2                        PIC S9(04) COMP VALUE 0.
012200     05  WS-IX3                        PIC S9(04) COMP VALUE 0.
012300     05  FILLER                        PIC X(04).
012400*
012500 01  WS-MIN-DATE-WORK.
012600     05  WS-MIN-DATE                   PIC 9(08) VALUE 0.
012700     05  FILLER                        PIC X(04).
012800*
012900 01  WS-LINKAGE-WORK.
013000     05  WS-DURATION-TEXT              PIC X(16).
013100     05  WS-CALL-HOURS                 PIC S9(07) COMP.
013200     05  WS-CALL-DAYS                  PIC S9(07) COMP.
013300     05  FILLER                        PIC X(04).
013400*
013500******************************************************************
013600*   U5 WORK-WINDOW DERIVATION SCRATCH FIELDS, SAME SHAPE AS THE
013700*   BURN DRIVER -- RESET PER ISSUE BY 500-DERIVE-ORIGINAL.
013800******************************************************************
013900 01  WS-U5-WORK.
014000     05  WS-FOUND-START-SW             PIC X(01).
014100     05  WS-FOUND-END-SW               PIC X(01).
014200     05  WS-FOUND-ANY-EST-SW           PIC X(01).
014300     05  WS-FOUND-LE-START-SW          PIC X(01).
014400     05  WS-EARLIEST-EST-HOURS         PIC S9(07) COMP VALUE 0.
014500     05  WS-LATEST-LE-START-HOURS      PIC S9(07) COMP VALUE 0.
014600     05  FILLER                        PIC X(04).
014700*
014800 01  WS-AS-OF-FIELDS.
014900     05  WS-AS-OF-IX                   PIC S9(04) COMP VALUE 0.
015000     05  WS-AS-OF-KIND                 PIC X(12).
015100     05  WS-AS-OF-DATE                 PIC 9(08).
015200     05  WS-AS-OF-HOURS                PIC S9(07) COMP VALUE 0.
015300     05  WS-AS-OF-FOUND-SW             PIC X(01).
015400     05  FILLER                        PIC X(04).
015500*
015600 01  WS-CALENDAR-WORK.
015700     05  WS-MONTH-DAYS OCCURS 12 TIMES PIC 9(02).
015800     05  WS-CCYY-WORK                  PIC 9(04) COMP.
015900     05  WS-REM-4                      PIC 9(04) COMP.
016000     05  WS-REM-100                    PIC 9(04) COMP.
016100     05  WS-REM-400                    PIC 9(04) COMP.
016200     05  WS-IX3B                       PIC 9(04) COMP.
016300     05  FILLER                        PIC X(04).
016400*
016500******************************************************************
016600*   SPRINT-BOUNDARY DATE LIST -- BUILT ONCE BY THE 600-SERIES BY
016700*   WALKING FORWARD FROM THE SPRINT BASE DATE (CONTROL-CARD
016800*   OVERRIDE, OR THE RUN'S OWN EARLIEST EVENT DATE) IN SPRINT-
016900*   LENGTH STEPS THROUGH A DATE AT OR PAST TODAY -- CR-2260.
017000******************************************************************
017100 01  WS-SPRINT-WORK.
017200     05  WS-SPRINT-BASE-8              PIC 9(08) VALUE 0.
017300     05  WS-SPRINT-LEN                 PIC S9(04) COMP VALUE 0.
017400     05  WS-ALIGNED-START-8            PIC 9(08) VALUE 0.
017500     05  WS-FUTURE-SPRINT-8            PIC 9(08) VALUE 0.
017600     05  WS-FROM-DATE-8                PIC 9(08) VALUE 0.
017700     05  WS-TO-DATE-8                  PIC 9(08) VALUE 0.
017800     05  WS-DAYS-BETWEEN               PIC S9(05) COMP VALUE 0.
017900     05  WS-QUOTIENT                   PIC S9(05) COMP VALUE 0.
018000     05  WS-REMAINDER                  PIC S9(05) COMP VALUE 0.
018100     05  FILLER                        PIC X(04).
018200*
018300 01  WS-SPRINT-DATE-LIST.
018400     05  WS-SPRINT-COUNT               PIC S9(04) COMP VALUE 0.
018500     05  WS-SPRINT-DATE OCCURS 500 TIMES
018600                         PIC 9(08).
018700     05  FILLER                        PIC X(04).
018800*
018900******************************************************************
019000*   PER-SPRINT-DATE METRIC ACCUMULATORS -- RESET AND REFILLED FOR
019100*   EACH ROW BY THE 710/711-717 SERIES.
019200******************************************************************
019300 01  WS-METRIC-FIELDS.
019400     05  WS-CUR-DATE                   PIC 9(08) VALUE 0.
019500     05  WS-CUR-LOOKBACK               PIC 9(08) VALUE 0.
019600     05  WS-COUNT-LE-D                 PIC S9(05) COMP VALUE 0.
019700     05  WS-COUNT-LE-PRE               PIC S9(05) COMP VALUE 0.
019800     05  WS-LOWER-DATE                 PIC 9(08) VALUE 0.
019900     05  WS-UPPER-DATE                 PIC 9(08) VALUE 0.
020000     05  WS-METRIC-CREATED             PIC S9(05) COMP VALUE 0.
020100     05  WS-METRIC-WIP                 PIC S9(05) COMP VALUE 0.
020200     05  WS-METRIC-FIXED               PIC S9(05) COMP VALUE 0.
020300     05  WS-METRIC-SPENT               PIC S9(07) COMP VALUE 0.
020400     05  WS-METRIC-ESTIMATE            PIC S9(07) COMP VALUE 0.
020500     05  WS-METRIC-ORIGINAL            PIC S9(07) COMP VALUE 0.
020600     05  WS-METRIC-BURNED              PIC S9(07) COMP VALUE 0.
020700     05  FILLER                        PIC X(04).
020800*
020900******************************************************************
021000*   GENERAL-SUMMARY WORK FIELDS -- ONE PASS OVER EXPISTB PER ROW
021100*   (TASKS, BUGS, TOTAL), ALL AS OF TODAY -- CR-2280.
021200******************************************************************
021300 01  WS-SUMMARY-FIELDS.
021400     05  WS-SUM-TYPE-FILTER            PIC X(08) VALUE SPACES.
021500     05  WS-SUM-ALL-SW                 PIC X(01) VALUE 'N'.
021600         88  WS-SUM-ALL-TYPES                    VALUE 'Y'.
021700     05  WS-SUM-TYPE-LABEL             PIC X(10) VALUE SPACES.
021800     05  WS-SUM-COUNT                  PIC S9(05) COMP VALUE 0.
021900     05  WS-SUM-RESOLVED               PIC S9(05) COMP VALUE 0.
022000     05  WS-SUM-REJECTED               PIC S9(05) COMP VALUE 0.
022100     05  WS-SUM-ACTIVE                 PIC S9(05) COMP VALUE 0.
022200     05  WS-SUM-SPENT-HRS              PIC S9(07) COMP VALUE 0.
022300     05  WS-SUM-BURNED-HRS             PIC S9(07) COMP VALUE 0.
022400     05  WS-SUM-DAYSPENT               PIC S9(05) COMP VALUE 0.
022500     05  WS-SUM-DAYBURN                PIC S9(05) COMP VALUE 0.
022600     05  WS-SUM-BSPCT                  PIC S9(03)V9(1) VALUE 0.
022700     05  FILLER                        PIC X(04).
022800*
022900 01  WS-REPORT-WORK.
023000     05  WS-SECTION-TITLE              PIC X(20) VALUE SPACES.
023100     05  FILLER                        PIC X(04).
023200******************************************************************
023300 PROCEDURE DIVISION.
023400 000-METRICS-MAIN.
023500     PERFORM 050-OPEN-FILES            THRU 050-EXIT.
023600     PERFORM 060-READ-CONTROL-CARD     THRU 060-EXIT.
023700     PERFORM 100-LOAD-ISSUES           THRU 100-EXIT.
023800     PERFORM 200-LOAD-EVENTS           THRU 200-EXIT.
023900     PERFORM 300-DETERMINE-DATE-RANGE  THRU 300-EXIT.
024000     PERFORM 305-COMPUTE-SENTINEL      THRU 305-EXIT.
024100     PERFORM 500-DERIVE-ORIGINAL       THRU 500-EXIT.
024200     PERFORM 600-BUILD-SPRINT-DATES    THRU 600-EXIT.
024300     PERFORM 700-WRITE-METRICS-SECTION THRU 700-EXIT.
024400     PERFORM 800-WRITE-SUMMARY-SECTION THRU 800-EXIT.
024500     PERFORM 990-CLOSE-FILES           THRU 990-EXIT.
024600     STOP RUN.
024700*
024800 050-OPEN-FILES.
024900     OPEN INPUT ISSUES-FILE.
025000     OPEN INPUT EVENTS-FILE.
025100     OPEN INPUT CTLCARD-FILE.
025200     OPEN OUTPUT METRICS-RPT-FILE.
025300 050-EXIT.
025400     EXIT.
025500*
025600 060-READ-CONTROL-CARD.
025700     MOVE SPACES TO CTLCARD-REC.
025800     READ CTLCARD-FILE
025900         AT END CONTINUE
026000     END-READ.
026100 060-EXIT.
026200     EXIT.
026300*
026400******************************************************************
026500*   100-SERIES -- LOAD THE ISSUE EXTRACT.  NO PARENT-KEY WALK HERE
026600*   -- FLOW METRICS TREAT EVERY ISSUE AS ITS OWN UNIT, SO THE
026700*   110/115/120 SERIES IN THE OTHER TWO DRIVERS HAS NO COUNTERPART
026800*   IN THIS ONE.
026900******************************************************************
027000 100-LOAD-ISSUES.
027100     MOVE 0 TO IST-COUNT.
027200     PERFORM 100-LOOP1 THRU 100-LOOP1-EXIT UNTIL WK-ISSUES-EOF.
027300 100-LOOP1.
027400     READ ISSUES-FILE
027500         AT END
027600             SET WK-ISSUES-EOF TO TRUE
027700         NOT AT END
027800             PERFORM 105-ADD-ISSUE-ROW THRU 105-EXIT
027900     END-READ
028000 100-LOOP1-EXIT.
028100     EXIT.
028200 100-EXIT.
028300     EXIT.
028400*
028500 105-ADD-ISSUE-ROW.
028600     ADD 1 TO IST-COUNT.
028700     MOVE ISS-KEY         TO IST-KEY(IST-COUNT).
028800     MOVE ISS-PARENT-KEY  TO IST-PARENT-KEY(IST-COUNT).
028900     MOVE ISS-TYPE        TO IST-TYPE(IST-COUNT).
029000     MOVE ISS-QUEUE       TO IST-QUEUE(IST-COUNT).
029100     MOVE ISS-COMPONENT   TO IST-COMPONENT(IST-COUNT).
029200     MOVE ISS-TAG         TO IST-TAG(IST-COUNT).
029300     MOVE ISS-CREATED     TO IST-CREATED(IST-COUNT).
029400     MOVE ISS-STATUS      TO IST-STATUS(IST-COUNT).
029500     MOVE ISS-RESOLUTION  TO IST-RESOLUTION(IST-COUNT).
029600     MOVE ISS-SUMMARY     TO IST-SUMMARY(IST-COUNT).
029700 105-EXIT.
029800     EXIT.
029900*
030000******************************************************************
030100*   200-SERIES -- LOAD THE CHANGELOG-EVENT EXTRACT AND RECORD EACH
030200*   ISSUE'S FIRST/LAST EVENT-TABLE SUBSCRIPT, SAME LOGIC AS THE
030300*   TIMELINE AND BURN DRIVERS (U2).
030400******************************************************************
030500 200-LOAD-EVENTS.
030600     MOVE 0 TO IEV-COUNT.
030700     MOVE SPACES TO WS-PREV-ISSUE-KEY.
030800     MOVE 0 TO WS-PREV-ISSUE-IX.
030900     PERFORM 200-LOOP1 THRU 200-LOOP1-EXIT UNTIL WK-EVENTS-EOF.
031000     IF WS-PREV-ISSUE-IX NOT = 0
031100         MOVE IEV-COUNT TO IST-EVT-LAST-IDX(WS-PREV-ISSUE-IX)
031200     END-IF.
031300 200-LOOP1.
031400     READ EVENTS-FILE
031500         AT END
031600             SET WK-EVENTS-EOF TO TRUE
031700         NOT AT END
031800             PERFORM 205-ADD-EVENT-ROW THRU 205-EXIT
031900     END-READ
032000 200-LOOP1-EXIT.
032100     EXIT.
032200 200-EXIT.
032300     EXIT.
032400*
032500 205-ADD-EVENT-ROW.
032600     ADD 1 TO IEV-COUNT.
032700     MOVE EVT-ISSUE-KEY  TO IEV-ISSUE-KEY(IEV-COUNT).
032800     MOVE EVT-DATE       TO IEV-DATE(IEV-COUNT).
032900     MOVE EVT-SEQ        TO IEV-SEQ(IEV-COUNT).
033000     MOVE EVT-KIND       TO IEV-KIND(IEV-COUNT).
033100     MOVE EVT-VALUE      TO IEV-VALUE(IEV-COUNT).
033200     MOVE 0              TO IEV-HOURS(IEV-COUNT).
033300     IF EVT-KIND = 'ESTIMATION' OR EVT-KIND = 'SPENT'
033400         MOVE EVT-DURATION TO WS-DURATION-TEXT
033500         CALL 'EXPD100' USING WS-DURATION-TEXT, WS-CALL-HOURS,
033600                              WS-CALL-DAYS
033700         MOVE WS-CALL-HOURS TO IEV-HOURS(IEV-COUNT)
033800     END-IF.
033900     IF EVT-ISSUE-KEY NOT = WS-PREV-ISSUE-KEY
034000         PERFORM 207-CLOSE-PREV-ISSUE THRU 207-EXIT
034100         MOVE EVT-ISSUE-KEY TO WS-SEARCH-KEY
034200         MOVE 0 TO WS-CUR-ISSUE-IX
034300         SET IST-IX TO 1
034400         SEARCH ALL IST-ENTRY
034500             AT END
034600                 CONTINUE
034700             WHEN IST-KEY(IST-IX) = WS-SEARCH-KEY
034800                 MOVE IST-IX TO WS-CUR-ISSUE-IX
034900         END-SEARCH
035000         IF WS-CUR-ISSUE-IX NOT = 0
035100             MOVE IEV-COUNT TO IST-EVT-FIRST-IDX(WS-CUR-ISSUE-IX)
035200         END-IF
035300         MOVE EVT-ISSUE-KEY   TO WS-PREV-ISSUE-KEY
035400         MOVE WS-CUR-ISSUE-IX TO WS-PREV-ISSUE-IX
035500     END-IF.
035600 205-EXIT.
035700     EXIT.
035800*
035900 207-CLOSE-PREV-ISSUE.
036000     IF WS-PREV-ISSUE-IX NOT = 0
036100         COMPUTE IST-EVT-LAST-IDX(WS-PREV-ISSUE-IX) =
036200             IEV-COUNT - 1
036300     END-IF.
036400 207-EXIT.
036500     EXIT.
036600*
036700******************************************************************
036800*   300/305 -- RUN DATE, EARLIEST-EVENT DATE (ALSO THE DEFAULT
036900*   SPRINT BASE) AND THE U5 FUTURE SENTINEL, SAME RULES AS THE
037000*   OTHER TWO DRIVERS.
037100******************************************************************
037200 300-DETERMINE-DATE-RANGE.
037300     ACCEPT WK-SYSTEM-DATE FROM DATE YYYYMMDD.
037400     MOVE WK-SYSTEM-DATE TO WK-TODAY-8.
037500     MOVE WK-TODAY-8     TO WS-MIN-DATE.
037600     PERFORM 300-LOOP1 THRU 300-LOOP1-EXIT VARYING WS-IX1 FROM 1
037700         BY 1 UNTIL WS-IX1 > IEV-COUNT.
037800     MOVE WS-MIN-DATE TO WK-START-DATE-8.
037900     MOVE WK-TODAY-8  TO WK-END-DATE-8.
038000     IF CTL-END-DATE NOT = 0 AND CTL-END-DATE < WK-END-DATE-8
038100         MOVE CTL-END-DATE TO WK-END-DATE-8
038200     END-IF.
038300 300-LOOP1.
038400     IF (IEV-KIND(WS-IX1) = 'ESTIMATION' OR
038500         IEV-KIND(WS-IX1) = 'SPENT')
038600        AND IEV-DATE(WS-IX1) < WS-MIN-DATE
038700         MOVE IEV-DATE(WS-IX1) TO WS-MIN-DATE
038800     END-IF
038900 300-LOOP1-EXIT.
039000     EXIT.
039100 300-EXIT.
039200     EXIT.
039300*
039400 305-COMPUTE-SENTINEL.
039500     COMPUTE WK-FUTURE-SENTINEL-8 =
039600         (WK-TODAY-CCYY + WK-FUTURE-YEARS-OUT) * 10000
039700          + WK-TODAY-MM * 100 + WK-TODAY-DD.
039800 305-EXIT.
039900     EXIT.
040000*
040100******************************************************************
040200*   500-SERIES -- U5 WORK-WINDOW DERIVATION, VERBATIM SAME RULE AS
040300*   EXPD020 -- START IS THE EARLIEST IN-PROGRESS/TESTING STATUS
040400*   EVENT, END IS THE LATEST FIXED RESOLUTION EVENT, ORIGINAL IS
040500*   THE ESTIMATION ON OR BEFORE START (ELSE THE EARLIEST
040600*   ESTIMATION EVER, ELSE ZERO), VALUABLE/FINISHED AS DEFINED
040700*   THERE.
040800******************************************************************
040900 500-DERIVE-ORIGINAL.
041000     PERFORM 500-LOOP1 THRU 500-LOOP1-EXIT VARYING WS-IX1 FROM 1
041100         BY 1 UNTIL WS-IX1 > IST-COUNT.
041200 500-LOOP1.
041300     PERFORM 510-FIND-START-END THRU 510-EXIT
041400     PERFORM 520-FIND-ORIGINAL  THRU 520-EXIT
041500     PERFORM 530-SET-FLAGS      THRU 530-EXIT
041600 500-LOOP1-EXIT.
041700     EXIT.
041800 500-EXIT.
041900     EXIT.
042000*
042100 510-FIND-START-END.
042200     MOVE 'N' TO WS-FOUND-START-SW.
042300     MOVE 'N' TO WS-FOUND-END-SW.
042400     IF IST-EVT-FIRST-IDX(WS-IX1) NOT = 0
042500         PERFORM 510-LOOP1 THRU 510-LOOP1-EXIT VARYING WS-IX3
042600             FROM IST-EVT-FIRST-IDX(WS-IX1) BY 1 UNTIL WS-IX3 >
042700             IST-EVT-LAST-IDX(WS-IX1).
042800     END-IF.
042900     IF WS-FOUND-START-SW = 'N'
043000         MOVE WK-FUTURE-SENTINEL-8 TO IST-START-DATE(WS-IX1)
043100     END-IF.
043200     IF WS-FOUND-END-SW = 'N'
043300         MOVE WK-FUTURE-SENTINEL-8 TO IST-END-DATE(WS-IX1)
043400     END-IF.
043500 510-LOOP1.
043600     IF IEV-KIND(WS-IX3) = 'STATUS'
043700        AND (IEV-VALUE(WS-IX3) = WK-STAT-INPROGRESS OR
043800             IEV-VALUE(WS-IX3) = WK-STAT-TESTING)
043900        AND WS-FOUND-START-SW = 'N'
044000         MOVE IEV-DATE(WS-IX3) TO IST-START-DATE(WS-IX1)
044100         MOVE 'Y' TO WS-FOUND-START-SW
044200     END-IF
044300     IF IEV-KIND(WS-IX3) = 'RESOLUTION'
044400        AND IEV-VALUE(WS-IX3) = WK-RESOL-FIXED
044500         MOVE IEV-DATE(WS-IX3) TO IST-END-DATE(WS-IX1)
044600         MOVE 'Y' TO WS-FOUND-END-SW
044700     END-IF
044800 510-LOOP1-EXIT.
044900     EXIT.
045000 510-EXIT.
045100     EXIT.
045200*
045300 520-FIND-ORIGINAL.
045400     MOVE 'N' TO WS-FOUND-ANY-EST-SW.
045500     MOVE 'N' TO WS-FOUND-LE-START-SW.
045600     MOVE 0   TO WS-EARLIEST-EST-HOURS.
045700     MOVE 0   TO WS-LATEST-LE-START-HOURS.
045800     IF IST-EVT-FIRST-IDX(WS-IX1) NOT = 0
045900         PERFORM 520-LOOP1 THRU 520-LOOP1-EXIT VARYING WS-IX3
046000             FROM IST-EVT-FIRST-IDX(WS-IX1) BY 1 UNTIL WS-IX3 >
046100             IST-EVT-LAST-IDX(WS-IX1).
046200     END-IF.
046300     EVALUATE TRUE
046400         WHEN WS-FOUND-LE-START-SW = 'Y'
046500             MOVE WS-LATEST-LE-START-HOURS
046600                 TO IST-ORIGINAL-HRS(WS-IX1)
046700         WHEN WS-FOUND-ANY-EST-SW = 'Y'
046800             MOVE WS-EARLIEST-EST-HOURS
046900                 TO IST-ORIGINAL-HRS(WS-IX1)
047000         WHEN OTHER
047100             MOVE 0 TO IST-ORIGINAL-HRS(WS-IX1)
047200     END-EVALUATE.
047300 520-LOOP1.
047400     IF IEV-KIND(WS-IX3) = 'ESTIMATION'
047500         IF WS-FOUND-ANY-EST-SW = 'N'
047600             MOVE IEV-HOURS(WS-IX3)
047700                 TO WS-EARLIEST-EST-HOURS
047800             MOVE 'Y' TO WS-FOUND-ANY-EST-SW
047900         END-IF
048000         IF IEV-DATE(WS-IX3) <= IST-START-DATE(WS-IX1)
048100             MOVE IEV-HOURS(WS-IX3)
048200                 TO WS-LATEST-LE-START-HOURS
048300             MOVE 'Y' TO WS-FOUND-LE-START-SW
048400         END-IF
048500     END-IF
048600 520-LOOP1-EXIT.
048700     EXIT.
048800 520-EXIT.
048900     EXIT.
049000*
049100 530-SET-FLAGS.
049200     IF (IST-TYPE(WS-IX1) = WK-TYPE-TASK OR
049300         IST-TYPE(WS-IX1) = WK-TYPE-BUG)
049400        AND (IST-RESOLUTION(WS-IX1) = SPACES OR
049500             IST-RESOLUTION(WS-IX1) = WK-RESOL-FIXED)
049600         MOVE 'Y' TO IST-VALUABLE-SW(WS-IX1)
049700     ELSE
049800         MOVE 'N' TO IST-VALUABLE-SW(WS-IX1)
049900     END-IF.
050000     IF (IST-STATUS(WS-IX1) = WK-STAT-RESOLVED OR
050100         IST-STATUS(WS-IX1) = WK-STAT-CLOSED)
050200        AND IST-RESOLUTION(WS-IX1) = WK-RESOL-FIXED
050300         MOVE 'Y' TO IST-FINISHED-SW(WS-IX1)
050400     ELSE
050500         MOVE 'N' TO IST-FINISHED-SW(WS-IX1)
050600     END-IF.
050700 530-EXIT.
050800     EXIT.
050900*
051000******************************************************************
051100*   600-SERIES -- BUILD THE SPRINT-BOUNDARY DATE LIST.  THE BASE
051200*   DATE IS ALIGNED DOWN TO AT OR BEFORE THE RUN'S EARLIEST EVENT
051300*   DATE, AND A SECOND ALIGNMENT CARRIES IT FORWARD TO AT OR PAST
051400*   THE END DATE -- CR-2260.  NO BACKWARD CALENDAR STEP IS NEEDED
051500*   FOR THIS PART SINCE THE BASE DEFAULTS TO THE EARLIEST DATE THE
051600*   RUN EVER HAS TO ALIGN.
051700******************************************************************
051800 600-BUILD-SPRINT-DATES.
051900     MOVE CTL-SPRINT-BASE TO WS-SPRINT-BASE-8.
052000     IF WS-SPRINT-BASE-8 = 0
052100         MOVE WS-MIN-DATE TO WS-SPRINT-BASE-8
052200     END-IF.
052300     MOVE CTL-SPRINT-LEN TO WS-SPRINT-LEN.
052400     IF WS-SPRINT-LEN = 0
052500         MOVE 14 TO WS-SPRINT-LEN
052600     END-IF.
052700     PERFORM 605-ALIGN-DOWN THRU 605-EXIT.
052800     PERFORM 615-ALIGN-UP   THRU 615-EXIT.
052900     MOVE 0 TO WS-SPRINT-COUNT.
053000     MOVE WS-ALIGNED-START-8 TO WK-CURRENT-DATE-8.
053100     PERFORM 600-LOOP1 THRU 600-LOOP1-EXIT UNTIL
053200         WK-CURRENT-DATE-8 > WS-FUTURE-SPRINT-8 OR
053300         WS-SPRINT-COUNT >= 500.
053400 600-LOOP1.
053500     ADD 1 TO WS-SPRINT-COUNT
053600     MOVE WK-CURRENT-DATE-8 TO WS-SPRINT-DATE(WS-SPRINT-COUNT)
053700     PERFORM 785-STEP-FORWARD-SPRINT THRU 785-EXIT
053800 600-LOOP1-EXIT.
053900     EXIT.
054000 600-EXIT.
054100     EXIT.
054200*
054300 605-ALIGN-DOWN.
054400     MOVE WS-SPRINT-BASE-8 TO WS-FROM-DATE-8.
054500     MOVE WS-MIN-DATE      TO WS-TO-DATE-8.
054600     PERFORM 610-DAYS-BETWEEN THRU 610-EXIT.
054700     DIVIDE WS-DAYS-BETWEEN BY WS-SPRINT-LEN
054800         GIVING WS-QUOTIENT REMAINDER WS-REMAINDER.
054900     MOVE WS-SPRINT-BASE-8 TO WK-CURRENT-DATE-8.
055000     PERFORM 785-STEP-FORWARD-SPRINT THRU 785-EXIT
055050         WS-QUOTIENT TIMES.
055300     MOVE WK-CURRENT-DATE-8 TO WS-ALIGNED-START-8.
055400 605-EXIT.
055500     EXIT.
055600*
055700 615-ALIGN-UP.
055800     MOVE WS-SPRINT-BASE-8 TO WS-FROM-DATE-8.
055900     MOVE WK-END-DATE-8    TO WS-TO-DATE-8.
056000     PERFORM 610-DAYS-BETWEEN THRU 610-EXIT.
056100     DIVIDE WS-DAYS-BETWEEN BY WS-SPRINT-LEN
056200         GIVING WS-QUOTIENT REMAINDER WS-REMAINDER.
056300     IF WS-REMAINDER > 0
056400         ADD 1 TO WS-QUOTIENT
056500     END-IF.
056600     MOVE WS-SPRINT-BASE-8 TO WK-CURRENT-DATE-8.
056700     PERFORM 785-STEP-FORWARD-SPRINT THRU 785-EXIT
056750         WS-QUOTIENT TIMES.
057000     MOVE WK-CURRENT-DATE-8 TO WS-FUTURE-SPRINT-8.
057100 615-EXIT.
057200     EXIT.
057300*
057400 610-DAYS-BETWEEN.
057500     MOVE WS-FROM-DATE-8 TO WK-CURRENT-DATE-8.
057600     MOVE 0 TO WS-DAYS-BETWEEN.
057700     PERFORM 610-LOOP1 THRU 610-LOOP1-EXIT UNTIL
057800         WK-CURRENT-DATE-8 >= WS-TO-DATE-8.
057900 610-LOOP1.
058000     PERFORM 770-NEXT-CALENDAR-DATE THRU 770-EXIT
058100     ADD 1 TO WS-DAYS-BETWEEN
058200 610-LOOP1-EXIT.
058300     EXIT.
058400 610-EXIT.
058500     EXIT.
058600*
058700******************************************************************
058800*   602-HOURS-AS-OF -- "VALUE AS OF DATE" LOOKUP FOR ONE ISSUE,
058900*   SAME PARAGRAPH THE TIMELINE DRIVER USES (U2); CALLER LOADS
059000*   WS-AS-OF-IX/KIND/DATE AND READS BACK WS-AS-OF-HOURS.
059100******************************************************************
059200 602-HOURS-AS-OF.
059300     MOVE 0   TO WS-AS-OF-HOURS.
059400     MOVE 'N' TO WS-AS-OF-FOUND-SW.
059500     IF IST-EVT-FIRST-IDX(WS-AS-OF-IX) NOT = 0
059600         PERFORM 602-LOOP1 THRU 602-LOOP1-EXIT VARYING WS-IX3
059700             FROM IST-EVT-LAST-IDX(WS-AS-OF-IX) BY -1 UNTIL
059800             WS-IX3 < IST-EVT-FIRST-IDX(WS-AS-OF-IX) OR
059900             WS-AS-OF-FOUND-SW = 'Y'.
060000     END-IF.
060100 602-LOOP1.
060200     IF IEV-KIND(WS-IX3) = WS-AS-OF-KIND
060300        AND IEV-DATE(WS-IX3) <= WS-AS-OF-DATE
060400         MOVE IEV-HOURS(WS-IX3) TO WS-AS-OF-HOURS
060500         MOVE 'Y' TO WS-AS-OF-FOUND-SW
060600     END-IF
060700 602-LOOP1-EXIT.
060800     EXIT.
060900 602-EXIT.
061000     EXIT.
061100*
061200******************************************************************
061300*   700-SERIES -- U7/U12: ONE METRICS LINE PER SPRINT-BOUNDARY
061400*   DATE -- CREATED/WIP/FIXED ARE WINDOWED BY THE SPRINT LENGTH,
061500*   SPENT/ESTIMATE/ORIGINAL/BURNED ARE CUMULATIVE AS OF THAT DATE.
061600******************************************************************
061700 700-WRITE-METRICS-SECTION.
061800     MOVE 'FLOW METRICS' TO WS-SECTION-TITLE.
061900     PERFORM 905-WRITE-SECTION-TITLE  THRU 905-EXIT.
062000     PERFORM 705-WRITE-METRICS-HEADER THRU 705-EXIT.
062100     PERFORM 700-LOOP1 THRU 700-LOOP1-EXIT VARYING WS-IX2 FROM 1
062200         BY 1 UNTIL WS-IX2 > WS-SPRINT-COUNT.
062300 700-LOOP1.
062400     PERFORM 710-BUILD-METRICS-ROW THRU 710-EXIT
062500     PERFORM 790-WRITE-METRICS-ROW THRU 790-EXIT
062600 700-LOOP1-EXIT.
062700     EXIT.
062800 700-EXIT.
062900     EXIT.
063000*
063100 705-WRITE-METRICS-HEADER.
063200     MOVE EXPMT-HEADER-LINE TO METRICS-RPT-LINE.
063300     WRITE METRICS-RPT-REC.
063400 705-EXIT.
063500     EXIT.
063600*
063700 710-BUILD-METRICS-ROW.
063800     MOVE WS-SPRINT-DATE(WS-IX2) TO WS-CUR-DATE.
063900     MOVE WS-CUR-DATE TO WK-CURRENT-DATE-8.
064000     PERFORM 786-STEP-BACKWARD-SPRINT THRU 786-EXIT.
064100     MOVE WK-CURRENT-DATE-8 TO WS-CUR-LOOKBACK.
064200     PERFORM 711-COUNT-CREATED THRU 711-EXIT.
064300     PERFORM 712-COUNT-WIP     THRU 712-EXIT.
064400     PERFORM 713-COUNT-SUCCESS THRU 713-EXIT.
064500     PERFORM 714-CUM-SPENT     THRU 714-EXIT.
064600     PERFORM 715-CUM-ESTIMATE  THRU 715-EXIT.
064700     PERFORM 716-CUM-ORIGINAL  THRU 716-EXIT.
064800     PERFORM 717-CUM-BURNED    THRU 717-EXIT.
064900 710-EXIT.
065000     EXIT.
065100*
065200 711-COUNT-CREATED.
065300     MOVE 0 TO WS-COUNT-LE-D.
065400     MOVE 0 TO WS-COUNT-LE-PRE.
065500     PERFORM 711-LOOP1 THRU 711-LOOP1-EXIT VARYING WS-IX1 FROM 1
065600         BY 1 UNTIL WS-IX1 > IST-COUNT.
065700     COMPUTE WS-METRIC-CREATED = WS-COUNT-LE-D - WS-COUNT-LE-PRE.
065800 711-LOOP1.
065900     IF IST-CREATED(WS-IX1) <= WS-CUR-DATE
066000         ADD 1 TO WS-COUNT-LE-D
066100     END-IF
066200     IF IST-CREATED(WS-IX1) <= WS-CUR-LOOKBACK
066300         ADD 1 TO WS-COUNT-LE-PRE
066400     END-IF
066500 711-LOOP1-EXIT.
066600     EXIT.
066700 711-EXIT.
066800     EXIT.
066900*
067000 712-COUNT-WIP.
067100     MOVE 0 TO WS-METRIC-WIP.
067200     PERFORM 712-LOOP1 THRU 712-LOOP1-EXIT VARYING WS-IX1 FROM 1
067300         BY 1 UNTIL WS-IX1 > IST-COUNT.
067400 712-LOOP1.
067500     IF IST-START-DATE(WS-IX1) > WS-CUR-LOOKBACK
067600         MOVE IST-START-DATE(WS-IX1) TO WS-LOWER-DATE
067700     ELSE
067800         MOVE WS-CUR-LOOKBACK        TO WS-LOWER-DATE
067900     END-IF
068000     IF IST-END-DATE(WS-IX1) < WS-CUR-DATE
068100         MOVE IST-END-DATE(WS-IX1)   TO WS-UPPER-DATE
068200     ELSE
068300         MOVE WS-CUR-DATE            TO WS-UPPER-DATE
068400     END-IF
068500     IF WS-LOWER-DATE <= WS-UPPER-DATE
068600         ADD 1 TO WS-METRIC-WIP
068700     END-IF
068800 712-LOOP1-EXIT.
068900     EXIT.
069000 712-EXIT.
069100     EXIT.
069200*
069300 713-COUNT-SUCCESS.
069400     MOVE 0 TO WS-COUNT-LE-D.
069500     MOVE 0 TO WS-COUNT-LE-PRE.
069600     PERFORM 713-LOOP1 THRU 713-LOOP1-EXIT VARYING WS-IX1 FROM 1
069700         BY 1 UNTIL WS-IX1 > IST-COUNT.
069800     COMPUTE WS-METRIC-FIXED = WS-COUNT-LE-D - WS-COUNT-LE-PRE.
069900 713-LOOP1.
070000     IF IST-IS-VALUABLE(WS-IX1) AND IST-IS-FINISHED(WS-IX1)
070100         IF IST-END-DATE(WS-IX1) <= WS-CUR-DATE
070200             ADD 1 TO WS-COUNT-LE-D
070300         END-IF
070400         IF IST-END-DATE(WS-IX1) <= WS-CUR-LOOKBACK
070500             ADD 1 TO WS-COUNT-LE-PRE
070600         END-IF
070700     END-IF
070800 713-LOOP1-EXIT.
070900     EXIT.
071000 713-EXIT.
071100     EXIT.
071200*
071300 714-CUM-SPENT.
071400     MOVE 0 TO WS-METRIC-SPENT.
071500     PERFORM 714-LOOP1 THRU 714-LOOP1-EXIT VARYING WS-IX1 FROM 1
071600         BY 1 UNTIL WS-IX1 > IST-COUNT.
071700 714-LOOP1.
071800     MOVE WS-IX1      TO WS-AS-OF-IX
071900     MOVE 'SPENT'     TO WS-AS-OF-KIND
072000     MOVE WS-CUR-DATE TO WS-AS-OF-DATE
072100     PERFORM 602-HOURS-AS-OF THRU 602-EXIT
072200     ADD WS-AS-OF-HOURS TO WS-METRIC-SPENT
072300 714-LOOP1-EXIT.
072400     EXIT.
072500 714-EXIT.
072600     EXIT.
072700*
072800 715-CUM-ESTIMATE.
072900     MOVE 0 TO WS-METRIC-ESTIMATE.
073000     PERFORM 715-LOOP1 THRU 715-LOOP1-EXIT VARYING WS-IX1 FROM 1
073100         BY 1 UNTIL WS-IX1 > IST-COUNT.
073200 715-LOOP1.
073300     MOVE WS-IX1       TO WS-AS-OF-IX
073400     MOVE 'ESTIMATION' TO WS-AS-OF-KIND
073500     MOVE WS-CUR-DATE  TO WS-AS-OF-DATE
073600     PERFORM 602-HOURS-AS-OF THRU 602-EXIT
073700     ADD WS-AS-OF-HOURS TO WS-METRIC-ESTIMATE
073800 715-LOOP1-EXIT.
073900     EXIT.
074000 715-EXIT.
074100     EXIT.
074200*
074300 716-CUM-ORIGINAL.
074400     MOVE 0 TO WS-METRIC-ORIGINAL.
074500     PERFORM 716-LOOP1 THRU 716-LOOP1-EXIT VARYING WS-IX1 FROM 1
074600         BY 1 UNTIL WS-IX1 > IST-COUNT.
074700 716-LOOP1.
074800     IF IST-IS-VALUABLE(WS-IX1)
074900        AND IST-CREATED(WS-IX1) <= WS-CUR-DATE
075000        AND WS-CUR-DATE <= IST-END-DATE(WS-IX1)
075100         ADD IST-ORIGINAL-HRS(WS-IX1) TO WS-METRIC-ORIGINAL
075200     END-IF
075300 716-LOOP1-EXIT.
075400     EXIT.
075500 716-EXIT.
075600     EXIT.
075700*
075800 717-CUM-BURNED.
075900     MOVE 0 TO WS-METRIC-BURNED.
076000     PERFORM 717-LOOP1 THRU 717-LOOP1-EXIT VARYING WS-IX1 FROM 1
076100         BY 1 UNTIL WS-IX1 > IST-COUNT.
076200 717-LOOP1.
076300     IF IST-IS-VALUABLE(WS-IX1) AND IST-IS-FINISHED(WS-IX1)
076400        AND IST-END-DATE(WS-IX1) <= WS-CUR-DATE
076500         ADD IST-ORIGINAL-HRS(WS-IX1) TO WS-METRIC-BURNED
076600     END-IF
076700 717-LOOP1-EXIT.
076800     EXIT.
076900 717-EXIT.
077000     EXIT.
077100*
077200 790-WRITE-METRICS-ROW.
077300     MOVE SPACES TO EXPMT-DETAIL-LINE.
077400     MOVE WS-CUR-DATE TO WK-CURRENT-DATE-8.
077500     STRING WK-CURR-DD '.' WK-CURR-MM '.' WK-CURR-YY
077600         DELIMITED BY SIZE INTO MT-DATE-OUT.
077700     MOVE WS-METRIC-CREATED  TO MT-CREATED-OUT.
077800     MOVE WS-METRIC-WIP      TO MT-WIP-OUT.
077900     MOVE WS-METRIC-FIXED    TO MT-FIXED-OUT.
078000     MOVE WS-METRIC-SPENT    TO MT-SPENT-OUT.
078100     MOVE WS-METRIC-ESTIMATE TO MT-ESTIMATE-OUT.
078200     MOVE WS-METRIC-ORIGINAL TO MT-ORIGINAL-OUT.
078300     MOVE WS-METRIC-BURNED   TO MT-BURNED-OUT.
078400     MOVE EXPMT-DETAIL-LINE  TO METRICS-RPT-LINE.
078500     WRITE METRICS-RPT-REC.
078600 790-EXIT.
078700     EXIT.
078800*
078900******************************************************************
079000*   770/775 STEP THE CURRENT DATE FORWARD ONE CALENDAR DAY; 780
079100*   STEPS IT BACKWARD ONE DAY.  SAME HAND-WORKED MONTH-LENGTH AND
079200*   LEAP-YEAR TEST AS THE OTHER TWO DRIVERS -- NO INTRINSIC
079300*   FUNCTION ON THIS COMPILER.  785/786 WRAP A FULL SPRINT-LENGTH
079400*   STEP IN EITHER DIRECTION FOR THE 600-SERIES AND 710.
079500******************************************************************
079600 770-NEXT-CALENDAR-DATE.
079700     PERFORM 775-LOAD-MONTH-TABLE THRU 775-EXIT.
079800     ADD 1 TO WK-CURR-DD.
079900     IF WK-CURR-DD > WS-MONTH-DAYS(WK-CURR-MM)
080000         MOVE 1 TO WK-CURR-DD
080100         ADD 1 TO WK-CURR-MM
080200         IF WK-CURR-MM > 12
080300             MOVE 1 TO WK-CURR-MM
080400             ADD 1 TO WK-CURR-YY
080500             IF WK-CURR-YY = 0
080600                 ADD 1 TO WK-CURR-CC
080700             END-IF
080800         END-IF
080900     END-IF.
081000 770-EXIT.
081100     EXIT.
081200*
081300 775-LOAD-MONTH-TABLE.
081400     MOVE 31 TO WS-MONTH-DAYS(1).
081500     MOVE 28 TO WS-MONTH-DAYS(2).
081600     MOVE 31 TO WS-MONTH-DAYS(3).
081700     MOVE 30 TO WS-MONTH-DAYS(4).
081800     MOVE 31 TO WS-MONTH-DAYS(5).
081900     MOVE 30 TO WS-MONTH-DAYS(6).
082000     MOVE 31 TO WS-MONTH-DAYS(7).
082100     MOVE 31 TO WS-MONTH-DAYS(8).
082200     MOVE 30 TO WS-MONTH-DAYS(9).
082300     MOVE 31 TO WS-MONTH-DAYS(10).
082400     MOVE 30 TO WS-MONTH-DAYS(11).
082500     MOVE 31 TO WS-MONTH-DAYS(12).
082600     COMPUTE WS-CCYY-WORK = WK-CURR-CC * 100 + WK-CURR-YY.
082700     DIVIDE WS-CCYY-WORK BY 4   GIVING WS-IX3B REMAINDER WS-REM-4.
082800     DIVIDE WS-CCYY-WORK BY 100
082900         GIVING WS-IX3B REMAINDER WS-REM-100.
083000     DIVIDE WS-CCYY-WORK BY 400
083100         GIVING WS-IX3B REMAINDER WS-REM-400.
083200     IF (WS-REM-4 = 0 AND WS-REM-100 NOT = 0) OR WS-REM-400 = 0
083300         MOVE 29 TO WS-MONTH-DAYS(2)
083400     END-IF.
083500 775-EXIT.
083600     EXIT.
083700*
083800 780-PREV-CALENDAR-DATE.
083900     IF WK-CURR-DD > 1
084000         SUBTRACT 1 FROM WK-CURR-DD
084100     ELSE
084200         IF WK-CURR-MM > 1
084300             SUBTRACT 1 FROM WK-CURR-MM
084400         ELSE
084500             MOVE 12 TO WK-CURR-MM
084600             IF WK-CURR-YY > 0
084700                 SUBTRACT 1 FROM WK-CURR-YY
084800             ELSE
084900                 MOVE 99 TO WK-CURR-YY
085000                 SUBTRACT 1 FROM WK-CURR-CC
085100             END-IF
085200         END-IF
085300         PERFORM 775-LOAD-MONTH-TABLE THRU 775-EXIT
085400         MOVE WS-MONTH-DAYS(WK-CURR-MM) TO WK-CURR-DD
085500     END-IF.
085600 780-EXIT.
085700     EXIT.
085800*
085900 785-STEP-FORWARD-SPRINT.
086000     PERFORM 770-NEXT-CALENDAR-DATE THRU 770-EXIT
086050         WS-SPRINT-LEN TIMES.
086300 785-EXIT.
086400     EXIT.
086500*
086600 786-STEP-BACKWARD-SPRINT.
086700     PERFORM 780-PREV-CALENDAR-DATE THRU 780-EXIT
086750         WS-SPRINT-LEN TIMES.
087000 786-EXIT.
087100     EXIT.
087200*
087300******************************************************************
087400*   800-SERIES -- U7/U12: GENERAL SUMMARY, TASKS/BUGS/TOTAL ROWS
087500*   AS OF TODAY -- CR-2280.
087600******************************************************************
087700 800-WRITE-SUMMARY-SECTION.
087800     MOVE 'GENERAL SUMMARY' TO WS-SECTION-TITLE.
087900     PERFORM 905-WRITE-SECTION-TITLE  THRU 905-EXIT.
088000     PERFORM 805-WRITE-SUMMARY-HEADER THRU 805-EXIT.
088100     MOVE WK-TYPE-TASK TO WS-SUM-TYPE-FILTER.
088200     MOVE 'N'          TO WS-SUM-ALL-SW.
088300     MOVE 'Tasks'      TO WS-SUM-TYPE-LABEL.
088400     PERFORM 810-BUILD-SUMMARY-ROW THRU 810-EXIT.
088500     PERFORM 890-WRITE-SUMMARY-ROW THRU 890-EXIT.
088600     MOVE WK-TYPE-BUG  TO WS-SUM-TYPE-FILTER.
088700     MOVE 'N'          TO WS-SUM-ALL-SW.
088800     MOVE 'Bugs'       TO WS-SUM-TYPE-LABEL.
088900     PERFORM 810-BUILD-SUMMARY-ROW THRU 810-EXIT.
089000     PERFORM 890-WRITE-SUMMARY-ROW THRU 890-EXIT.
089100     MOVE 'Y'          TO WS-SUM-ALL-SW.
089200     MOVE 'Total'      TO WS-SUM-TYPE-LABEL.
089300     PERFORM 810-BUILD-SUMMARY-ROW THRU 810-EXIT.
089400     PERFORM 890-WRITE-SUMMARY-ROW THRU 890-EXIT.
089500 800-EXIT.
089600     EXIT.
089700*
089800 805-WRITE-SUMMARY-HEADER.
089900     MOVE EXPSM-HEADER-LINE TO METRICS-RPT-LINE.
090000     WRITE METRICS-RPT-REC.
090100 805-EXIT.
090200     EXIT.
090300*
090400 810-BUILD-SUMMARY-ROW.
090500     MOVE 0 TO WS-SUM-COUNT.
090600     MOVE 0 TO WS-SUM-RESOLVED.
090700     MOVE 0 TO WS-SUM-REJECTED.
090800     MOVE 0 TO WS-SUM-ACTIVE.
090900     MOVE 0 TO WS-SUM-SPENT-HRS.
091000     MOVE 0 TO WS-SUM-BURNED-HRS.
091100     PERFORM 810-LOOP1 THRU 810-LOOP1-EXIT VARYING WS-IX1 FROM 1
091200         BY 1 UNTIL WS-IX1 > IST-COUNT.
091300     DIVIDE WS-SUM-SPENT-HRS  BY WK-HOURS-PER-DAY
091400         GIVING WS-SUM-DAYSPENT.
091500     DIVIDE WS-SUM-BURNED-HRS BY WK-HOURS-PER-DAY
091600         GIVING WS-SUM-DAYBURN.
091700     IF WS-SUM-SPENT-HRS > 0
091800         COMPUTE WS-SUM-BSPCT ROUNDED =
091900             100 * WS-SUM-BURNED-HRS / WS-SUM-SPENT-HRS
092000     ELSE
092100         MOVE 0 TO WS-SUM-BSPCT
092200     END-IF.
092300 810-LOOP1.
092400     IF WS-SUM-ALL-TYPES
092500        OR IST-TYPE(WS-IX1) = WS-SUM-TYPE-FILTER
092600         ADD 1 TO WS-SUM-COUNT
092700         IF IST-RESOLUTION(WS-IX1) NOT = SPACES
092800             IF IST-RESOLUTION(WS-IX1) = WK-RESOL-FIXED
092900                 ADD 1 TO WS-SUM-RESOLVED
093000             ELSE
093100                 ADD 1 TO WS-SUM-REJECTED
093200             END-IF
093300         ELSE
093400             ADD 1 TO WS-SUM-ACTIVE
093500         END-IF
093600         MOVE WS-IX1     TO WS-AS-OF-IX
093700         MOVE 'SPENT'    TO WS-AS-OF-KIND
093800         MOVE WK-TODAY-8 TO WS-AS-OF-DATE
093900         PERFORM 602-HOURS-AS-OF THRU 602-EXIT
094000         ADD WS-AS-OF-HOURS TO WS-SUM-SPENT-HRS
094100         IF IST-IS-VALUABLE(WS-IX1)
094200            AND IST-IS-FINISHED(WS-IX1)
094300            AND IST-END-DATE(WS-IX1) <= WK-TODAY-8
094400             ADD IST-ORIGINAL-HRS(WS-IX1) TO WS-SUM-BURNED-HRS
094500         END-IF
094600     END-IF
094700 810-LOOP1-EXIT.
094800     EXIT.
094900 810-EXIT.
095000     EXIT.
095100*
095200 890-WRITE-SUMMARY-ROW.
095300     MOVE SPACES TO EXPSM-DETAIL-LINE.
095400     MOVE WS-SUM-TYPE-LABEL  TO SM-TYPE-OUT.
095500     MOVE WS-SUM-COUNT       TO SM-COUNT-OUT.
095600     MOVE WS-SUM-RESOLVED    TO SM-RESOLVED-OUT.
095700     MOVE WS-SUM-REJECTED    TO SM-REJECTED-OUT.
095800     MOVE WS-SUM-ACTIVE      TO SM-ACTIVE-OUT.
095900     MOVE WS-SUM-DAYSPENT    TO SM-DAYSPENT-OUT.
096000     MOVE WS-SUM-DAYBURN     TO SM-DAYBURN-OUT.
096100     IF WS-SUM-SPENT-HRS > 0
096200         MOVE WS-SUM-BSPCT   TO SM-BSPCT-OUT
096300     ELSE
096400         MOVE 'N/A'          TO SM-BSPCT-NA
096500     END-IF.
096600     MOVE EXPSM-DETAIL-LINE  TO METRICS-RPT-LINE.
096700     WRITE METRICS-RPT-REC.
096800 890-EXIT.
096900     EXIT.
097000*
097100 905-WRITE-SECTION-TITLE.
097200     MOVE SPACES TO METRICS-RPT-REC.
097300     MOVE WS-SECTION-TITLE TO METRICS-RPT-LINE.
097400     WRITE METRICS-RPT-REC.
097500 905-EXIT.
097600     EXIT.
097700*
097800 990-CLOSE-FILES.
097900     CLOSE ISSUES-FILE.
098000     CLOSE EVENTS-FILE.
098100     CLOSE CTLCARD-FILE.
098200     CLOSE METRICS-RPT-FILE.
098300 990-EXIT.
098400     EXIT.
