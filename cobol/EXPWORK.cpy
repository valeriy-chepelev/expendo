000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:   EXPWORK                                         *
000400*   TITLE   :   EXPENDO COMMON WORKING-STORAGE                  *
000500*                                                                *
000600*   DESCRIPTION:                                                 *
000700*     SWITCHES, FILE-STATUS BYTES, THE RUN DATE AND THE THREE-   *
000800*     YEAR-OUT SENTINEL DATE SHARED BY ALL FIVE EXPENDO BATCH     *
000900*     DRIVERS.  PULLED OUT TO ONE COPYBOOK SO A CHANGE TO THE    *
001000*     SENTINEL RULE (U5) ONLY HAS TO BE MADE ONCE.               *
001100*                                                                *
001200*   MAINTENANCE LOG                                              *
001300*   DATE       INIT  REQUEST     DESCRIPTION                     *
001400*   ---------- ----  ----------  ------------------------------- *
001500*   05/02/1992 RDM   CR-1041     ORIGINAL COMMON WORK AREA.      *
001600*   11/21/1998 PKT   Y2K-0092    RUN-DATE EXPANDED TO 4-DIGIT    *
001700*                                CENTURY, SENTINEL MATH REDONE.  *
001800*   07/30/2004 LHS   CR-2260     ADDED SPLASH/VALUABLE LITERALS. *
001850*   08/19/2004 LHS   CR-2271     ADDED CC/YY/MM/DD BREAKDOWN OF  *
001860*                                THE CURRENT TIMELINE DATE FOR   *
001870*                                THE DD.MM.YY REPORT DATE MASK.  *
001900*                                                                *
002000******************************************************************
002100 01  EXPWORK-SWITCHES.
002200     05  WK-ISSUES-EOF-SW              PIC X(01) VALUE 'N'.
002300         88  WK-ISSUES-EOF                       VALUE 'Y'.
002400     05  WK-EVENTS-EOF-SW              PIC X(01) VALUE 'N'.
002500         88  WK-EVENTS-EOF                       VALUE 'Y'.
002600     05  WK-TIMELINE-EOF-SW            PIC X(01) VALUE 'N'.
002700         88  WK-TIMELINE-EOF                      VALUE 'Y'.
002800     05  WK-MORE-DATES-SW              PIC X(01) VALUE 'Y'.
002900         88  WK-MORE-DATES                        VALUE 'Y'.
003000     05  FILLER                        PIC X(04).
003100*
003200 01  EXPWORK-FILE-STATUS.
003300     05  WK-ISSUES-STATUS              PIC X(02) VALUE SPACES.
003400         88  WK-ISSUES-OK                         VALUE '00'.
003500         88  WK-ISSUES-AT-END                     VALUE '10'.
003600     05  WK-EVENTS-STATUS              PIC X(02) VALUE SPACES.
003700         88  WK-EVENTS-OK                         VALUE '00'.
003800         88  WK-EVENTS-AT-END                     VALUE '10'.
003900     05  WK-TIMELINE-IN-STATUS         PIC X(02) VALUE SPACES.
004000         88  WK-TIMELINE-IN-OK                    VALUE '00'.
004100         88  WK-TIMELINE-IN-AT-END                VALUE '10'.
004200     05  WK-RPT-STATUS                 PIC X(02) VALUE SPACES.
004300         88  WK-RPT-OK                            VALUE '00'.
004400     05  FILLER                        PIC X(04).
004500*
004600 01  EXPWORK-DATES.
004700     05  WK-TODAY-8                    PIC 9(08) VALUE 0.
004800     05  WK-TODAY-BRK REDEFINES WK-TODAY-8.
004900         10  WK-TODAY-CCYY             PIC 9(04).
005000         10  WK-TODAY-MM               PIC 9(02).
005100         10  WK-TODAY-DD               PIC 9(02).
005200     05  WK-SYSTEM-DATE                PIC 9(08) VALUE 0.
005300     05  WK-SYSTEM-DATE-BRK REDEFINES WK-SYSTEM-DATE.
005400         10  WK-SYS-CCYY               PIC 9(04).
005500         10  WK-SYS-MM                 PIC 9(02).
005600         10  WK-SYS-DD                 PIC 9(02).
005700     05  WK-FUTURE-SENTINEL-8          PIC 9(08) VALUE 0.
005800     05  WK-START-DATE-8               PIC 9(08) VALUE 0.
005900     05  WK-END-DATE-8                 PIC 9(08) VALUE 0.
006000     05  WK-CURRENT-DATE-8             PIC 9(08) VALUE 0.
006010     05  WK-CURRENT-DATE-BRK REDEFINES WK-CURRENT-DATE-8.
006020         10  WK-CURR-CC                PIC 9(02).
006030         10  WK-CURR-YY                PIC 9(02).
006040         10  WK-CURR-MM                PIC 9(02).
006050         10  WK-CURR-DD                PIC 9(02).
006100     05  FILLER                        PIC X(04).
006200*
006300 01  EXPWORK-CONSTANTS.
006400     05  WK-HOURS-PER-DAY              PIC S9(03) COMP VALUE 8.
006500     05  WK-DAYS-PER-WEEK              PIC S9(03) COMP VALUE 5.
006600     05  WK-FUTURE-YEARS-OUT           PIC S9(03) COMP VALUE 3.
006700     05  WK-TYPE-TASK                  PIC X(08) VALUE 'TASK'.
006800     05  WK-TYPE-BUG                   PIC X(08) VALUE 'BUG'.
006900     05  WK-STAT-INPROGRESS            PIC X(12) VALUE
007000                                                'inProgress'.
007100     05  WK-STAT-TESTING               PIC X(12) VALUE 'testing'.
007200     05  WK-STAT-RESOLVED              PIC X(12) VALUE 'resolved'.
007300     05  WK-STAT-CLOSED                PIC X(12) VALUE 'closed'.
007400     05  WK-RESOL-FIXED                PIC X(12) VALUE 'fixed'.
007500     05  WK-NOEPIC-KEY                 PIC X(12) VALUE '0'.
007600     05  WK-NOEPIC-SUMMARY             PIC X(40) VALUE 'NoEpic'.
007700     05  FILLER                        PIC X(04).
