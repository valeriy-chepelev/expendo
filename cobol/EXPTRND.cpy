000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:   EXPTRND                                         *
000400*   TITLE   :   TREND-PROJECTION REPORT LAYOUT                   *
000500*                                                                *
000600*   DESCRIPTION:                                                 *
000700*     EXPD040 WRITES ONE HEADER AND THREE DETAIL LINES PER       *
000800*     TIMELINE ANALYSED -- EARLY (MIN-LINE), AVERAGE (MID-LINE)  *
000900*     AND LATELY (MAX-LINE) -- EACH CARRYING THE PROJECTED        *
001000*     VELOCITY IN HOURS PER SPRINT AND THE PROJECTED FINISH DATE *
001100*     OR ONE OF THE LITERALS UNKNOWN / EXCEED 3 YEARS.           *
001200*                                                                *
001300*   MAINTENANCE LOG                                              *
001400*   DATE       INIT  REQUEST     DESCRIPTION                     *
001500*   ---------- ----  ----------  ------------------------------- *
001600*   02/18/1996 GLK   CR-1302     ORIGINAL TREND REPORT LAYOUT.   *
001700*   07/30/2004 LHS   CR-2260     WIDENED FINISH LITERAL COLUMN.  *
001800*                                                                *
001900******************************************************************
002000 01  EXPTR-HEADER-LINE.
002100     05  FILLER                       PIC X(16) VALUE 'TREND'.
002200     05  FILLER                       PIC X(02) VALUE SPACES.
002300     05  FILLER                       PIC X(10) VALUE 'VELOCITY'.
002400     05  FILLER                       PIC X(02) VALUE SPACES.
002500     05  FILLER                       PIC X(16) VALUE 'FINISH'.
002600     05  FILLER                       PIC X(20) VALUE SPACES.
002700*
002800 01  EXPTR-DETAIL-LINE.
002900     05  TR-NAME-OUT                  PIC X(16) VALUE SPACES.
003000     05  FILLER                       PIC X(02) VALUE SPACES.
003100     05  TR-VELOCITY-OUT              PIC -(4)9.9.
003200     05  FILLER                       PIC X(02) VALUE SPACES.
003300     05  TR-FINISH-OUT                PIC X(16) VALUE SPACES.
003400     05  FILLER                       PIC X(20) VALUE SPACES.
