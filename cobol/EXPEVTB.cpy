000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:   EXPEVTB                                         *
000400*   TITLE   :   IN-STORAGE EVENT TABLE (WORKING-STORAGE)         *
000500*                                                                *
000600*   DESCRIPTION:                                                 *
000700*     HOLDS EVERY CHANGELOG EVENT FOR THE RUN, IN THE SAME ORDER *
000800*     THE EXTRACT DELIVERS THEM (ISSUE KEY, THEN EVENT DATE,     *
000900*     THEN EVT-SEQ, ALL ASCENDING).  EXPD010 200-LOAD-EVENTS     *
001000*     RECORDS, FOR EACH ISSUE ROW IN EXPISTB, THE FIRST AND LAST *
001100*     SUBSCRIPT OF ITS OWN EVENTS IN THIS TABLE (IST-EVT-FIRST-  *
001200*     IDX / IST-EVT-LAST-IDX) SO "VALUE AS OF DATE" CAN SCAN      *
001300*     BACKWARD FROM THE LAST EVENT WITHOUT TOUCHING ANY OTHER    *
001400*     ISSUE'S ROWS.  ESTIMATION/SPENT DURATIONS ARE CONVERTED TO *
001500*     WORK HOURS AT LOAD TIME (CALL TO EXPD100) SO DOWNSTREAM    *
001600*     PARAGRAPHS NEVER RE-PARSE THE ISO TEXT.                    *
001700*                                                                *
001800*   MAINTENANCE LOG                                              *
001900*   DATE       INIT  REQUEST     DESCRIPTION                     *
002000*   ---------- ----  ----------  ------------------------------- *
002100*   05/02/1992 RDM   CR-1041     ORIGINAL TABLE, 8000-ROW LIMIT. *
002200*   02/18/1996 GLK   CR-1302     RAISED LIMIT TO 20000 ROWS.     *
002300*   11/21/1998 PKT   Y2K-0092    NO DATE FIELDS AFFECTED HERE,   *
002400*                                REVIEWED FOR COMPLETENESS ONLY. *
002500*                                                                *
002600******************************************************************
002700 01  EXPEVTB-TABLE.
002800     05  IEV-COUNT                     PIC S9(04) COMP VALUE 0.
002900     05  IEV-ENTRY OCCURS 1 TO 20000 TIMES
003000                   DEPENDING ON IEV-COUNT
003100                   INDEXED BY IEV-IX.
003200         10  IEV-ISSUE-KEY             PIC X(12).
003300         10  IEV-DATE                  PIC 9(08).
003400         10  IEV-DATE-BRK REDEFINES IEV-DATE.
003500             15  IEV-DATE-CCYY         PIC 9(04).
003600             15  IEV-DATE-MM           PIC 9(02).
003700             15  IEV-DATE-DD           PIC 9(02).
003800         10  IEV-SEQ                   PIC 9(04).
003900         10  IEV-KIND                  PIC X(12).
004000         10  IEV-HOURS                 PIC S9(07) COMP VALUE 0.
004100         10  IEV-VALUE                 PIC X(12).
004200         10  FILLER                    PIC X(04).
