000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:   EXPTLHD                                         *
000400*   TITLE   :   TIMELINE / BURN COLUMNAR REPORT LAYOUT            *
000500*                                                                *
000600*   DESCRIPTION:                                                 *
000700*     SHARED BY EXPD010 (TIMELINE) AND EXPD020 (BURN) -- ONE     *
000800*     ROW PER DATE, ONE COLUMN PER GROUP (ROOT ISSUE, COMPONENT, *
000900*     QUEUE OR TAG DEPENDING ON THE REQUESTED MODE), TRAILING    *
001000*     SUMMARY COLUMN.  THE LINE ALWAYS CARRIES EXPTL-MAX-GROUPS  *
001100*     COLUMN SLOTS; A RUN WITH FEWER GROUPS LEAVES THE UNUSED    *
001200*     TRAILING SLOTS BLANK SO THE SUMMARY COLUMN ALWAYS LANDS ON *
001300*     THE SAME PRINT POSITION NO MATTER HOW MANY GROUPS A GIVEN  *
001310*     RUN HAS.                                                   *
001400*                                                                *
001500*   MAINTENANCE LOG                                              *
001600*   DATE       INIT  REQUEST     DESCRIPTION                     *
001700*   ---------- ----  ----------  ------------------------------- *
001800*   06/11/1993 RDM   CR-1066     ORIGINAL REPORT LAYOUT.         *
001900*   02/18/1996 GLK   CR-1302     RAISED COLUMN LIMIT TO 20.      *
002000*   07/30/2004 LHS   CR-2260     SHARED LAYOUT WITH BURN REPORT. *
002100*                                                                *
002200******************************************************************
002300 01  EXPTL-MAX-GROUPS                 PIC S9(04) COMP VALUE 20.
002400*
002500 01  EXPTL-HEADER-WORK.
002600     05  FILLER                       PIC X(08) VALUE 'DATE'.
002700     05  FILLER                       PIC X(02) VALUE SPACES.
002800     05  TL-HDR-GROUP-COL OCCURS 20 TIMES
002900                          INDEXED BY TL-HDR-IX.
003000         10  TL-HDR-GROUP-NAME        PIC X(09).
003100     05  TL-HDR-SUMMARY-LIT           PIC X(09) VALUE 'SUMMARY'.
003200     05  FILLER                       PIC X(20) VALUE SPACES.
003300*
003400 01  EXPTL-LINE-WORK.
003500     05  TL-DATE-OUT                  PIC X(08) VALUE SPACES.
003600     05  FILLER                       PIC X(02) VALUE SPACES.
003700     05  TL-GROUP-COL OCCURS 20 TIMES
003800                      INDEXED BY TL-IX.
003900         10  TL-GROUP-VALUE           PIC ZZZZ9.
004000         10  FILLER                   PIC X(04) VALUE SPACES.
004100     05  TL-SUMMARY-OUT               PIC ZZZZZ9.
004200     05  FILLER                       PIC X(20) VALUE SPACES.
004300*
004400******************************************************************
004500*   SPLASH-MODE BURN VALUES CARRY FOUR DECIMALS INTERNALLY AND   *
004600*   PRINT ROUNDED TO ONE -- THIS VIEW REDEFINES THE GROUP AND    *
004700*   SUMMARY COLUMNS WITH A DECIMAL POINT FOR THAT CASE.          *
004800******************************************************************
004900 01  EXPTL-LINE-DEC REDEFINES EXPTL-LINE-WORK.
005000     05  TD-DATE-OUT                  PIC X(08).
005100     05  FILLER                       PIC X(02).
005200     05  TD-GROUP-COL OCCURS 20 TIMES
005300                      INDEXED BY TD-IX.
005400         10  TD-GROUP-VALUE           PIC ZZZZ9.9.
005500         10  FILLER                   PIC X(02).
005600     05  TD-SUMMARY-OUT               PIC ZZZZZ9.9.
005700     05  FILLER                       PIC X(20).
