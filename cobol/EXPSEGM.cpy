000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:   EXPSEGM                                         *
000400*   TITLE   :   BOTTOM-UP SEGMENTATION REPORT LAYOUT              *
000500*                                                                *
000600*   DESCRIPTION:                                                 *
000700*     EXPD050 WRITES ONE LINE PER MERGED SEGMENT -- ROW LABEL,   *
000800*     START/END DATE, SLOPE (HOURS PER STEP), VELOCITY RATIO,    *
000900*     PROJECTED X-INTERCEPT DATE (OR N/A) AND THE REGULARIZATION *
001000*     LAMBDA USED FOR THE MERGE PASS THAT PRODUCED THE ROW.      *
001100*                                                                *
001200*   MAINTENANCE LOG                                              *
001300*   DATE       INIT  REQUEST     DESCRIPTION                     *
001400*   ---------- ----  ----------  ------------------------------- *
001500*   02/18/1996 GLK   CR-1302     ORIGINAL SEGMENT REPORT LAYOUT. *
001600*   07/30/2004 LHS   CR-2260     ADDED LAMBDA COLUMN.            *
001700*                                                                *
001800******************************************************************
001900 01  EXPSG-HEADER-LINE.
002000     05  FILLER                       PIC X(10) VALUE 'ROW'.
002100     05  FILLER                       PIC X(10) VALUE 'START'.
002200     05  FILLER                       PIC X(10) VALUE 'END'.
002300     05  FILLER                       PIC X(09) VALUE 'K'.
002400     05  FILLER                       PIC X(09) VALUE 'VELOCITY'.
002500     05  FILLER                       PIC X(10) VALUE 'FINAL'.
002600     05  FILLER                       PIC X(10) VALUE 'LAMBDA'.
002700     05  FILLER                       PIC X(20) VALUE SPACES.
002800*
002900 01  EXPSG-DETAIL-LINE.
003000     05  SG-ROW-OUT                   PIC X(10) VALUE SPACES.
003100     05  SG-START-OUT                 PIC X(10) VALUE SPACES.
003200     05  SG-END-OUT                   PIC X(10) VALUE SPACES.
003300     05  SG-SLOPE-OUT                 PIC -(4)9.99.
003400     05  FILLER                       PIC X(01) VALUE SPACES.
003500     05  SG-VELOCITY-OUT              PIC -(2)9.99.
003600     05  FILLER                       PIC X(01) VALUE SPACES.
003700     05  SG-FINAL-OUT                 PIC X(10) VALUE SPACES.
003800     05  SG-LAMBDA-OUT                PIC -(6)9.99.
003900     05  FILLER                       PIC X(20) VALUE SPACES.
