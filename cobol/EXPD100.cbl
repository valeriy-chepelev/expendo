000100******************************************************************
000200* PROGRAM NAME:  EXPD100
000300* ORIGINAL AUTHOR:  R. D. MERCER
000400*
000500* DESCRIPTIVE NAME:  ISO-8601 DURATION TO WORK HOURS/DAYS
000600*
000700* FUNCTION:  CALLED BY THE EXPENDO TIMELINE, BURN AND FLOW
000800*   METRICS DRIVERS TO TURN A CHANGELOG DURATION TOKEN SUCH AS
000900*   'P2W3DT5H' INTO WORK HOURS AND WORK DAYS.  A WEEK IS 5
001000*   WORK DAYS, A DAY IS 8 WORK HOURS.  ANY FRACTION OF A WORK
001100*   DAY ROUNDS THE DAY COUNT UP.
001200*
001300* MAINTENANCE LOG
001400* DATE       INIT  REQUEST     DESCRIPTION
001500* ---------- ----  ----------  -------------------------------
001600* 04/14/1991 RDM   CR-1004     INITIAL VERSION.
001700* 09/02/1994 RDM   CR-1188     ALLOW A DURATION WITH ONLY AN
001800*                              HOURS PART (NO WEEKS, NO DAYS).
001900* 02/18/1996 GLK   CR-1302     SCAN NOW LOOKS FOR THE RIGHTMOST
002000*                              'P' RATHER THAN ASSUMING POSITION
002100*                              ONE, TO SURVIVE A LEADING BLANK
002200*                              THE EXTRACT JOB SOMETIMES PADS IN.
002300* 11/21/1998 PKT   Y2K-0092    REVIEWED FOR COMPLETENESS, NO
002400*                              DATE FIELDS IN THIS MODULE.
002500* 07/30/2004 LHS   CR-2260     SPLIT OUT AS A STAND-ALONE CALLED
002600*                              SUBPROGRAM SO EXPD020's BURN PASS
002700*                              CAN SHARE IT WITH THE TIMELINE
002800*                              AND METRICS DRIVERS.
002850* 09/20/2004 LHS   CR-2295     SHOP STANDARD CLEANUP -- THE
002860*                              RIGHT-TO-LEFT 'P' SCAN IS NOW ITS
002870*                              OWN PARAGRAPH, PERFORMED THRU ITS
002880*                              OWN EXIT, TO MATCH THE PERFORM-THRU
002890*                              STYLE THE REST OF THE SHOP'S CODE
002895*                              USES.  NO LOGIC CHANGED.
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.  EXPD100.
003200 AUTHOR.  R. D. MERCER.
003300 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003400 DATE-WRITTEN.  04/14/1991.
003500 DATE-COMPILED. 07/30/2004.
003600 SECURITY.  NON-CONFIDENTIAL.
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400******************************************************************
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700 01  WS-SCAN-POINTERS.
004800     05  WS-IX                        PIC S9(04) COMP VALUE 0.
004900     05  WS-P-POS                     PIC S9(04) COMP VALUE 0.
005000     05  WS-STARTED-SW                PIC X(01) VALUE 'N'.
005100         88  WS-NUMBER-STARTED                 VALUE 'Y'.
005200     05  FILLER                       PIC X(04).
005300*
005400 01  WS-DURATION-WORK.
005500     05  WS-DURATION-TEXT             PIC X(16).
005600     05  WS-DURATION-CHARS REDEFINES WS-DURATION-TEXT.
005700         10  WS-CHAR OCCURS 16 TIMES  PIC X(01).
005800     05  WS-DIGIT                     PIC 9(01) VALUE 0.
005900     05  FILLER                       PIC X(04).
006000*
006100 01  WS-NUMBER-ACCUM.
006200     05  WS-NUMVAL                    PIC S9(07) COMP VALUE 0.
006300     05  WS-NUMVAL-EDIT REDEFINES WS-NUMVAL PIC S9(07).
006400     05  FILLER                       PIC X(04).
006500*
006600 01  WS-DURATION-PARTS.
006700     05  WS-WEEKS-PART                PIC S9(07) COMP VALUE 0.
006800     05  WS-DAYS-PART                 PIC S9(07) COMP VALUE 0.
006900     05  WS-HOURS-PART                PIC S9(07) COMP VALUE 0.
007000     05  FILLER                       PIC X(04).
007100 01  WS-DURATION-PARTS-EDIT REDEFINES WS-DURATION-PARTS.
007200     05  WS-WEEKS-EDIT                PIC S9(07).
007300     05  WS-DAYS-EDIT                 PIC S9(07).
007400     05  WS-HOURS-EDIT                PIC S9(07).
007500     05  FILLER                       PIC X(04).
007600*
007700 01  WS-CONSTANTS.
007800     05  WS-HOURS-PER-DAY             PIC S9(03) COMP VALUE 8.
007900     05  WS-DAYS-PER-WEEK             PIC S9(03) COMP VALUE 5.
008000     05  WS-REMAINDER                 PIC S9(07) COMP VALUE 0.
008100     05  FILLER                       PIC X(04).
008200******************************************************************
008300 LINKAGE SECTION.
008400 01  LK-DURATION-TEXT                 PIC X(16).
008500 01  LK-WORK-HOURS                    PIC S9(07) COMP.
008600 01  LK-WORK-DAYS                     PIC S9(07) COMP.
008700******************************************************************
008800 PROCEDURE DIVISION USING LK-DURATION-TEXT, LK-WORK-HOURS,
008900                          LK-WORK-DAYS.
009000 000-ISODUR-MAIN.
009100     MOVE 0 TO LK-WORK-HOURS, LK-WORK-DAYS.
009200     IF LK-DURATION-TEXT = SPACES OR LOW-VALUES
009300         GOBACK
009400     END-IF.
009500     MOVE LK-DURATION-TEXT TO WS-DURATION-TEXT.
009600     PERFORM 100-FIND-LAST-P THRU 100-EXIT.
009700     IF WS-P-POS = 0
009800         GOBACK
009900     END-IF.
010000     PERFORM 200-SCAN-TOKENS THRU 200-EXIT.
010100     PERFORM 300-COMPUTE-HOURS THRU 300-EXIT.
010200     PERFORM 400-COMPUTE-DAYS THRU 400-EXIT.
010300     GOBACK.
010400*
010500 100-FIND-LAST-P.
010600*    SCAN RIGHT TO LEFT SO A STRAY LEADING CHARACTER BEFORE THE
010700*    'P' DOES NOT DERAIL THE PARSE -- CR-1302.                   CR-1302
010800     MOVE 0 TO WS-P-POS.
010900     PERFORM 100-LOOP1 THRU 100-LOOP1-EXIT VARYING WS-IX        CR-1302
011000         FROM 16 BY -1 UNTIL WS-IX < 1.                         CR-1302
011100 100-LOOP1.
011200         IF WS-CHAR(WS-IX) = 'P' AND WS-P-POS = 0               CR-1302
011300             MOVE WS-IX TO WS-P-POS                             CR-1302
011400         END-IF                                                 CR-1302
011500 100-LOOP1-EXIT.
011600     EXIT.
011700 100-EXIT.
011800     EXIT.
011900*
012000 200-SCAN-TOKENS.
012100     MOVE 0 TO WS-WEEKS-PART, WS-DAYS-PART, WS-HOURS-PART.
012200     MOVE 0 TO WS-NUMVAL.
012300     SET WS-NUMBER-STARTED TO FALSE.
012400     ADD 1 TO WS-P-POS.
012500     PERFORM 200-LOOP1 THRU 200-LOOP1-EXIT VARYING WS-IX FROM
012600         WS-P-POS BY 1 UNTIL WS-IX > 16.
012700 200-LOOP1.
012800     EVALUATE TRUE
012900         WHEN WS-CHAR(WS-IX) = SPACE
013000             PERFORM 210-SCAN-EXIT-LOOP THRU 210-EXIT
013100         WHEN WS-CHAR(WS-IX) >= '0' AND
013200              WS-CHAR(WS-IX) <= '9'
013300             MOVE WS-CHAR(WS-IX) TO WS-DIGIT
013400             COMPUTE WS-NUMVAL = WS-NUMVAL * 10 + WS-DIGIT
013500             SET WS-NUMBER-STARTED TO TRUE
013600         WHEN WS-CHAR(WS-IX) = 'W'
013700             MOVE WS-NUMVAL TO WS-WEEKS-PART
013800             MOVE 0 TO WS-NUMVAL
013900             SET WS-NUMBER-STARTED TO FALSE
014000         WHEN WS-CHAR(WS-IX) = 'D'
014100             MOVE WS-NUMVAL TO WS-DAYS-PART
014200             MOVE 0 TO WS-NUMVAL
014300             SET WS-NUMBER-STARTED TO FALSE
014400         WHEN WS-CHAR(WS-IX) = 'T'
014500             MOVE 0 TO WS-NUMVAL
014600             SET WS-NUMBER-STARTED TO FALSE
014700         WHEN WS-CHAR(WS-IX) = 'H'
014800             MOVE WS-NUMVAL TO WS-HOURS-PART
014900             MOVE 0 TO WS-NUMVAL
015000             SET WS-NUMBER-STARTED TO FALSE
015100         WHEN OTHER
015200             CONTINUE
015300     END-EVALUATE
015400 200-LOOP1-EXIT.
015500     EXIT.
015600 200-EXIT.
015700     EXIT.
015800*
015900 210-SCAN-EXIT-LOOP.
016000*    FORCES THE 200-SCAN-TOKENS PERFORM VARYING TO STOP AT THE
016100*    FIRST TRAILING BLANK BY DRIVING THE INDEX PAST THE LIMIT.
016200     MOVE 17 TO WS-IX.
016300 210-EXIT.
016400     EXIT.
016500*
016600 300-COMPUTE-HOURS.
016700     COMPUTE LK-WORK-HOURS =
016800         (WS-WEEKS-PART * WS-DAYS-PER-WEEK + WS-DAYS-PART)
016900          * WS-HOURS-PER-DAY + WS-HOURS-PART.
017000 300-EXIT.
017100     EXIT.
017200*
017300 400-COMPUTE-DAYS.
017400*    ISO_DAYS = CEILING(HOURS / 8) -- ANY PARTIAL DAY ROUNDS UP.
017500     COMPUTE LK-WORK-DAYS = LK-WORK-HOURS / WS-HOURS-PER-DAY.
017600     COMPUTE WS-REMAINDER = LK-WORK-HOURS -
017700         (LK-WORK-DAYS * WS-HOURS-PER-DAY).
017800     IF WS-REMAINDER > 0
017900         ADD 1 TO LK-WORK-DAYS
018000     END-IF.
018100 400-EXIT.
018200     EXIT.
