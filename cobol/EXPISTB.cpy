000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:   EXPISTB                                         *
000400*   TITLE   :   IN-STORAGE ISSUE TABLE (WORKING-STORAGE)         *
000500*                                                                *
000600*   DESCRIPTION:                                                 *
001100*     HOLDS EVERY ISSUE LOADED FROM EXPISSU FOR THE LIFE OF THE  *
001200*     RUN, PLUS EVERYTHING THE U3 ROLLUP / U5 ORIGINAL-ESTIMATE  *
001300*     DERIVATION / U11 ROOT-EPIC WALK COMPUTE ON TOP OF THE RAW  *
001400*     EXTRACT.  LOADED IN ISS-KEY ASCENDING SEQUENCE SO IT CAN   *
001500*     BE SEARCHED WITH SEARCH ALL (BINARY SEARCH) ON IST-KEY.    *
001600*     PARENT/CHILD IS RESOLVED TO A TABLE SUBSCRIPT (IST-PARENT- *
001700*     IDX) ONCE AT LOAD TIME SO THE ROLLUP PASSES NEVER RE-WALK  *
001800*     THE KEY TEXT.                                              *
001900*                                                                *
002000*     THIS SHOP'S COMPILER HAS NO RECURSIVE PERFORM, SO THE      *
002100*     PARENT-CHILD TREE IS TOTALLED BOTTOM-UP BY REPEATED PASSES *
002200*     OVER THIS TABLE (SEE EXPD010 500-ROLLUP-SPENT / 600-       *
002300*     ROLLUP-ESTIMATE) RATHER THAN BY RECURSION.                 *
002400*                                                                *
002500*   MAINTENANCE LOG                                              *
002600*   DATE       INIT  REQUEST     DESCRIPTION                     *
002700*   ---------- ----  ----------  ------------------------------- *
002800*   05/02/1992 RDM   CR-1041     ORIGINAL TABLE, 2000-ROW LIMIT. *
002900*   02/18/1996 GLK   CR-1302     RAISED LIMIT TO 4000 ROWS, ADDED*
003000*                                IST-DEFAULT-COMPONENT FOR THE   *
003100*                                CATEGORY-INHERITANCE RULE.      *
003200*   11/21/1998 PKT   Y2K-0092    NO DATE FIELDS AFFECTED HERE,   *
003300*                                REVIEWED FOR COMPLETENESS ONLY. *
003400*   07/30/2004 LHS   CR-2260     ADDED ROOT-EPIC AND ORIGINAL-   *
003500*                                ESTIMATE WORKING FIELDS FOR THE *
003600*                                BURN AND TIMELINE DRIVERS.      *
003650*   08/19/2004 LHS   CR-2271     ADDED CHILD/SIBLING INDEX CHAIN *
003660*                                SO THE ROLLUP WALKS A CHILD     *
003670*                                LIST INSTEAD OF RESCANNING THE  *
003680*                                WHOLE TABLE, PLUS A SUBTREE-    *
003690*                                MEMBER FLAG FOR A CALLER ROOT   *
003695*                                KEY LIST.                       *
003700*                                                                *
003800******************************************************************
003900 01  EXPISTB-TABLE.
004000     05  IST-COUNT                     PIC S9(04) COMP VALUE 0.
004100     05  IST-ENTRY OCCURS 1 TO 4000 TIMES
004200                   DEPENDING ON IST-COUNT
004300                   ASCENDING KEY IS IST-KEY
004400                   INDEXED BY IST-IX.
004500         10  IST-KEY                   PIC X(12).
004600         10  IST-PARENT-KEY            PIC X(12).
004700         10  IST-PARENT-IDX            PIC S9(04) COMP VALUE 0.
004800         10  IST-TYPE                  PIC X(08).
004900         10  IST-QUEUE                 PIC X(08).
005000         10  IST-COMPONENT             PIC X(16).
005100         10  IST-TAG                   PIC X(16).
005200         10  IST-CREATED               PIC 9(08).
005300         10  IST-STATUS                PIC X(12).
005400         10  IST-RESOLUTION            PIC X(12).
005500         10  IST-SUMMARY               PIC X(40).
005600         10  IST-CHILD-COUNT           PIC S9(04) COMP VALUE 0.
005700         10  IST-LEAF-SW               PIC X(01) VALUE 'Y'.
005800             88  IST-IS-LEAF                     VALUE 'Y'.
005900         10  IST-DEFAULT-COMPONENT     PIC X(16).
006000         10  IST-ROOT-KEY              PIC X(12).
006100         10  IST-ROOT-SUMMARY          PIC X(40).
006200         10  IST-ROOT-DONE-SW          PIC X(01) VALUE 'N'.
006300             88  IST-ROOT-DONE                   VALUE 'Y'.
006400         10  IST-EVT-FIRST-IDX         PIC S9(04) COMP VALUE 0.
006500         10  IST-EVT-LAST-IDX          PIC S9(04) COMP VALUE 0.
006600         10  IST-START-DATE            PIC 9(08) VALUE 0.
006700         10  IST-END-DATE              PIC 9(08) VALUE 0.
006800         10  IST-ORIGINAL-HRS          PIC S9(07) COMP VALUE 0.
006900         10  IST-VALUABLE-SW           PIC X(01) VALUE 'N'.
007000             88  IST-IS-VALUABLE                 VALUE 'Y'.
007100         10  IST-FINISHED-SW           PIC X(01) VALUE 'N'.
007200             88  IST-IS-FINISHED                 VALUE 'Y'.
007300         10  IST-U5-DONE-SW            PIC X(01) VALUE 'N'.
007400             88  IST-U5-DONE                     VALUE 'Y'.
007420         10  IST-FIRST-CHILD-IDX       PIC S9(04) COMP VALUE 0.
007440         10  IST-NEXT-SIBLING-IDX      PIC S9(04) COMP VALUE 0.
007460         10  IST-SUBTREE-SW            PIC X(01) VALUE 'N'.
007470             88  IST-IN-SUBTREE                  VALUE 'Y'.
007500         10  FILLER                    PIC X(04).
007600*
007700******************************************************************
007800*   PER-DATE ROLLUP WORK CELLS (U3) -- ONE SPENT AND ONE ESTIMATE
007900*   ACCUMULATOR, RESET AND REFILLED FOR EACH DATE IN THE TIMELINE
008000*   DURING 700-BUILD-TIMELINE-MATRIX, AND FOR EACH LEAF WHILE
008100*   POSTING THE BURN TIMELINE.
008200******************************************************************
008300 01  EXPISTB-ROLLUP-CELLS.
008400     05  RUP-SPENT-TODAY               PIC S9(07) COMP VALUE 0.
008500     05  RUP-ESTIMATE-TODAY            PIC S9(07) COMP VALUE 0.
008600     05  RUP-DONE-SW                   PIC X(01) VALUE 'N'.
008700         88  RUP-ALL-DONE                        VALUE 'Y'.
008800     05  FILLER                        PIC X(04).
