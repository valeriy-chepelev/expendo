000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:   EXPEVNT                                         *
000400*   TITLE   :   EXPENDO CHANGELOG EVENT EXTRACT RECORD LAYOUT    *
000500*                                                                *
000600*   DESCRIPTION:                                                 *
000700*     ONE ENTRY PER CHANGELOG EVENT (ESTIMATION/SPENT/STATUS/    *
001000*     RESOLUTION) ON AN ISSUE.  SAME FIXED-EXTRACT RULES AS      *
001100*     EXPISSU APPLY -- NO FILLER RESERVE, DO NOT WIDEN.          *
001200*                                                                *
001300*   RECORD LENGTH: 64 BYTES, FIXED.                              *
001400*                                                                *
001500*   MAINTENANCE LOG                                              *
001600*   DATE       INIT  REQUEST     DESCRIPTION                     *
001700*   ---------- ----  ----------  ------------------------------- *
001800*   04/14/1991 RDM   CR-1004     ORIGINAL EXTRACT LAYOUT.        *
001900*   09/02/1994 RDM   CR-1188     ADDED EVT-SEQ SAME-DAY TIEBREAK.*
002000*   11/21/1998 PKT   Y2K-0092    EXPANDED EVT-DATE TO 4-DIGIT    *
002100*                                CENTURY (WAS 2-DIGIT YY).       *
002200*   03/08/2003 LHS   CR-2201     DOCUMENTED DATE-BREAKDOWN VIEW. *
002300*                                                                *
002400******************************************************************
002500     05  EVT-ISSUE-KEY                 PIC X(12).
002600     05  EVT-DATE                      PIC 9(08).
002700*        DATE-BREAKDOWN VIEW OF EVT-DATE, CCYY/MM/DD -- ADDED
002800*        CR-2201 03/08/2003 LHS.
002900     05  EVT-DATE-BRK REDEFINES EVT-DATE.
003000         10  EVT-DATE-CCYY             PIC 9(04).
003100         10  EVT-DATE-MM               PIC 9(02).
003200         10  EVT-DATE-DD               PIC 9(02).
003300     05  EVT-SEQ                       PIC 9(04).
003400     05  EVT-KIND                      PIC X(12).
003500     05  EVT-DURATION                  PIC X(16).
003600     05  EVT-VALUE                     PIC X(12).
